000100****************************************************************
000200*    PROGRAM:  RESAUD1
000300*    RESERVE FUND - AUDIT LOG WRITER SUBPROGRAM
000400*    CALLED ONCE PER POSTING ATTEMPT BY RESPST1 (AND BY ANY OTHER
000500*    PROGRAM THAT NEEDS TO RECORD AN ACTION AGAINST THE RESERVE
000600*    FUND).  THE CALLER SUPPLIES ENTITY/ACTION/USER/STATUS DATA
000700*    ONLY - THIS MODULE OWNS THE AUDIT-LOG-FILE, ASSIGNS THE NEXT
000800*    SEQUENCE NUMBER, STAMPS THE ENTRY AND BUILDS ITS OWN
000900*    NARRATIVE DESCRIPTION TEXT.  APPEND ONLY, NEVER REWRITTEN.
001000****************************************************************
001100 IDENTIFICATION DIVISION.
001200****************************************************************
001300 PROGRAM-ID.  RESAUD1.
001400 AUTHOR.  R J FOSU.
001500 INSTALLATION.  RESERVE OPS DATA CENTER.
001600 DATE-WRITTEN.  11/03/86.
001700 DATE-COMPILED.
001800 SECURITY.  NON-CONFIDENTIAL.
001900*
002000*    CHANGE LOG
002100*    DATE       INIT  TICKET    DESCRIPTION
002200*    11/03/86   RJF   LG-0029   ORIGINAL - LEDGER CHANGE JOURNAL
002300*    07/06/91   RJF   LG-0071   ADDED ONE-TIME OPEN SWITCH
002400*    01/14/93   SND   LG-0088   ENTITY-TYPE FIELD WIDENED TO X(30)
002500*    09/21/98   SND   LG-0101   Y2K - TIMESTAMP NOW CCYYMMDD FORM
002600*    03/02/99   SND   LG-0104   Y2K REGRESSION SIGNOFF, NO DEFECTS
002700*    03/18/24   TKM   RF-0003   REBUILT AS RESERVE FUND AUDIT LOG
002800*    05/02/24   PDA   RF-0022   ERROR-MESSAGE CARRIED ON FAILURES
002900*    06/24/24   TKM   RF-0036   NARRATIVE DESCRIPTION BUILT HERE,
003000*                                NOT BY THE CALLER
003100*    02/25/25   PDA   RF-0081   SECURITY ACTION TEXT ADDED
003200*    05/19/25   PDA   RF-0096   DESCRIPTION TEXT REWORDED IN
003300*                                FRENCH TO MATCH THE RECON DESK'S
003400*                                STANDING REQUEST - CHANGED-FIELDS
003500*                                ADDED TO LINKAGE FOR UPDATE CASE
003600****************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT AUDIT-LOG-FILE        ASSIGN TO RESAUDIT
004700            ACCESS IS SEQUENTIAL
004800            FILE STATUS  IS  WS-AUDIT-FILE-STATUS.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 FD  AUDIT-LOG-FILE
005400     RECORDING MODE IS F.
005500 COPY AUDREC.
005600*
005700 WORKING-STORAGE SECTION.
005800*
005900 01  SYSTEM-DATE-AND-TIME.
006000     05  WS-RUN-DATE.
006100         10  WS-RUN-YY            PIC 9(2).
006200         10  WS-RUN-MM            PIC 9(2).
006300         10  WS-RUN-DD            PIC 9(2).
006400     05  WS-RUN-TIME.
006500         10  WS-RUN-HH            PIC 9(2).
006600         10  WS-RUN-MIN           PIC 9(2).
006700         10  WS-RUN-SS            PIC 9(2).
006800         10  WS-RUN-HS            PIC 9(2).
006900     05  WS-RUN-CCYY              PIC 9(4).
007000     05  FILLER                   PIC X(10).
007100*
007200 01  WS-AUDIT-SWITCHES.
007300     05  WS-AUDIT-FILE-STATUS     PIC X(2)  VALUE SPACES.
007400     05  WS-FIRST-CALL-SW         PIC X(1)  VALUE 'Y'.
007500         88  WS-FIRST-CALL            VALUE 'Y'.
007600     05  WS-NEXT-AUDIT-ID         PIC 9(9)  COMP  VALUE ZERO.
007700     05  FILLER                   PIC X(20).
007800*
007900 01  WS-DESCRIPTION-WORK.
008000     05  WS-ENTITY-ID-TEXT        PIC 9(9).
008100     05  WS-ENTITY-ID-TEXT-R REDEFINES WS-ENTITY-ID-TEXT
008200                              PIC Z(8)9.
008300     05  WS-USER-ID-TEXT          PIC 9(9).
008400     05  WS-USER-ID-TEXT-R REDEFINES WS-USER-ID-TEXT
008500                              PIC Z(8)9.
008600     05  FILLER                   PIC X(10).
008700*
008800 LINKAGE SECTION.
008900 01  LK-AUDIT-ENTRY.
009000     05  LK-ENTITY-TYPE           PIC X(30).
009100     05  LK-ENTITY-ID             PIC 9(9).
009200     05  LK-ACTION                PIC X(10).
009300     05  LK-USER-ID               PIC 9(9).
009400     05  LK-STATUS                PIC X(10).
009500     05  LK-DESCRIPTION           PIC X(200).
009600     05  LK-ERROR-MESSAGE         PIC X(200).
009700     05  LK-CHANGED-FIELDS        PIC X(40).
009800     05  FILLER                   PIC X(20).
009900*
010000****************************************************************
010100 PROCEDURE DIVISION USING LK-AUDIT-ENTRY.
010200****************************************************************
010300*
010400 999-MAIN-LINE.
010500     PERFORM 000-SETUP-RTN THRU 000-EXIT.
010600     PERFORM 100-BUILD-DESCRIPTION THRU 100-EXIT.
010700     PERFORM 200-WRITE-AUDIT-LINE THRU 200-EXIT.
010800     GOBACK.
010900*
011000 000-SETUP-RTN.
011100     IF WS-FIRST-CALL
011200         OPEN OUTPUT AUDIT-LOG-FILE
011300         MOVE 'N' TO WS-FIRST-CALL-SW
011400     END-IF.
011500     ACCEPT WS-RUN-DATE FROM DATE.
011600     ACCEPT WS-RUN-TIME FROM TIME.
011700*    Y2K FIX - WINDOW THE TWO-DIGIT YEAR THE SAME WAY RESPST1
011800*    DOES SO THE AUDIT TRAIL AND THE LEDGER NEVER DISAGREE.
011900     IF WS-RUN-YY < 50
012000         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
012100     ELSE
012200         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY
012300     END-IF.
012400 000-EXIT.
012500     EXIT.
012600*
012700 100-BUILD-DESCRIPTION.
012800*    RF-0096 - THE CALLER PASSES ONLY THE RAW ACTION/STATUS CODES.
012900*    THE NARRATIVE TEXT SEEN ON THE AUDIT REPORT IS BUILT HERE, IN
013000*    THE FIXED FRENCH WORDING THE RECONCILIATION DESK HAS ALWAYS
013100*    READ THE AUDIT TRAIL IN, SO EVERY CALLER GETS THE SAME TEXT.
013200*    A FAILED STATUS OVERRIDES THE PER-ACTION WORDING BELOW WITH
013300*    ITS OWN "ECHEC DE..." PATTERN, REGARDLESS OF THE ACTION CODE.
013400*    ACCENTED LETTERS ARE NOT CARRIED ON THIS BUILD'S CHARACTER
013500*    SET, SO THE FRENCH WORDING IS SPELLED WITHOUT DIACRITICS -
013600*    OPERATIONS HAS CONFIRMED THIS READS FINE ON THE PRINTED RPT.
013700     MOVE LK-ENTITY-ID TO WS-ENTITY-ID-TEXT.
013800     MOVE LK-USER-ID   TO WS-USER-ID-TEXT.
013900     MOVE SPACES TO LK-DESCRIPTION.
014000     IF LK-STATUS = 'FAILED'
014100         STRING 'Echec de ' DELIMITED BY SIZE
014200                LK-ACTION            DELIMITED BY SPACE
014300                ' pour '             DELIMITED BY SIZE
014400                LK-ENTITY-TYPE       DELIMITED BY SPACE
014500                ' avec ID '          DELIMITED BY SIZE
014600                WS-ENTITY-ID-TEXT-R  DELIMITED BY SIZE
014700                     INTO LK-DESCRIPTION
014800     ELSE
014900     IF LK-ACTION = 'CREATE'
015000         STRING 'Creation de '      DELIMITED BY SIZE
015100                LK-ENTITY-TYPE      DELIMITED BY SPACE
015200                ' avec ID '         DELIMITED BY SIZE
015300                WS-ENTITY-ID-TEXT-R DELIMITED BY SIZE
015400                     INTO LK-DESCRIPTION
015500     ELSE
015600     IF LK-ACTION = 'UPDATE'
015700         STRING 'Mise a jour de '      DELIMITED BY SIZE
015800                LK-ENTITY-TYPE         DELIMITED BY SPACE
015900                ' avec ID '            DELIMITED BY SIZE
016000                WS-ENTITY-ID-TEXT-R    DELIMITED BY SIZE
016100                '. Champs modifies: '  DELIMITED BY SIZE
016200                LK-CHANGED-FIELDS      DELIMITED BY SPACE
016300                     INTO LK-DESCRIPTION
016400     ELSE
016500     IF LK-ACTION = 'DELETE'
016600         STRING 'Suppression de '   DELIMITED BY SIZE
016700                LK-ENTITY-TYPE      DELIMITED BY SPACE
016800                ' avec ID '         DELIMITED BY SIZE
016900                WS-ENTITY-ID-TEXT-R DELIMITED BY SIZE
017000                     INTO LK-DESCRIPTION
017100     ELSE
017200     IF LK-ACTION = 'SECURITY'
017300         STRING 'Alerte de securite - utilisateur '
017400                                     DELIMITED BY SIZE
017500                WS-USER-ID-TEXT-R   DELIMITED BY SIZE
017600                ' sur entree '      DELIMITED BY SIZE
017700                WS-ENTITY-ID-TEXT-R DELIMITED BY SIZE
017800                     INTO LK-DESCRIPTION
017900     ELSE
018000         STRING 'Consultation de '  DELIMITED BY SIZE
018100                LK-ENTITY-TYPE      DELIMITED BY SPACE
018200                ' avec ID '         DELIMITED BY SIZE
018300                WS-ENTITY-ID-TEXT-R DELIMITED BY SIZE
018400                     INTO LK-DESCRIPTION
018500     END-IF END-IF END-IF END-IF END-IF.
018600 100-EXIT.
018700     EXIT.
018800*
018900 200-WRITE-AUDIT-LINE.
019000     ADD 1 TO WS-NEXT-AUDIT-ID.
019100     INITIALIZE AL-RECORD.
019200     MOVE WS-NEXT-AUDIT-ID    TO AL-ID.
019300     MOVE LK-ENTITY-TYPE      TO AL-ENTITY-TYPE.
019400     MOVE LK-ENTITY-ID        TO AL-ENTITY-ID.
019500     MOVE LK-ACTION           TO AL-ACTION.
019600     MOVE LK-USER-ID          TO AL-USER-ID.
019700     MOVE SPACES              TO AL-USERNAME.
019800     MOVE LK-STATUS           TO AL-STATUS.
019900     MOVE LK-DESCRIPTION      TO AL-DESCRIPTION.
020000     MOVE LK-ERROR-MESSAGE    TO AL-ERROR-MESSAGE.
020100     MOVE WS-RUN-CCYY         TO AL-TS-CCYY.
020200     MOVE WS-RUN-MM           TO AL-TS-MM.
020300     MOVE WS-RUN-DD           TO AL-TS-DD.
020400     MOVE WS-RUN-HH           TO AL-TS-HMS(1:2).
020500     MOVE WS-RUN-MIN          TO AL-TS-HMS(3:2).
020600     MOVE WS-RUN-SS           TO AL-TS-HMS(5:2).
020700     PERFORM 300-PACK-AUDIT-LINE THRU 300-EXIT.
020800     WRITE AL-LINE-RECORD.
020900 200-EXIT.
021000     EXIT.
021100*
021200 300-PACK-AUDIT-LINE.
021300     MOVE AL-ID              TO AL-LN-ID.
021400     MOVE AL-ENTITY-TYPE     TO AL-LN-ENTITY-TYPE.
021500     MOVE AL-ENTITY-ID       TO AL-LN-ENTITY-ID.
021600     MOVE AL-ACTION          TO AL-LN-ACTION.
021700     MOVE AL-USER-ID         TO AL-LN-USER-ID.
021800     MOVE AL-USERNAME        TO AL-LN-USERNAME.
021900     MOVE AL-STATUS          TO AL-LN-STATUS.
022000     MOVE AL-DESCRIPTION     TO AL-LN-DESCRIPTION.
022100     MOVE AL-ERROR-MESSAGE   TO AL-LN-ERROR-MESSAGE.
022200     MOVE AL-TS-YMD          TO AL-LN-TS-YMD.
022300     MOVE AL-TS-HMS          TO AL-LN-TS-HMS.
022400 300-EXIT.
022500     EXIT.
