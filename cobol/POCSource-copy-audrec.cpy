000100*****************************************************************
000200*    COPYBOOK:  AUDREC
000300*    AUDIT-LOG WORKING STORAGE ENTRY AND ITS LINE-SEQUENTIAL
000400*    MIRROR FOR AUDIT-LOG-FILE.  ONE ENTRY PER POSTING ACTION -
000500*    CREATE/UPDATE/DELETE/READ/SECURITY_ALERT.  APPEND ONLY,
000600*    NEVER REWRITTEN (SEE RESAUD1 REMARKS).
000700*
000800*    AMENDMENT HISTORY
000900*    DATE       INIT  TICKET   DESCRIPTION
001000*    03/18/24   TKM   RF-0003  ORIGINAL COPYBOOK
001100*    05/02/24   PDA   RF-0022  ADDED ERROR-MESSAGE FOR FAILED ACTS
001200*****************************************************************
001300 01  AL-RECORD.
001400     05  AL-ID                       PIC 9(9).
001500     05  AL-ENTITY-TYPE              PIC X(30).
001600     05  AL-ENTITY-ID                PIC 9(9).
001700     05  AL-ACTION                   PIC X(10).
001800         88  AL-ACTION-CREATE            VALUE 'CREATE    '.
001900         88  AL-ACTION-UPDATE            VALUE 'UPDATE    '.
002000         88  AL-ACTION-DELETE            VALUE 'DELETE    '.
002100         88  AL-ACTION-READ              VALUE 'READ      '.
002200         88  AL-ACTION-SECURITY          VALUE 'SECURITY  '.
002300     05  AL-USER-ID                  PIC 9(9).
002400     05  AL-USERNAME                 PIC X(50).
002500     05  AL-STATUS                   PIC X(10).
002600         88  AL-STATUS-SUCCESS           VALUE 'SUCCESS   '.
002700         88  AL-STATUS-FAILED            VALUE 'FAILED    '.
002800     05  AL-DESCRIPTION              PIC X(200).
002900     05  AL-ERROR-MESSAGE            PIC X(200).
003000     05  AL-TIMESTAMP.
003100         10  AL-TS-YMD               PIC 9(8).
003200         10  AL-TS-YMD-R REDEFINES AL-TS-YMD.
003300             15  AL-TS-CCYY          PIC 9(4).
003400             15  AL-TS-MM            PIC 9(2).
003500             15  AL-TS-DD            PIC 9(2).
003600         10  AL-TS-HMS               PIC 9(6).
003700     05  FILLER                      PIC X(15).
003800*
003900 01  AL-LINE-RECORD.
004000     05  AL-LN-ID                    PIC X(9).
004100     05  FILLER                      PIC X(1) VALUE '|'.
004200     05  AL-LN-ENTITY-TYPE           PIC X(30).
004300     05  FILLER                      PIC X(1) VALUE '|'.
004400     05  AL-LN-ENTITY-ID             PIC X(9).
004500     05  FILLER                      PIC X(1) VALUE '|'.
004600     05  AL-LN-ACTION                PIC X(10).
004700     05  FILLER                      PIC X(1) VALUE '|'.
004800     05  AL-LN-USER-ID               PIC X(9).
004900     05  FILLER                      PIC X(1) VALUE '|'.
005000     05  AL-LN-USERNAME              PIC X(50).
005100     05  FILLER                      PIC X(1) VALUE '|'.
005200     05  AL-LN-STATUS                PIC X(10).
005300     05  FILLER                      PIC X(1) VALUE '|'.
005400     05  AL-LN-DESCRIPTION           PIC X(200).
005500     05  FILLER                      PIC X(1) VALUE '|'.
005600     05  AL-LN-ERROR-MESSAGE         PIC X(200).
005700     05  FILLER                      PIC X(1) VALUE '|'.
005800     05  AL-LN-TS-YMD                PIC X(8).
005900     05  FILLER                      PIC X(1) VALUE '|'.
006000     05  AL-LN-TS-HMS                PIC X(6).
