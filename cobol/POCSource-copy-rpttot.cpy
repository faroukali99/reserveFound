000100*****************************************************************
000200*    COPYBOOK:  RPTTOT
000300*    REPORT-TOTALS - CONTROL-BREAK ACCUMULATOR FOR RESRPT1.  NOT
000400*    A DISK RECORD - BUILT FRESH IN WORKING-STORAGE EACH REPORT
000500*    RUN AS RESERVE-FUND-FILE IS SCANNED IN CREATED-DATE ORDER.
000600*    SUBSCRIPTS FOR THE PER-TYPE/PER-STATUS TABLES FOLLOW THE
000700*    88-LEVEL ORDER IN RESREC (RF-TRANSACTION-TYPE/RF-STATUS).
000800*
000900*    AMENDMENT HISTORY
001000*    DATE       INIT  TICKET   DESCRIPTION
001100*    08/14/24   TKM   RF-0051  ORIGINAL COPYBOOK
001200*    09/30/24   PDA   RF-0058  ADDED HOURLY AND TOP-N TABLES
001300*    01/09/25   TKM   RF-0071  ADDED DAILY TREND TABLE, 31-DAY MAX
001400*    05/12/25   PDA   RF-0095  TOP-TRAN TABLE NOW CARRIES TYPE,
001500*                               STATUS AND CREATED DATE - REPORT
001600*                               DETAIL LINE WAS PRINTING BLANK
001700*****************************************************************
001800 01  RT-TOTALS.
001900     05  RT-REPORT-TYPE              PIC X(20).
002000         88  RT-TYPE-DAILY               VALUE 'DAILY'.
002100         88  RT-TYPE-WEEKLY              VALUE 'WEEKLY'.
002200         88  RT-TYPE-MONTHLY             VALUE 'MONTHLY'.
002300         88  RT-TYPE-USER                VALUE 'USER'.
002400         88  RT-TYPE-TRANTYPE            VALUE 'TRANSACTION-TYPE'.
002500         88  RT-TYPE-COMPREHENSIVE       VALUE 'COMPREHENSIVE'.
002600     05  RT-PERIOD-START              PIC 9(8).
002700     05  RT-PERIOD-END                PIC 9(8).
002800     05  RT-TOTAL-COUNT                PIC 9(9)          COMP.
002900     05  RT-TOTAL-AMOUNT               PIC S9(17)V9(2)   COMP-3.
003000     05  RT-TOTAL-BALANCE              PIC S9(17)V9(2)   COMP-3.
003100     05  RT-COMPLETED-COUNT            PIC 9(9)          COMP.
003200     05  RT-PENDING-COUNT              PIC 9(9)          COMP.
003300     05  RT-FAILED-COUNT               PIC 9(9)          COMP.
003400     05  RT-SUCCESS-RATE               PIC 9(3)V9(2).
003500     05  RT-AVERAGE-AMOUNT             PIC S9(17)V9(2)   COMP-3.
003600     05  RT-MEDIAN-AMOUNT              PIC S9(17)V9(2)   COMP-3.
003700     05  RT-PER-TYPE-TABLE OCCURS 8 TIMES INDEXED BY RT-TYPE-IX.
003800         10  RT-PER-TYPE-NAME          PIC X(10).
003900         10  RT-PER-TYPE-COUNT         PIC 9(9)          COMP.
004000         10  RT-PER-TYPE-AMOUNT        PIC S9(17)V9(2)   COMP-3.
004100         10  RT-PER-TYPE-AVERAGE       PIC S9(17)V9(2)   COMP-3.
004200     05  RT-PER-STATUS-TABLE OCCURS 7 TIMES INDEXED BY RT-STAT-IX.
004300         10  RT-PER-STATUS-NAME        PIC X(9).
004400         10  RT-PER-STATUS-COUNT       PIC 9(9)          COMP.
004500     05  RT-TOP-TRAN-TABLE OCCURS 10 TIMES INDEXED BY RT-TOPT-IX.
004600         10  RT-TOPT-REFERENCE         PIC X(12).
004700         10  RT-TOPT-USER-ID           PIC 9(9).
004800         10  RT-TOPT-AMOUNT            PIC S9(17)V9(2)   COMP-3.
004900         10  RT-TOPT-TYPE              PIC X(10).
005000         10  RT-TOPT-STATUS            PIC X(9).
005100         10  RT-TOPT-CREATED-YMD       PIC 9(8).
005200     05  RT-TOP-USER-TABLE OCCURS 10 TIMES INDEXED BY RT-TOPU-IX.
005300         10  RT-TOPU-USER-ID           PIC 9(9).
005400         10  RT-TOPU-TOTAL-AMOUNT      PIC S9(17)V9(2)   COMP-3.
005500     05  RT-DAILY-TREND-TABLE OCCURS 31 TIMES
005600                             INDEXED BY RT-DAY-IX.
005700         10  RT-DAY-YMD                PIC 9(8).
005800         10  RT-DAY-COUNT              PIC 9(9)          COMP.
005900         10  RT-DAY-AMOUNT             PIC S9(17)V9(2)   COMP-3.
006000     05  RT-DAILY-TREND-COUNT         PIC 9(3)          COMP.
006100     05  RT-HOURLY-TABLE OCCURS 24 TIMES INDEXED BY RT-HOUR-IX.
006200         10  RT-HOUR-COUNT             PIC 9(9)          COMP.
006300     05  RT-PEAK-HOUR                 PIC 9(2)          COMP.
006400     05  RT-PEAK-HOUR-COUNT           PIC 9(9)          COMP.
006500     05  RT-SORT-WORK-TABLE OCCURS 5000 TIMES
006600                             INDEXED BY RT-SORT-IX.
006700         10  RT-SORT-AMOUNT            PIC S9(17)V9(2)   COMP-3.
006800     05  RT-FILTER-USER-ID            PIC 9(9).
006900     05  RT-FILTER-TYPE               PIC X(10).
007000     05  FILLER                       PIC X(30).
