000100****************************************************************
000200*    PROGRAM:  RESRPT1
000300*    RESERVE FUND - PERIODIC REPORT BUILDER
000400*    READS RESERVE-FUND-FILE (READ-ONLY, ONE PASS) IN CREATED-DATE
000500*    ORDER, APPLIES THE PERIOD/USER/TYPE FILTER TAKEN FROM THE
000600*    CONTROL CARD ON RESRPTP, ACCUMULATES THE CONTROL-BREAK
000700*    TOTALS IN RT-TOTALS AND PRINTS THE RESULT TO REPORT-FILE.
000800*    A COMPREHENSIVE-TYPE CARD ADDS THE TOP-USERS/DAILY-TREND/
000900*    HOURLY/AVERAGES SECTIONS; ALL OTHER REPORT TYPES GET THE
001000*    TOP-TRANSACTIONS SECTION IN THEIR PLACE.
001100****************************************************************
001200 IDENTIFICATION DIVISION.
001300****************************************************************
001400 PROGRAM-ID.  RESRPT1.
001500 AUTHOR.  D J STOUT.
001600 INSTALLATION.  RESERVE OPS DATA CENTER.
001700 DATE-WRITTEN.  06/14/90.
001800 DATE-COMPILED.
001900 SECURITY.  NON-CONFIDENTIAL.
002000*
002100*    CHANGE LOG
002200*    DATE       INIT  TICKET    DESCRIPTION
002300*    06/14/90   DJS   LG-0063   ORIGINAL - CUSTOMER RECONCILE RPT
002400*    04/09/93   SND   LG-0090   HEADER PAGE-BREAK LOGIC ADDED
002500*    09/21/98   SND   LG-0101   Y2K - PERIOD DATES CARRY CCYY
002600*    03/02/99   SND   LG-0104   Y2K REGRESSION SIGNOFF, NO DEFECTS
002700*    08/14/24   TKM   RF-0051   REBUILT AS RESERVE FUND REPORT
002800*    09/30/24   PDA   RF-0058   TOP-N AND HOURLY SECTIONS ADDED
002900*    01/09/25   TKM   RF-0071   DAILY TREND SECTION ADDED
003000*    02/03/25   PDA   RF-0077   AVERAGES/MEDIAN SECTION ADDED
003100*    02/25/25   TKM   RF-0081   COMPREHENSIVE CARD DROPS TOP-TRANS
003200*                                AND SHOWS THE 4 EXTRA SECTIONS
003300*    03/17/25   PDA   RF-0086   RUN-DATE CENTURY NOW WINDOWED HERE
003400*                                RATHER THAN TRUSTING THE HDR MOVE
003500*    03/17/25   PDA   RF-0087   TABLE LOOPS NOW PERFORM-THRU PARAS
003600*                                PER SHOP STANDARD S-14
003700*    05/06/25   TKM   RF-0094   MEDIAN ODD/EVEN TEST RECODED WITH
003800*                                DIVIDE/REMAINDER, NO INTRINSICS
003900*    05/12/25   PDA   RF-0095   TOP-TRAN TABLE CARRIES TYPE,
004000*                                STATUS AND CREATED DATE -
004100*                                COLUMNS WERE PRINTING BLANK
004200****************************************************************
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-370.
004700 OBJECT-COMPUTER.  IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RESERVE-FUND-FILE    ASSIGN TO RESLEDGR
005300            ACCESS IS SEQUENTIAL
005400            FILE STATUS  IS  WS-LEDGER-STATUS.
005500     SELECT REPORT-PARM-FILE     ASSIGN TO RESRPTP
005600            ACCESS IS SEQUENTIAL
005700            FILE STATUS  IS  WS-PARM-STATUS.
005800     SELECT REPORT-FILE          ASSIGN TO RESRPTF
005900            ACCESS IS SEQUENTIAL
006000            FILE STATUS  IS  WS-REPORT-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  RESERVE-FUND-FILE
006600     RECORDING MODE IS F.
006700 COPY RESLINE.
006800*
006900 FD  REPORT-PARM-FILE
007000     RECORDING MODE IS F.
007100 01  RP-PARM-LINE.
007200     05  RP-REPORT-TYPE          PIC X(20).
007300     05  FILLER                  PIC X(1) VALUE '|'.
007400     05  RP-PERIOD-START         PIC X(8).
007500     05  FILLER                  PIC X(1) VALUE '|'.
007600     05  RP-PERIOD-END           PIC X(8).
007700     05  FILLER                  PIC X(1) VALUE '|'.
007800     05  RP-FILTER-USER-ID       PIC X(9).
007900     05  FILLER                  PIC X(1) VALUE '|'.
008000     05  RP-FILTER-TYPE          PIC X(10).
008100*
008200 FD  REPORT-FILE
008300     RECORDING MODE IS F.
008400 01  REPORT-RECORD               PIC X(132).
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 01  SYSTEM-DATE-AND-TIME.
008900     05  WS-RUN-DATE.
009000         10  WS-RUN-YY            PIC 9(2).
009100         10  WS-RUN-MM            PIC 9(2).
009200         10  WS-RUN-DD            PIC 9(2).
009300     05  WS-RUN-TIME.
009400         10  WS-RUN-HH            PIC 9(2).
009500         10  WS-RUN-MIN           PIC 9(2).
009600         10  WS-RUN-SS            PIC 9(2).
009700         10  WS-RUN-HS            PIC 9(2).
009800     05  WS-RUN-CCYY              PIC 9(4).
009900     05  FILLER                   PIC X(10).
010000*
010100 01  WS-FILE-STATUSES.
010200     05  WS-LEDGER-STATUS         PIC X(2)  VALUE SPACES.
010300     05  WS-PARM-STATUS           PIC X(2)  VALUE SPACES.
010400     05  WS-REPORT-STATUS         PIC X(2)  VALUE SPACES.
010500     05  WS-LEDGER-EOF            PIC X(1)  VALUE 'N'.
010600         88  WS-LEDGER-AT-EOF         VALUE 'Y'.
010700     05  FILLER                   PIC X(10).
010800*
010900 COPY RESREC.
011000*
011100 COPY RPTTOT.
011200*
011300 01  WS-DEEDIT-WORK.
011400     05  WS-DEEDIT-SIGN           PIC X(1).
011500     05  WS-DEEDIT-INT-TXT        PIC X(17).
011600     05  WS-DEEDIT-DEC-TXT        PIC X(2).
011700     05  WS-DEEDIT-INT-NUM        PIC 9(17).
011800     05  WS-DEEDIT-DEC-NUM        PIC 9(2).
011900     05  WS-DEEDIT-RESULT         PIC S9(17)V9(2) COMP-3.
012000     05  FILLER                   PIC X(10).
012100*
012200 01  WS-FILTER-SWITCHES.
012300     05  WS-RECORD-SELECTED-SW    PIC X(1)  VALUE 'N'.
012400         88  WS-RECORD-SELECTED       VALUE 'Y'.
012500     05  WS-DAY-SW                PIC X(1)  VALUE 'N'.
012600         88  WS-DAY-OPEN              VALUE 'Y'.
012700     05  WS-CURRENT-DAY-YMD       PIC 9(8)  VALUE ZERO.
012800     05  WS-PAGE-NUMBER           PIC 9(3)  COMP  VALUE ZERO.
012900     05  FILLER                   PIC X(20).
013000*
013100 01  WS-USER-ACCUM-TABLE.
013200     05  WS-UA-COUNT              PIC 9(4)  COMP  VALUE ZERO.
013300     05  FILLER                   PIC X(10).
013400     05  WS-UA-ENTRY OCCURS 2000 TIMES INDEXED BY WS-UA-IX.
013500         10  WS-UA-USER-ID        PIC 9(9)  VALUE ZERO.
013600         10  WS-UA-TOTAL          PIC S9(17)V9(2) COMP-3
013700                                                    VALUE ZERO.
013800         10  WS-UA-USED-SW        PIC X(1)  VALUE 'N'.
013900             88  WS-UA-USED           VALUE 'Y'.
014000*
014100 01  WS-TOPTRAN-WORK.
014200     05  WS-TOPTRAN-COUNT         PIC 9(2)  COMP  VALUE ZERO.
014300     05  WS-TOPTRAN-SLOT          PIC 9(2)  COMP  VALUE ZERO.
014400     05  WS-BEST-UA-IX            PIC 9(4)  COMP  VALUE ZERO.
014500     05  FILLER                   PIC X(10).
014600*
014700 01  WS-SORT-WORK.
014800     05  WS-SORT-OUTER-IX         PIC 9(4)  COMP  VALUE ZERO.
014900     05  WS-SORT-INNER-IX         PIC 9(4)  COMP  VALUE ZERO.
015000     05  WS-SORT-HOLD             PIC S9(17)V9(2) COMP-3
015100                                                    VALUE ZERO.
015200     05  WS-MEDIAN-MID            PIC 9(4)  COMP  VALUE ZERO.
015300     05  WS-MEDIAN-HALF           PIC 9(4)  COMP  VALUE ZERO.
015400     05  WS-MEDIAN-REMAINDER      PIC 9(1)  COMP  VALUE ZERO.
015500     05  FILLER                   PIC X(10).
015600*
015700 01  WS-PEAK-WORK.
015800     05  WS-PEAK-IX               PIC 9(2)  COMP  VALUE ZERO.
015900     05  FILLER                   PIC X(10).
016000*
016100 01  RPT-HEADER1.
016200     05  FILLER                   PIC X(20)
016300                       VALUE 'RESERVE FUND REPORT '.
016400     05  RPT-HDR-TYPE             PIC X(20)  VALUE SPACES.
016500     05  FILLER                   PIC X(8)   VALUE '  DATE: '.
016600     05  RPT-HDR-MM               PIC 99.
016700     05  FILLER                   PIC X(1)   VALUE '/'.
016800     05  RPT-HDR-DD               PIC 99.
016900     05  FILLER                   PIC X(1)   VALUE '/'.
017000     05  RPT-HDR-CCYY             PIC 9(4).
017100     05  FILLER                   PIC X(9)   VALUE '  TIME: '.
017200     05  RPT-HDR-HH               PIC 99.
017300     05  FILLER                   PIC X(1)   VALUE ':'.
017400     05  RPT-HDR-MIN              PIC 99.
017500     05  FILLER                   PIC X(1)   VALUE ':'.
017600     05  RPT-HDR-SS               PIC 99.
017700     05  FILLER                   PIC X(58)  VALUE SPACES.
017800 01  RPT-HEADER2.
017900     05  FILLER                   PIC X(9)  VALUE 'PERIOD: '.
018000     05  RPT-HDR-PSTART           PIC 9(8).
018100     05  FILLER                   PIC X(4)  VALUE ' TO '.
018200     05  RPT-HDR-PEND             PIC 9(8).
018300     05  FILLER                   PIC X(103) VALUE SPACES.
018400*
018500 01  RPT-SUMMARY-HDR.
018600     05  FILLER                   PIC X(20) VALUE
018700                    'SUMMARY'.
018800     05  FILLER                   PIC X(112) VALUE SPACES.
018900 01  RPT-SUMMARY-DETAIL.
019000     05  RPT-SUM-LABEL            PIC X(24) VALUE SPACES.
019100     05  RPT-SUM-VALUE            PIC -(15)9.99.
019200     05  FILLER                   PIC X(83) VALUE SPACES.
019300*
019400 01  RPT-BYTYPE-HDR.
019500     05  FILLER                   PIC X(20) VALUE
019600                    'BY TRANSACTION TYPE'.
019700     05  FILLER                   PIC X(112) VALUE SPACES.
019800 01  RPT-BYTYPE-DETAIL.
019900     05  RPT-BT-NAME              PIC X(11) VALUE SPACES.
020000     05  RPT-BT-COUNT             PIC ZZZ,ZZZ,ZZ9.
020100     05  FILLER                   PIC X(2)  VALUE SPACES.
020200     05  RPT-BT-AMOUNT            PIC -(15)9.99.
020300     05  FILLER                   PIC X(2)  VALUE SPACES.
020400     05  RPT-BT-AVERAGE           PIC -(15)9.99.
020500     05  FILLER                   PIC X(46) VALUE SPACES.
020600*
020700 01  RPT-BYSTATUS-HDR.
020800     05  FILLER                   PIC X(20) VALUE
020900                    'BY STATUS'.
021000     05  FILLER                   PIC X(112) VALUE SPACES.
021100 01  RPT-BYSTATUS-DETAIL.
021200     05  RPT-BS-NAME              PIC X(11) VALUE SPACES.
021300     05  RPT-BS-COUNT             PIC ZZZ,ZZZ,ZZ9.
021400     05  FILLER                   PIC X(98) VALUE SPACES.
021500*
021600 01  RPT-TOPTRAN-HDR.
021700     05  FILLER                   PIC X(20) VALUE
021800                    'TOP TRANSACTIONS'.
021900     05  FILLER                   PIC X(112) VALUE SPACES.
022000 01  RPT-TOPTRAN-DETAIL.
022100     05  RPT-TT-REFERENCE         PIC X(13) VALUE SPACES.
022200     05  RPT-TT-AMOUNT            PIC -(15)9.99.
022300     05  FILLER                   PIC X(2)  VALUE SPACES.
022400     05  RPT-TT-TYPE              PIC X(11) VALUE SPACES.
022500     05  RPT-TT-STATUS            PIC X(10) VALUE SPACES.
022600     05  RPT-TT-USER-ID           PIC ZZZZZZZZ9.
022700     05  RPT-TT-CREATED-YMD       PIC 9(8).
022800     05  FILLER                   PIC X(38) VALUE SPACES.
022900*
023000 01  RPT-TOPUSER-HDR.
023100     05  FILLER                   PIC X(20) VALUE
023200                    'TOP USERS'.
023300     05  FILLER                   PIC X(112) VALUE SPACES.
023400 01  RPT-TOPUSER-DETAIL.
023500     05  RPT-TU-USER-ID           PIC ZZZZZZZZ9.
023600     05  FILLER                   PIC X(3)  VALUE SPACES.
023700     05  RPT-TU-TOTAL             PIC -(15)9.99.
023800     05  FILLER                   PIC X(83) VALUE SPACES.
023900*
024000 01  RPT-DAILY-HDR.
024100     05  FILLER                   PIC X(20) VALUE
024200                    'DAILY TRENDS'.
024300     05  FILLER                   PIC X(112) VALUE SPACES.
024400 01  RPT-DAILY-DETAIL.
024500     05  RPT-DT-YMD               PIC 9(8).
024600     05  FILLER                   PIC X(3)  VALUE SPACES.
024700     05  RPT-DT-COUNT             PIC ZZZ,ZZZ,ZZ9.
024800     05  FILLER                   PIC X(2)  VALUE SPACES.
024900     05  RPT-DT-AMOUNT            PIC -(15)9.99.
025000     05  FILLER                   PIC X(76) VALUE SPACES.
025100*
025200 01  RPT-HOURLY-HDR.
025300     05  FILLER                   PIC X(20) VALUE
025400                    'HOURLY ANALYSIS'.
025500     05  FILLER                   PIC X(112) VALUE SPACES.
025600 01  RPT-HOURLY-DETAIL.
025700     05  RPT-HR-HOUR              PIC Z9.
025800     05  FILLER                   PIC X(3)  VALUE SPACES.
025900     05  RPT-HR-COUNT             PIC ZZZ,ZZZ,ZZ9.
026000     05  FILLER                   PIC X(103) VALUE SPACES.
026100 01  RPT-PEAK-DETAIL.
026200     05  FILLER                   PIC X(11) VALUE 'PEAK HOUR:'.
026300     05  RPT-PK-HOUR              PIC Z9.
026400     05  FILLER                   PIC X(3)  VALUE SPACES.
026500     05  RPT-PK-COUNT             PIC ZZZ,ZZZ,ZZ9.
026600     05  FILLER                   PIC X(103) VALUE SPACES.
026700*
026800 01  RPT-AVERAGES-HDR.
026900     05  FILLER                   PIC X(20) VALUE
027000                    'AVERAGES'.
027100     05  FILLER                   PIC X(112) VALUE SPACES.
027200 01  RPT-AVERAGES-DETAIL.
027300     05  RPT-AV-LABEL             PIC X(24) VALUE SPACES.
027400     05  RPT-AV-VALUE             PIC -(15)9.99.
027500     05  FILLER                   PIC X(83) VALUE SPACES.
027600*
027700****************************************************************
027800 PROCEDURE DIVISION.
027900****************************************************************
028000*
028100 000-MAIN.
028200     ACCEPT WS-RUN-DATE FROM DATE.
028300     ACCEPT WS-RUN-TIME FROM TIME.
028400     PERFORM 010-WINDOW-RUN-CENTURY THRU 010-EXIT.
028500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028600     PERFORM 810-READ-PARM-CARD THRU 810-EXIT.
028700     PERFORM 820-INIT-TOTALS THRU 820-EXIT.
028800     PERFORM 100-EXTRACT-PERIOD THRU 100-EXIT
028900             UNTIL WS-LEDGER-AT-EOF.
029000     PERFORM 700-COMPUTE-DERIVED-STATS THRU 700-EXIT.
029100     PERFORM 300-WRITE-HEADER-SECTION THRU 300-EXIT.
029200     PERFORM 400-WRITE-SUMMARY-SECTION THRU 400-EXIT.
029300     PERFORM 500-WRITE-BYTYPE-SECTION THRU 500-EXIT.
029400     PERFORM 550-WRITE-BYSTATUS-SECTION THRU 550-EXIT.
029500     IF RT-TYPE-COMPREHENSIVE
029600         PERFORM 650-WRITE-TOPUSERS-SECTION THRU 650-EXIT
029700         PERFORM 660-WRITE-DAILYTREND-SECTION THRU 660-EXIT
029800         PERFORM 670-WRITE-HOURLY-SECTION THRU 670-EXIT
029900         PERFORM 680-WRITE-AVERAGES-SECTION THRU 680-EXIT
030000     ELSE
030100         PERFORM 600-WRITE-TOPTRAN-SECTION THRU 600-EXIT
030200     END-IF.
030300     PERFORM 890-CLOSE-FILES THRU 890-EXIT.
030400     GOBACK.
030500*
030600 010-WINDOW-RUN-CENTURY.
030700*    RUN DATE CENTURY WINDOWED HERE RATHER THAN TRUSTING THE
030800*    OPERATING SYSTEM'S OWN CENTURY GUESS - SAME CUTOVER RESPST1
030900*    AND RESAUD1 USE FOR THE LEDGER RECORDS THEMSELVES.
031000     IF WS-RUN-YY < 50
031100         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
031200     ELSE
031300         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY
031400     END-IF.
031500 010-EXIT.
031600     EXIT.
031700*
031800 100-EXTRACT-PERIOD.
031900     PERFORM 110-READ-LEDGER-RECORD THRU 110-EXIT.
032000     IF NOT WS-LEDGER-AT-EOF
032100         PERFORM 120-DEEDIT-AND-FILTER THRU 120-EXIT
032200         IF WS-RECORD-SELECTED
032300             PERFORM 200-ACCUMULATE-TOTALS THRU 200-EXIT
032400         END-IF
032500     END-IF.
032600 100-EXIT.
032700     EXIT.
032800*
032900 110-READ-LEDGER-RECORD.
033000     READ RESERVE-FUND-FILE
033100         AT END MOVE 'Y' TO WS-LEDGER-EOF.
033200 110-EXIT.
033300     EXIT.
033400*
033500 120-DEEDIT-AND-FILTER.
033600     MOVE 'N' TO WS-RECORD-SELECTED-SW.
033700     MOVE RF-LN-REFERENCE      TO RF-REFERENCE.
033800     MOVE RF-LN-USER-ID        TO RF-USER-ID.
033900     MOVE RF-LN-STATUS         TO RF-STATUS.
034000     MOVE RF-LN-TRAN-TYPE      TO RF-TRANSACTION-TYPE.
034100     MOVE RF-LN-CREATED-YMD    TO RF-CREATED-YMD.
034200     MOVE RF-LN-CREATED-HMS    TO RF-CREATED-HMS.
034300     MOVE RF-LN-AMOUNT-SIGN    TO WS-DEEDIT-SIGN.
034400     MOVE RF-LN-AMOUNT-INT     TO WS-DEEDIT-INT-TXT.
034500     MOVE RF-LN-AMOUNT-DEC     TO WS-DEEDIT-DEC-TXT.
034600     PERFORM 170-DEEDIT-AMOUNT THRU 170-EXIT.
034700     MOVE WS-DEEDIT-RESULT     TO RF-AMOUNT.
034800     MOVE RF-LN-BALANCE-SIGN   TO WS-DEEDIT-SIGN.
034900     MOVE RF-LN-BALANCE-INT    TO WS-DEEDIT-INT-TXT.
035000     MOVE RF-LN-BALANCE-DEC    TO WS-DEEDIT-DEC-TXT.
035100     PERFORM 170-DEEDIT-AMOUNT THRU 170-EXIT.
035200     MOVE WS-DEEDIT-RESULT     TO RF-BALANCE.
035300     IF RF-CREATED-YMD < RT-PERIOD-START
035400                       OR RF-CREATED-YMD > RT-PERIOD-END
035500         GO TO 120-EXIT
035600     END-IF.
035700     IF RT-FILTER-USER-ID NOT = ZERO
035800                    AND RT-FILTER-USER-ID NOT = RF-USER-ID
035900         GO TO 120-EXIT
036000     END-IF.
036100     IF RT-FILTER-TYPE NOT = SPACES
036200              AND RT-FILTER-TYPE NOT = RF-TRANSACTION-TYPE
036300         GO TO 120-EXIT
036400     END-IF.
036500     SET WS-RECORD-SELECTED TO TRUE.
036600 120-EXIT.
036700     EXIT.
036800*
036900 170-DEEDIT-AMOUNT.
037000     MOVE WS-DEEDIT-INT-TXT TO WS-DEEDIT-INT-NUM.
037100     MOVE WS-DEEDIT-DEC-TXT TO WS-DEEDIT-DEC-NUM.
037200     COMPUTE WS-DEEDIT-RESULT =
037300         WS-DEEDIT-INT-NUM + (WS-DEEDIT-DEC-NUM / 100).
037400     IF WS-DEEDIT-SIGN = '-'
037500         COMPUTE WS-DEEDIT-RESULT = ZERO - WS-DEEDIT-RESULT
037600     END-IF.
037700 170-EXIT.
037800     EXIT.
037900*
038000 200-ACCUMULATE-TOTALS.
038100     ADD 1 TO RT-TOTAL-COUNT.
038200     ADD RF-AMOUNT  TO RT-TOTAL-AMOUNT.
038300     ADD RF-BALANCE TO RT-TOTAL-BALANCE.
038400     IF RT-TOTAL-COUNT <= 5000
038500         MOVE RF-AMOUNT TO RT-SORT-AMOUNT(RT-TOTAL-COUNT)
038600     END-IF.
038700     PERFORM 210-ACCUMULATE-STATUS-BREAK THRU 210-EXIT.
038800     PERFORM 220-ACCUMULATE-TYPE-BREAK THRU 220-EXIT.
038900     PERFORM 230-ACCUMULATE-TOP-TRAN THRU 230-EXIT.
039000     PERFORM 240-ACCUMULATE-TOP-USER THRU 240-EXIT.
039100     PERFORM 250-ACCUMULATE-DAILY-TREND THRU 250-EXIT.
039200     PERFORM 260-ACCUMULATE-HOURLY THRU 260-EXIT.
039300 200-EXIT.
039400     EXIT.
039500*
039600 210-ACCUMULATE-STATUS-BREAK.
039700     IF RF-STATUS-COMPLETED
039800         ADD 1 TO RT-COMPLETED-COUNT
039900         MOVE 'COMPLETED' TO RT-PER-STATUS-NAME(5)
040000         ADD 1 TO RT-PER-STATUS-COUNT(5)
040100     ELSE
040200     IF RF-STATUS-PENDING
040300         ADD 1 TO RT-PENDING-COUNT
040400         MOVE 'PENDING' TO RT-PER-STATUS-NAME(2)
040500         ADD 1 TO RT-PER-STATUS-COUNT(2)
040600     ELSE
040700     IF RF-STATUS-FAILED
040800         ADD 1 TO RT-FAILED-COUNT
040900         MOVE 'FAILED' TO RT-PER-STATUS-NAME(6)
041000         ADD 1 TO RT-PER-STATUS-COUNT(6)
041100     ELSE
041200     IF RF-STATUS-ACTIVE
041300         MOVE 'ACTIVE' TO RT-PER-STATUS-NAME(1)
041400         ADD 1 TO RT-PER-STATUS-COUNT(1)
041500     ELSE
041600     IF RF-STATUS-FROZEN
041700         MOVE 'FROZEN' TO RT-PER-STATUS-NAME(3)
041800         ADD 1 TO RT-PER-STATUS-COUNT(3)
041900     ELSE
042000     IF RF-STATUS-BLOCKED
042100         MOVE 'BLOCKED' TO RT-PER-STATUS-NAME(4)
042200         ADD 1 TO RT-PER-STATUS-COUNT(4)
042300     ELSE
042400         MOVE 'CANCELLED' TO RT-PER-STATUS-NAME(7)
042500         ADD 1 TO RT-PER-STATUS-COUNT(7)
042600     END-IF END-IF END-IF END-IF END-IF END-IF.
042700 210-EXIT.
042800     EXIT.
042900*
043000 220-ACCUMULATE-TYPE-BREAK.
043100     IF RF-TYPE-DEPOSIT
043200         MOVE 'DEPOSIT'    TO RT-PER-TYPE-NAME(1)
043300         ADD 1 TO RT-PER-TYPE-COUNT(1)
043400         ADD RF-AMOUNT TO RT-PER-TYPE-AMOUNT(1)
043500     ELSE
043600     IF RF-TYPE-WITHDRAWAL
043700         MOVE 'WITHDRAWAL' TO RT-PER-TYPE-NAME(2)
043800         ADD 1 TO RT-PER-TYPE-COUNT(2)
043900         ADD RF-AMOUNT TO RT-PER-TYPE-AMOUNT(2)
044000     ELSE
044100     IF RF-TYPE-TRANSFER
044200         MOVE 'TRANSFER'   TO RT-PER-TYPE-NAME(3)
044300         ADD 1 TO RT-PER-TYPE-COUNT(3)
044400         ADD RF-AMOUNT TO RT-PER-TYPE-AMOUNT(3)
044500     ELSE
044600     IF RF-TYPE-ALLOCATION
044700         MOVE 'ALLOCATION' TO RT-PER-TYPE-NAME(4)
044800         ADD 1 TO RT-PER-TYPE-COUNT(4)
044900         ADD RF-AMOUNT TO RT-PER-TYPE-AMOUNT(4)
045000     ELSE
045100     IF RF-TYPE-ADJUSTMENT
045200         MOVE 'ADJUSTMENT' TO RT-PER-TYPE-NAME(5)
045300         ADD 1 TO RT-PER-TYPE-COUNT(5)
045400         ADD RF-AMOUNT TO RT-PER-TYPE-AMOUNT(5)
045500     ELSE
045600     IF RF-TYPE-INTEREST
045700         MOVE 'INTEREST'   TO RT-PER-TYPE-NAME(6)
045800         ADD 1 TO RT-PER-TYPE-COUNT(6)
045900         ADD RF-AMOUNT TO RT-PER-TYPE-AMOUNT(6)
046000     ELSE
046100     IF RF-TYPE-FEE
046200         MOVE 'FEE'        TO RT-PER-TYPE-NAME(7)
046300         ADD 1 TO RT-PER-TYPE-COUNT(7)
046400         ADD RF-AMOUNT TO RT-PER-TYPE-AMOUNT(7)
046500     ELSE
046600         MOVE 'REFUND'     TO RT-PER-TYPE-NAME(8)
046700         ADD 1 TO RT-PER-TYPE-COUNT(8)
046800         ADD RF-AMOUNT TO RT-PER-TYPE-AMOUNT(8)
046900     END-IF END-IF END-IF END-IF END-IF END-IF END-IF.
047000 220-EXIT.
047100     EXIT.
047200*
047300 230-ACCUMULATE-TOP-TRAN.
047400*    RT-TOP-TRAN-TABLE IS KEPT SORTED DESCENDING BY AMOUNT AS WE
047500*    GO - A STREAMING INSERTION IS ENOUGH FOR A FIXED TOP-10 AND
047600*    NEEDS NO SECOND PASS OVER THE LEDGER.
047700     IF WS-TOPTRAN-COUNT < 10
047800         ADD 1 TO WS-TOPTRAN-COUNT
047900         MOVE WS-TOPTRAN-COUNT TO WS-TOPTRAN-SLOT
048000     ELSE
048100         IF RF-AMOUNT <= RT-TOPT-AMOUNT(10)
048200             GO TO 230-EXIT
048300         END-IF
048400         MOVE 10 TO WS-TOPTRAN-SLOT
048500     END-IF.
048600     PERFORM 231-SHIFT-TOP-TRAN-SLOT THRU 231-EXIT
048700         UNTIL WS-TOPTRAN-SLOT = 1
048800         OR RF-AMOUNT <= RT-TOPT-AMOUNT(WS-TOPTRAN-SLOT - 1).
048900     MOVE RF-REFERENCE   TO RT-TOPT-REFERENCE(WS-TOPTRAN-SLOT).
049000     MOVE RF-USER-ID     TO RT-TOPT-USER-ID(WS-TOPTRAN-SLOT).
049100     MOVE RF-AMOUNT      TO RT-TOPT-AMOUNT(WS-TOPTRAN-SLOT).
049200     MOVE RF-TRANSACTION-TYPE TO RT-TOPT-TYPE(WS-TOPTRAN-SLOT).
049300     MOVE RF-STATUS      TO RT-TOPT-STATUS(WS-TOPTRAN-SLOT).
049400     MOVE RF-CREATED-YMD TO RT-TOPT-CREATED-YMD(WS-TOPTRAN-SLOT).
049500 230-EXIT.
049600     EXIT.
049700*
049800 231-SHIFT-TOP-TRAN-SLOT.
049900     MOVE RT-TOPT-REFERENCE(WS-TOPTRAN-SLOT - 1)
050000                        TO RT-TOPT-REFERENCE(WS-TOPTRAN-SLOT).
050100     MOVE RT-TOPT-USER-ID(WS-TOPTRAN-SLOT - 1)
050200                        TO RT-TOPT-USER-ID(WS-TOPTRAN-SLOT).
050300     MOVE RT-TOPT-AMOUNT(WS-TOPTRAN-SLOT - 1)
050400                        TO RT-TOPT-AMOUNT(WS-TOPTRAN-SLOT).
050500     MOVE RT-TOPT-TYPE(WS-TOPTRAN-SLOT - 1)
050600                        TO RT-TOPT-TYPE(WS-TOPTRAN-SLOT).
050700     MOVE RT-TOPT-STATUS(WS-TOPTRAN-SLOT - 1)
050800                        TO RT-TOPT-STATUS(WS-TOPTRAN-SLOT).
050900     MOVE RT-TOPT-CREATED-YMD(WS-TOPTRAN-SLOT - 1)
051000                        TO RT-TOPT-CREATED-YMD(WS-TOPTRAN-SLOT).
051100     SUBTRACT 1 FROM WS-TOPTRAN-SLOT.
051200 231-EXIT.
051300     EXIT.
051400*
051500 240-ACCUMULATE-TOP-USER.
051600*    NO ISAM/KEYED TABLE AVAILABLE - LINEAR SEARCH OF THE RUNNING
051700*    USER-TOTAL WORK TABLE, LARGE ENOUGH FOR A REPORT PERIOD'S
051800*    DISTINCT USER COUNT.  TOP-10 IS EXTRACTED AT END OF PASS.
051900     SET WS-UA-IX TO 1.
052000     SEARCH WS-UA-ENTRY
052100         AT END GO TO 240-ADD-NEW-USER
052200         WHEN WS-UA-USER-ID(WS-UA-IX) = RF-USER-ID
052300             AND WS-UA-USED(WS-UA-IX)
052400             ADD RF-AMOUNT TO WS-UA-TOTAL(WS-UA-IX)
052500             GO TO 240-EXIT
052600     END-SEARCH.
052700 240-ADD-NEW-USER.
052800     IF WS-UA-COUNT < 2000
052900         ADD 1 TO WS-UA-COUNT
053000         MOVE RF-USER-ID TO WS-UA-USER-ID(WS-UA-COUNT)
053100         MOVE RF-AMOUNT  TO WS-UA-TOTAL(WS-UA-COUNT)
053200         SET WS-UA-USED(WS-UA-COUNT) TO TRUE
053300     END-IF.
053400 240-EXIT.
053500     EXIT.
053600*
053700 250-ACCUMULATE-DAILY-TREND.
053800*    LEDGER IS READ IN CREATED-DATE ORDER, SO A SIMPLE SEQUENTIAL
053900*    CONTROL BREAK ON THE CALENDAR DAY IS ENOUGH - NO SEARCH OF
054000*    THE TREND TABLE IS NEEDED.
054100     IF NOT WS-DAY-OPEN
054200         SET WS-DAY-OPEN TO TRUE
054300         MOVE RF-CREATED-YMD TO WS-CURRENT-DAY-YMD
054400         PERFORM 251-OPEN-DAY-BUCKET THRU 251-EXIT
054500     ELSE
054600         IF RF-CREATED-YMD NOT = WS-CURRENT-DAY-YMD
054700             MOVE RF-CREATED-YMD TO WS-CURRENT-DAY-YMD
054800             PERFORM 251-OPEN-DAY-BUCKET THRU 251-EXIT
054900         END-IF
055000     END-IF.
055100     ADD 1 TO RT-DAY-COUNT(RT-DAILY-TREND-COUNT).
055200     ADD RF-AMOUNT TO RT-DAY-AMOUNT(RT-DAILY-TREND-COUNT).
055300 250-EXIT.
055400     EXIT.
055500*
055600 251-OPEN-DAY-BUCKET.
055700     IF RT-DAILY-TREND-COUNT < 31
055800         ADD 1 TO RT-DAILY-TREND-COUNT
055900         MOVE WS-CURRENT-DAY-YMD
056000                        TO RT-DAY-YMD(RT-DAILY-TREND-COUNT)
056100     END-IF.
056200 251-EXIT.
056300     EXIT.
056400*
056500 260-ACCUMULATE-HOURLY.
056600     ADD 1 TO RT-HOUR-COUNT(RF-CREATED-HH + 1).
056700 260-EXIT.
056800     EXIT.
056900*
057000 300-WRITE-HEADER-SECTION.
057100     MOVE RT-REPORT-TYPE     TO RPT-HDR-TYPE.
057200     MOVE WS-RUN-MM          TO RPT-HDR-MM.
057300     MOVE WS-RUN-DD          TO RPT-HDR-DD.
057400     MOVE WS-RUN-CCYY        TO RPT-HDR-CCYY.
057500     MOVE WS-RUN-HH          TO RPT-HDR-HH.
057600     MOVE WS-RUN-MIN         TO RPT-HDR-MIN.
057700     MOVE WS-RUN-SS          TO RPT-HDR-SS.
057800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
057900     MOVE RT-PERIOD-START    TO RPT-HDR-PSTART.
058000     MOVE RT-PERIOD-END      TO RPT-HDR-PEND.
058100     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1.
058200 300-EXIT.
058300     EXIT.
058400*
058500 400-WRITE-SUMMARY-SECTION.
058600     WRITE REPORT-RECORD FROM RPT-SUMMARY-HDR AFTER 2.
058700     MOVE 'TOTAL TRANSACTIONS' TO RPT-SUM-LABEL.
058800     MOVE RT-TOTAL-COUNT       TO RPT-SUM-VALUE.
058900     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL AFTER 1.
059000     MOVE 'TOTAL AMOUNT'       TO RPT-SUM-LABEL.
059100     MOVE RT-TOTAL-AMOUNT      TO RPT-SUM-VALUE.
059200     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL AFTER 1.
059300     MOVE 'TOTAL BALANCE'      TO RPT-SUM-LABEL.
059400     MOVE RT-TOTAL-BALANCE     TO RPT-SUM-VALUE.
059500     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL AFTER 1.
059600     MOVE 'COMPLETED COUNT'    TO RPT-SUM-LABEL.
059700     MOVE RT-COMPLETED-COUNT   TO RPT-SUM-VALUE.
059800     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL AFTER 1.
059900     MOVE 'PENDING COUNT'      TO RPT-SUM-LABEL.
060000     MOVE RT-PENDING-COUNT     TO RPT-SUM-VALUE.
060100     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL AFTER 1.
060200     MOVE 'FAILED COUNT'       TO RPT-SUM-LABEL.
060300     MOVE RT-FAILED-COUNT      TO RPT-SUM-VALUE.
060400     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL AFTER 1.
060500     MOVE 'SUCCESS RATE PCT'   TO RPT-SUM-LABEL.
060600     MOVE RT-SUCCESS-RATE      TO RPT-SUM-VALUE.
060700     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL AFTER 1.
060800 400-EXIT.
060900     EXIT.
061000*
061100 500-WRITE-BYTYPE-SECTION.
061200     WRITE REPORT-RECORD FROM RPT-BYTYPE-HDR AFTER 2.
061300     PERFORM 510-WRITE-ONE-TYPE-LINE THRU 510-EXIT
061400         VARYING RT-TYPE-IX FROM 1 BY 1 UNTIL RT-TYPE-IX > 8.
061500 500-EXIT.
061600     EXIT.
061700*
061800 510-WRITE-ONE-TYPE-LINE.
061900     IF RT-PER-TYPE-COUNT(RT-TYPE-IX) > 0
062000         MOVE RT-PER-TYPE-NAME(RT-TYPE-IX) TO RPT-BT-NAME
062100         MOVE RT-PER-TYPE-COUNT(RT-TYPE-IX) TO RPT-BT-COUNT
062200         MOVE RT-PER-TYPE-AMOUNT(RT-TYPE-IX) TO RPT-BT-AMOUNT
062300         MOVE RT-PER-TYPE-AVERAGE(RT-TYPE-IX)
062400                                        TO RPT-BT-AVERAGE
062500         WRITE REPORT-RECORD FROM RPT-BYTYPE-DETAIL AFTER 1
062600     END-IF.
062700 510-EXIT.
062800     EXIT.
062900*
063000 550-WRITE-BYSTATUS-SECTION.
063100     WRITE REPORT-RECORD FROM RPT-BYSTATUS-HDR AFTER 2.
063200     PERFORM 560-WRITE-ONE-STATUS-LINE THRU 560-EXIT
063300         VARYING RT-STAT-IX FROM 1 BY 1 UNTIL RT-STAT-IX > 7.
063400 550-EXIT.
063500     EXIT.
063600*
063700 560-WRITE-ONE-STATUS-LINE.
063800     MOVE RT-PER-STATUS-NAME(RT-STAT-IX) TO RPT-BS-NAME.
063900     MOVE RT-PER-STATUS-COUNT(RT-STAT-IX) TO RPT-BS-COUNT.
064000     WRITE REPORT-RECORD FROM RPT-BYSTATUS-DETAIL AFTER 1.
064100 560-EXIT.
064200     EXIT.
064300*
064400 600-WRITE-TOPTRAN-SECTION.
064500     IF WS-TOPTRAN-COUNT = 0
064600         GO TO 600-EXIT
064700     END-IF.
064800     WRITE REPORT-RECORD FROM RPT-TOPTRAN-HDR AFTER 2.
064900     PERFORM 610-WRITE-ONE-TOPTRAN-LINE THRU 610-EXIT
065000         VARYING RT-TOPT-IX FROM 1 BY 1
065100             UNTIL RT-TOPT-IX > WS-TOPTRAN-COUNT.
065200 600-EXIT.
065300     EXIT.
065400*
065500 610-WRITE-ONE-TOPTRAN-LINE.
065600     MOVE RT-TOPT-REFERENCE(RT-TOPT-IX)    TO RPT-TT-REFERENCE.
065700     MOVE RT-TOPT-AMOUNT(RT-TOPT-IX)       TO RPT-TT-AMOUNT.
065800     MOVE RT-TOPT-TYPE(RT-TOPT-IX)         TO RPT-TT-TYPE.
065900     MOVE RT-TOPT-STATUS(RT-TOPT-IX)       TO RPT-TT-STATUS.
066000     MOVE RT-TOPT-USER-ID(RT-TOPT-IX)      TO RPT-TT-USER-ID.
066100     MOVE RT-TOPT-CREATED-YMD(RT-TOPT-IX)  TO RPT-TT-CREATED-YMD.
066200     WRITE REPORT-RECORD FROM RPT-TOPTRAN-DETAIL AFTER 1.
066300 610-EXIT.
066400     EXIT.
066500*
066600 650-WRITE-TOPUSERS-SECTION.
066700     IF WS-UA-COUNT = 0
066800         GO TO 650-EXIT
066900     END-IF.
067000     WRITE REPORT-RECORD FROM RPT-TOPUSER-HDR AFTER 2.
067100     PERFORM 655-WRITE-ONE-TOPUSER-LINE THRU 655-EXIT
067200         VARYING RT-TOPU-IX FROM 1 BY 1
067300             UNTIL RT-TOPU-IX > 10
067400                OR RT-TOPU-IX > WS-UA-COUNT.
067500 650-EXIT.
067600     EXIT.
067700*
067800 655-WRITE-ONE-TOPUSER-LINE.
067900     MOVE RT-TOPU-USER-ID(RT-TOPU-IX) TO RPT-TU-USER-ID.
068000     MOVE RT-TOPU-TOTAL-AMOUNT(RT-TOPU-IX) TO RPT-TU-TOTAL.
068100     WRITE REPORT-RECORD FROM RPT-TOPUSER-DETAIL AFTER 1.
068200 655-EXIT.
068300     EXIT.
068400*
068500 660-WRITE-DAILYTREND-SECTION.
068600     IF RT-DAILY-TREND-COUNT = 0
068700         GO TO 660-EXIT
068800     END-IF.
068900     WRITE REPORT-RECORD FROM RPT-DAILY-HDR AFTER 2.
069000     PERFORM 665-WRITE-ONE-DAILY-LINE THRU 665-EXIT
069100         VARYING RT-DAY-IX FROM 1 BY 1
069200             UNTIL RT-DAY-IX > RT-DAILY-TREND-COUNT.
069300 660-EXIT.
069400     EXIT.
069500*
069600 665-WRITE-ONE-DAILY-LINE.
069700     MOVE RT-DAY-YMD(RT-DAY-IX)    TO RPT-DT-YMD.
069800     MOVE RT-DAY-COUNT(RT-DAY-IX)  TO RPT-DT-COUNT.
069900     MOVE RT-DAY-AMOUNT(RT-DAY-IX) TO RPT-DT-AMOUNT.
070000     WRITE REPORT-RECORD FROM RPT-DAILY-DETAIL AFTER 1.
070100 665-EXIT.
070200     EXIT.
070300*
070400 670-WRITE-HOURLY-SECTION.
070500     WRITE REPORT-RECORD FROM RPT-HOURLY-HDR AFTER 2.
070600     PERFORM 675-WRITE-ONE-HOURLY-LINE THRU 675-EXIT
070700         VARYING RT-HOUR-IX FROM 1 BY 1 UNTIL RT-HOUR-IX > 24.
070800     MOVE RT-PEAK-HOUR       TO RPT-PK-HOUR.
070900     MOVE RT-PEAK-HOUR-COUNT TO RPT-PK-COUNT.
071000     WRITE REPORT-RECORD FROM RPT-PEAK-DETAIL AFTER 1.
071100 670-EXIT.
071200     EXIT.
071300*
071400 675-WRITE-ONE-HOURLY-LINE.
071500     MOVE RT-HOUR-IX TO WS-PEAK-IX.
071600     SUBTRACT 1 FROM WS-PEAK-IX.
071700     MOVE WS-PEAK-IX TO RPT-HR-HOUR.
071800     MOVE RT-HOUR-COUNT(RT-HOUR-IX) TO RPT-HR-COUNT.
071900     WRITE REPORT-RECORD FROM RPT-HOURLY-DETAIL AFTER 1.
072000 675-EXIT.
072100     EXIT.
072200*
072300 680-WRITE-AVERAGES-SECTION.
072400     IF RT-TOTAL-COUNT = 0
072500         GO TO 680-EXIT
072600     END-IF.
072700     WRITE REPORT-RECORD FROM RPT-AVERAGES-HDR AFTER 2.
072800     MOVE 'AVERAGE TRANSACTION' TO RPT-AV-LABEL.
072900     MOVE RT-AVERAGE-AMOUNT     TO RPT-AV-VALUE.
073000     WRITE REPORT-RECORD FROM RPT-AVERAGES-DETAIL AFTER 1.
073100     MOVE 'MEDIAN TRANSACTION'  TO RPT-AV-LABEL.
073200     MOVE RT-MEDIAN-AMOUNT      TO RPT-AV-VALUE.
073300     WRITE REPORT-RECORD FROM RPT-AVERAGES-DETAIL AFTER 1.
073400 680-EXIT.
073500     EXIT.
073600*
073700 700-COMPUTE-DERIVED-STATS.
073800     PERFORM 710-COMPUTE-SUCCESS-RATE THRU 710-EXIT.
073900     PERFORM 720-COMPUTE-PERTYPE-AVERAGES THRU 720-EXIT.
074000     PERFORM 730-COMPUTE-AVERAGE-AMOUNT THRU 730-EXIT.
074100     PERFORM 740-SORT-AND-COMPUTE-MEDIAN THRU 740-EXIT.
074200     PERFORM 750-EXTRACT-TOP-USERS THRU 750-EXIT.
074300     PERFORM 770-COMPUTE-PEAK-HOUR THRU 770-EXIT.
074400 700-EXIT.
074500     EXIT.
074600*
074700 710-COMPUTE-SUCCESS-RATE.
074800     IF RT-TOTAL-COUNT = 0
074900         MOVE ZERO TO RT-SUCCESS-RATE
075000     ELSE
075100         COMPUTE RT-SUCCESS-RATE ROUNDED =
075200             (RT-COMPLETED-COUNT / RT-TOTAL-COUNT) * 100
075300     END-IF.
075400 710-EXIT.
075500     EXIT.
075600*
075700 720-COMPUTE-PERTYPE-AVERAGES.
075800     PERFORM 725-COMPUTE-ONE-TYPE-AVERAGE THRU 725-EXIT
075900         VARYING RT-TYPE-IX FROM 1 BY 1 UNTIL RT-TYPE-IX > 8.
076000 720-EXIT.
076100     EXIT.
076200*
076300 725-COMPUTE-ONE-TYPE-AVERAGE.
076400     IF RT-PER-TYPE-COUNT(RT-TYPE-IX) > 0
076500         COMPUTE RT-PER-TYPE-AVERAGE(RT-TYPE-IX) ROUNDED =
076600             RT-PER-TYPE-AMOUNT(RT-TYPE-IX) /
076700             RT-PER-TYPE-COUNT(RT-TYPE-IX)
076800     END-IF.
076900 725-EXIT.
077000     EXIT.
077100*
077200 730-COMPUTE-AVERAGE-AMOUNT.
077300     IF RT-TOTAL-COUNT = 0
077400         MOVE ZERO TO RT-AVERAGE-AMOUNT
077500     ELSE
077600         COMPUTE RT-AVERAGE-AMOUNT ROUNDED =
077700             RT-TOTAL-AMOUNT / RT-TOTAL-COUNT
077800     END-IF.
077900 730-EXIT.
078000     EXIT.
078100*
078200 740-SORT-AND-COMPUTE-MEDIAN.
078300*    NO SORT VERB AVAILABLE FOR A WORKING-STORAGE TABLE ON THIS
078400*    BUILD - A PLAIN BUBBLE SORT IS ENOUGH FOR A REPORT-SIZED
078500*    SAMPLE (CAPPED AT THE FIRST 5000 TRANSACTIONS IN THE PERIOD).
078600     IF RT-TOTAL-COUNT = 0
078700         MOVE ZERO TO RT-MEDIAN-AMOUNT
078800         GO TO 740-EXIT
078900     END-IF.
079000     IF RT-TOTAL-COUNT > 5000
079100         MOVE 5000 TO WS-SORT-OUTER-IX
079200     ELSE
079300         MOVE RT-TOTAL-COUNT TO WS-SORT-OUTER-IX
079400     END-IF.
079500     PERFORM 745-BUBBLE-ONE-PASS THRU 745-EXIT
079600         VARYING RT-SORT-IX FROM 1 BY 1
079700             UNTIL RT-SORT-IX >= WS-SORT-OUTER-IX.
079800*    RF-0094 - ODD/EVEN TEST RECODED WITH DIVIDE/REMAINDER, SHOP
079900*    STANDARD S-14 DOES NOT PERMIT INTRINSIC FUNCTIONS.
080000     DIVIDE WS-SORT-OUTER-IX BY 2 GIVING WS-MEDIAN-HALF
080100         REMAINDER WS-MEDIAN-REMAINDER.
080200     IF WS-MEDIAN-REMAINDER = 1
080300         COMPUTE WS-MEDIAN-MID = (WS-SORT-OUTER-IX / 2) + 1
080400         MOVE RT-SORT-AMOUNT(WS-MEDIAN-MID) TO RT-MEDIAN-AMOUNT
080500     ELSE
080600         COMPUTE WS-MEDIAN-MID = WS-SORT-OUTER-IX / 2
080700         COMPUTE RT-MEDIAN-AMOUNT ROUNDED =
080800             (RT-SORT-AMOUNT(WS-MEDIAN-MID) +
080900              RT-SORT-AMOUNT(WS-MEDIAN-MID + 1)) / 2
081000     END-IF.
081100 740-EXIT.
081200     EXIT.
081300*
081400 745-BUBBLE-ONE-PASS.
081500     PERFORM 748-COMPARE-AND-SWAP THRU 748-EXIT
081600         VARYING WS-SORT-INNER-IX FROM 1 BY 1
081700             UNTIL WS-SORT-INNER-IX >
081800                   WS-SORT-OUTER-IX - RT-SORT-IX.
081900 745-EXIT.
082000     EXIT.
082100*
082200 748-COMPARE-AND-SWAP.
082300     IF RT-SORT-AMOUNT(WS-SORT-INNER-IX) >
082400                RT-SORT-AMOUNT(WS-SORT-INNER-IX + 1)
082500         MOVE RT-SORT-AMOUNT(WS-SORT-INNER-IX)
082600                                    TO WS-SORT-HOLD
082700         MOVE RT-SORT-AMOUNT(WS-SORT-INNER-IX + 1)
082800                    TO RT-SORT-AMOUNT(WS-SORT-INNER-IX)
082900         MOVE WS-SORT-HOLD
083000                TO RT-SORT-AMOUNT(WS-SORT-INNER-IX + 1)
083100     END-IF.
083200 748-EXIT.
083300     EXIT.
083400*
083500 750-EXTRACT-TOP-USERS.
083600*    SELECTION SORT OF THE RUNNING USER-TOTAL TABLE - PULL THE
083700*    LARGEST REMAINING ENTRY 10 TIMES (OR UNTIL THE TABLE RUNS
083800*    OUT), MARKING EACH ONE TAKEN SO IT IS NOT PICKED TWICE.
083900     PERFORM 752-SCAN-FOR-MAX THRU 752-EXIT
084000         VARYING RT-TOPU-IX FROM 1 BY 1
084100             UNTIL RT-TOPU-IX > 10 OR RT-TOPU-IX > WS-UA-COUNT.
084200 750-EXIT.
084300     EXIT.
084400*
084500 752-SCAN-FOR-MAX.
084600     MOVE ZERO TO RT-TOPU-USER-ID(RT-TOPU-IX).
084700     MOVE ZERO TO RT-TOPU-TOTAL-AMOUNT(RT-TOPU-IX).
084800     MOVE ZERO TO WS-BEST-UA-IX.
084900     PERFORM 755-CHECK-ONE-USER-SLOT THRU 755-EXIT
085000         VARYING WS-UA-IX FROM 1 BY 1
085100             UNTIL WS-UA-IX > WS-UA-COUNT.
085200     IF WS-BEST-UA-IX NOT = ZERO
085300         SET WS-UA-IX TO WS-BEST-UA-IX
085400         MOVE 'N' TO WS-UA-USED-SW(WS-UA-IX)
085500     END-IF.
085600 752-EXIT.
085700     EXIT.
085800*
085900 755-CHECK-ONE-USER-SLOT.
086000     IF WS-UA-USED(WS-UA-IX)
086100         IF WS-BEST-UA-IX = ZERO
086200            OR WS-UA-TOTAL(WS-UA-IX) >
086300                        RT-TOPU-TOTAL-AMOUNT(RT-TOPU-IX)
086400             MOVE WS-UA-USER-ID(WS-UA-IX)
086500                            TO RT-TOPU-USER-ID(RT-TOPU-IX)
086600             MOVE WS-UA-TOTAL(WS-UA-IX)
086700                       TO RT-TOPU-TOTAL-AMOUNT(RT-TOPU-IX)
086800             SET WS-BEST-UA-IX TO WS-UA-IX
086900         END-IF
087000     END-IF.
087100 755-EXIT.
087200     EXIT.
087300*
087400 770-COMPUTE-PEAK-HOUR.
087500     MOVE ZERO TO RT-PEAK-HOUR.
087600     MOVE ZERO TO RT-PEAK-HOUR-COUNT.
087700     PERFORM 775-CHECK-ONE-HOUR-SLOT THRU 775-EXIT
087800         VARYING RT-HOUR-IX FROM 1 BY 1 UNTIL RT-HOUR-IX > 24.
087900 770-EXIT.
088000     EXIT.
088100*
088200 775-CHECK-ONE-HOUR-SLOT.
088300     IF RT-HOUR-COUNT(RT-HOUR-IX) > RT-PEAK-HOUR-COUNT
088400         MOVE RT-HOUR-COUNT(RT-HOUR-IX) TO RT-PEAK-HOUR-COUNT
088500         COMPUTE RT-PEAK-HOUR = RT-HOUR-IX - 1
088600     END-IF.
088700 775-EXIT.
088800     EXIT.
088900*
089000 800-OPEN-FILES.
089100     OPEN INPUT  RESERVE-FUND-FILE
089200                 REPORT-PARM-FILE
089300          OUTPUT REPORT-FILE.
089400     IF WS-LEDGER-STATUS NOT = '00'
089500         DISPLAY 'ERROR OPENING RESERVE-FUND-FILE. RC: '
089600                                                WS-LEDGER-STATUS
089700         MOVE 16 TO RETURN-CODE
089800         MOVE 'Y' TO WS-LEDGER-EOF
089900     END-IF.
090000 800-EXIT.
090100     EXIT.
090200*
090300 810-READ-PARM-CARD.
090400     READ REPORT-PARM-FILE
090500         AT END MOVE 'COMPREHENSIVE' TO RT-REPORT-TYPE.
090600     IF WS-PARM-STATUS = '00'
090700         MOVE RP-REPORT-TYPE     TO RT-REPORT-TYPE
090800         MOVE RP-PERIOD-START    TO RT-PERIOD-START
090900         MOVE RP-PERIOD-END      TO RT-PERIOD-END
091000         MOVE RP-FILTER-USER-ID  TO RT-FILTER-USER-ID
091100         MOVE RP-FILTER-TYPE     TO RT-FILTER-TYPE
091200     ELSE
091300         MOVE ZERO   TO RT-PERIOD-START
091400         MOVE 99999999 TO RT-PERIOD-END
091500         MOVE ZERO   TO RT-FILTER-USER-ID
091600         MOVE SPACES TO RT-FILTER-TYPE
091700     END-IF.
091800 810-EXIT.
091900     EXIT.
092000*
092100 820-INIT-TOTALS.
092200     MOVE ZERO TO RT-TOTAL-COUNT RT-TOTAL-AMOUNT RT-TOTAL-BALANCE.
092300     MOVE ZERO TO RT-COMPLETED-COUNT RT-PENDING-COUNT
092400                  RT-FAILED-COUNT RT-SUCCESS-RATE.
092500     MOVE ZERO TO RT-AVERAGE-AMOUNT RT-MEDIAN-AMOUNT.
092600     MOVE ZERO TO RT-DAILY-TREND-COUNT RT-PEAK-HOUR
092700                  RT-PEAK-HOUR-COUNT.
092800     PERFORM 825-CLEAR-ONE-TYPE-SLOT THRU 825-EXIT
092900         VARYING RT-TYPE-IX FROM 1 BY 1 UNTIL RT-TYPE-IX > 8.
093000     PERFORM 826-CLEAR-ONE-STATUS-SLOT THRU 826-EXIT
093100         VARYING RT-STAT-IX FROM 1 BY 1 UNTIL RT-STAT-IX > 7.
093200     PERFORM 827-CLEAR-ONE-HOUR-SLOT THRU 827-EXIT
093300         VARYING RT-HOUR-IX FROM 1 BY 1 UNTIL RT-HOUR-IX > 24.
093400     MOVE 'ACTIVE'    TO RT-PER-STATUS-NAME(1).
093500     MOVE 'PENDING'   TO RT-PER-STATUS-NAME(2).
093600     MOVE 'FROZEN'    TO RT-PER-STATUS-NAME(3).
093700     MOVE 'BLOCKED'   TO RT-PER-STATUS-NAME(4).
093800     MOVE 'COMPLETED' TO RT-PER-STATUS-NAME(5).
093900     MOVE 'FAILED'    TO RT-PER-STATUS-NAME(6).
094000     MOVE 'CANCELLED' TO RT-PER-STATUS-NAME(7).
094100     MOVE 'DEPOSIT'     TO RT-PER-TYPE-NAME(1).
094200     MOVE 'WITHDRAWAL'  TO RT-PER-TYPE-NAME(2).
094300     MOVE 'TRANSFER'    TO RT-PER-TYPE-NAME(3).
094400     MOVE 'ALLOCATION'  TO RT-PER-TYPE-NAME(4).
094500     MOVE 'ADJUSTMENT'  TO RT-PER-TYPE-NAME(5).
094600     MOVE 'INTEREST'    TO RT-PER-TYPE-NAME(6).
094700     MOVE 'FEE'         TO RT-PER-TYPE-NAME(7).
094800     MOVE 'REFUND'      TO RT-PER-TYPE-NAME(8).
094900 820-EXIT.
095000     EXIT.
095100*
095200 825-CLEAR-ONE-TYPE-SLOT.
095300     MOVE SPACES TO RT-PER-TYPE-NAME(RT-TYPE-IX).
095400     MOVE ZERO   TO RT-PER-TYPE-COUNT(RT-TYPE-IX).
095500     MOVE ZERO   TO RT-PER-TYPE-AMOUNT(RT-TYPE-IX).
095600     MOVE ZERO   TO RT-PER-TYPE-AVERAGE(RT-TYPE-IX).
095700 825-EXIT.
095800     EXIT.
095900*
096000 826-CLEAR-ONE-STATUS-SLOT.
096100     MOVE SPACES TO RT-PER-STATUS-NAME(RT-STAT-IX).
096200     MOVE ZERO   TO RT-PER-STATUS-COUNT(RT-STAT-IX).
096300 826-EXIT.
096400     EXIT.
096500*
096600 827-CLEAR-ONE-HOUR-SLOT.
096700     MOVE ZERO TO RT-HOUR-COUNT(RT-HOUR-IX).
096800 827-EXIT.
096900     EXIT.
097000*
097100 890-CLOSE-FILES.
097200     CLOSE RESERVE-FUND-FILE REPORT-PARM-FILE REPORT-FILE.
097300 890-EXIT.
097400     EXIT.
