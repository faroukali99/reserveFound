000100*****************************************************************
000200*    COPYBOOK:  RESREC
000300*    RESERVE FUND LEDGER ENTRY - WORKING STORAGE LAYOUT
000400*    ONE 01-LEVEL PER LEDGER ENTRY (DEPOSIT/WITHDRAWAL/TRANSFER/
000500*    ALLOCATION/ADJUSTMENT/INTEREST/FEE/REFUND).  COPY THIS BOOK
000600*    INTO WORKING-STORAGE OF ANY PROGRAM THAT BUILDS, VALIDATES
000700*    OR POSTS A LEDGER ENTRY.  MONEY FIELDS ARE COMP-3 PER THE
000800*    RESERVE FUND STANDARDS NOTE (SEE RESPST1 REMARKS).
000900*
001000*    AMENDMENT HISTORY
001100*    DATE       INIT  TICKET   DESCRIPTION
001200*    03/11/24   TKM   RF-0001  ORIGINAL COPYBOOK FOR MOMO LEDGER
001300*    04/02/24   TKM   RF-0014  ADDED SOURCE/DEST ACCOUNT FOR XFER
001400*    06/19/24   PDA   RF-0033  WIDENED DESCRIPTION TO 500 BYTES
001500*****************************************************************
001600 01  RF-RECORD.
001700     05  RF-ID                       PIC 9(9).
001800     05  RF-AMOUNT                   PIC S9(17)V9(2) COMP-3.
001900     05  RF-BALANCE                  PIC S9(17)V9(2) COMP-3.
002000     05  RF-CURRENCY                 PIC X(3).
002100     05  RF-STATUS                   PIC X(9).
002200         88  RF-STATUS-ACTIVE            VALUE 'ACTIVE   '.
002300         88  RF-STATUS-PENDING           VALUE 'PENDING  '.
002400         88  RF-STATUS-FROZEN            VALUE 'FROZEN   '.
002500         88  RF-STATUS-BLOCKED           VALUE 'BLOCKED  '.
002600         88  RF-STATUS-COMPLETED         VALUE 'COMPLETED'.
002700         88  RF-STATUS-FAILED            VALUE 'FAILED   '.
002800         88  RF-STATUS-CANCELLED         VALUE 'CANCELLED'.
002900     05  RF-TRANSACTION-TYPE         PIC X(10).
003000         88  RF-TYPE-DEPOSIT             VALUE 'DEPOSIT   '.
003100         88  RF-TYPE-WITHDRAWAL          VALUE 'WITHDRAWAL'.
003200         88  RF-TYPE-TRANSFER            VALUE 'TRANSFER  '.
003300         88  RF-TYPE-ALLOCATION          VALUE 'ALLOCATION'.
003400         88  RF-TYPE-ADJUSTMENT          VALUE 'ADJUSTMENT'.
003500         88  RF-TYPE-INTEREST            VALUE 'INTEREST  '.
003600         88  RF-TYPE-FEE                 VALUE 'FEE       '.
003700         88  RF-TYPE-REFUND              VALUE 'REFUND    '.
003800         88  RF-TYPE-IS-CREDIT           VALUE 'DEPOSIT   '
003900                                               'INTEREST  '
004000                                               'REFUND    '.
004100     05  RF-DESCRIPTION              PIC X(500).
004200     05  RF-REFERENCE                PIC X(12).
004300     05  RF-REFERENCE-R REDEFINES RF-REFERENCE.
004400         10  RF-REF-PREFIX           PIC X(3).
004500         10  RF-REF-SUFFIX           PIC X(8).
004600         10  FILLER                  PIC X(1).
004700     05  RF-USER-ID                  PIC 9(9).
004800     05  RF-CREATED-DATE.
004900         10  RF-CREATED-YMD          PIC 9(8).
005000         10  RF-CREATED-YMD-R REDEFINES RF-CREATED-YMD.
005100             15  RF-CREATED-CCYY     PIC 9(4).
005200             15  RF-CREATED-MM       PIC 9(2).
005300             15  RF-CREATED-DD       PIC 9(2).
005400         10  RF-CREATED-HMS          PIC 9(6).
005500         10  RF-CREATED-HMS-R REDEFINES RF-CREATED-HMS.
005600             15  RF-CREATED-HH       PIC 9(2).
005700             15  RF-CREATED-MN       PIC 9(2).
005800             15  RF-CREATED-SS       PIC 9(2).
005900     05  RF-UPDATED-DATE.
006000         10  RF-UPDATED-YMD          PIC 9(8).
006100         10  RF-UPDATED-HMS          PIC 9(6).
006200     05  RF-CREATED-BY               PIC X(100).
006300     05  RF-UPDATED-BY               PIC X(100).
006400     05  RF-SOURCE-ACCOUNT           PIC X(100).
006500     05  RF-DESTINATION-ACCOUNT      PIC X(100).
006600     05  FILLER                      PIC X(20).
