000100****************************************************************
000200*    PROGRAM:  RESLIM1
000300*    RESERVE FUND - KYC TIERED PERIOD LIMIT CHECK SUBPROGRAM
000400*    CALLED BY RESPST1 ONCE THE CANDIDATE HAS PASSED RESVAL1.
000500*    THE CALLER HAS ALREADY SCANNED RESERVE-FUND-FILE FOR THE
000600*    USER'S EXISTING DAILY/WEEKLY/MONTHLY COUNT AND TOTAL - THIS
000700*    MODULE HOLDS ONLY THE 9-ROW LIMIT TABLE AND THE ARITHMETIC.
000800****************************************************************
000900 IDENTIFICATION DIVISION.
001000****************************************************************
001100 PROGRAM-ID.  RESLIM1.
001200 AUTHOR.  R J FOSU.
001300 INSTALLATION.  RESERVE OPS DATA CENTER.
001400 DATE-WRITTEN.  02/11/88.
001500 DATE-COMPILED.
001600 SECURITY.  NON-CONFIDENTIAL.
001700*
001800*    CHANGE LOG
001900*    DATE       INIT  TICKET    DESCRIPTION
002000*    02/11/88   RJF   LG-0037   ORIGINAL 3-TIER CEILING TABLE
002100*    07/06/91   RJF   LG-0071   ADDED WEEKLY WINDOW TO DAILY-ONLY
002200*    01/14/93   SND   LG-0088   MONTHLY WINDOW ADDED, 9-ROW TABLE
002300*    09/21/98   SND   LG-0101   Y2K - WINDOW MATH USES CCYY DATES
002400*    03/02/99   SND   LG-0104   Y2K REGRESSION SIGNOFF, NO DEFECTS
002500*    04/22/24   TKM   RF-0018   RETABLED FOR MOMO KYC 1/2/3 TIERS
002600*    04/29/24   TKM   RF-0019   UNKNOWN KYC LEVEL DEFAULTS TIER 1
002700*    05/06/24   PDA   RF-0021   PER-TX CEILING CHECK ADDED
002800*    11/05/24   PDA   RF-0064   PREMIUM MONTHLY CEILING RAISED
002900*    02/18/25   TKM   RF-0080   WEEKLY WINDOW COMMENT CLARIFIED
003000*    03/17/25   PDA   RF-0087   LIMIT-ROW SCAN RECODED AS PERFORM-
003100*                                THRU PARAGRAPH PER SHOP STD S-14
003200****************************************************************
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-370.
003700 OBJECT-COMPUTER.  IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*
004400 COPY RESLIMTB.
004500*
004600 01  WS-LIMIT-SWITCHES.
004700     05  WS-ROW-FOUND-SW           PIC X(1)   VALUE 'N'.
004800         88  WS-ROW-FOUND              VALUE 'Y'.
004900     05  WS-CURRENT-PERIOD         PIC X(7).
005000     05  WS-CURRENT-COUNT          PIC 9(9)   COMP.
005100     05  WS-CURRENT-TOTAL          PIC S9(17)V9(2) COMP-3.
005200     05  FILLER                    PIC X(20).
005300*
005400 01  WS-TRACE-AMOUNTS.
005500     05  WS-TRACE-CANDIDATE        PIC S9(17)V99.
005600     05  WS-TRACE-CANDIDATE-R REDEFINES WS-TRACE-CANDIDATE.
005700         10  WS-TRC-CAND-INT       PIC S9(17).
005800         10  WS-TRC-CAND-DEC       PIC 99.
005900     05  WS-TRACE-PERIOD-TOTAL     PIC S9(17)V99.
006000     05  WS-TRACE-PERIOD-TOTAL-R REDEFINES WS-TRACE-PERIOD-TOTAL.
006100         10  WS-TRC-TOT-INT        PIC S9(17).
006200         10  WS-TRC-TOT-DEC        PIC 99.
006300     05  FILLER                    PIC X(10).
006400*
006500 LINKAGE SECTION.
006600 01  LK-LIMIT-CANDIDATE.
006700     05  LK-KYC-LEVEL              PIC 9(1).
006800     05  LK-CANDIDATE-AMOUNT       PIC S9(17)V9(2) COMP-3.
006900     05  LK-DAILY-COUNT            PIC 9(9)   COMP.
007000     05  LK-DAILY-TOTAL            PIC S9(17)V9(2) COMP-3.
007100     05  LK-WEEKLY-COUNT           PIC 9(9)   COMP.
007200     05  LK-WEEKLY-TOTAL           PIC S9(17)V9(2) COMP-3.
007300     05  LK-MONTHLY-COUNT          PIC 9(9)   COMP.
007400     05  LK-MONTHLY-TOTAL          PIC S9(17)V9(2) COMP-3.
007500     05  FILLER                    PIC X(20).
007600*
007700 01  LK-LIMIT-RESULT.
007800     05  LK-RETURN-CD              PIC S9(4)  COMP  VALUE ZERO.
007900         88  LK-VALID                  VALUE ZERO.
008000     05  LK-REJECT-REASON          PIC X(40)  VALUE SPACES.
008100     05  FILLER                    PIC X(20).
008200*
008300****************************************************************
008400 PROCEDURE DIVISION USING LK-LIMIT-CANDIDATE, LK-LIMIT-RESULT.
008500****************************************************************
008600*
008700 999-MAIN-LINE.
008800     PERFORM 000-SETUP-RTN THRU 000-EXIT.
008900     PERFORM 200-CHECK-DAILY-PERIOD THRU 200-EXIT.
009000     PERFORM 300-CHECK-WEEKLY-PERIOD THRU 300-EXIT.
009100     PERFORM 400-CHECK-MONTHLY-PERIOD THRU 400-EXIT.
009200     GOBACK.
009300*
009400 000-SETUP-RTN.
009500     INITIALIZE LK-LIMIT-RESULT.
009600     IF LK-KYC-LEVEL NOT = 1 AND LK-KYC-LEVEL NOT = 2
009700                             AND LK-KYC-LEVEL NOT = 3
009800         MOVE 1 TO LK-KYC-LEVEL
009900     END-IF.
010000 000-EXIT.
010100     EXIT.
010200*
010300 100-LOOKUP-LIMIT-ROW.
010400*    LINEAR SEARCH OF THE 9-ROW TABLE FOR (LK-KYC-LEVEL,
010500*    WS-CURRENT-PERIOD) - SMALL AND FIXED, NO SEARCH VERB NEEDED.
010600     MOVE 'N' TO WS-ROW-FOUND-SW.
010700     PERFORM 110-CHECK-ONE-LIMIT-ROW THRU 110-EXIT
010800         VARYING LT-LIMIT-IX FROM 1 BY 1
010900             UNTIL LT-LIMIT-IX > LT-LIMIT-ROW-COUNT
011000                OR WS-ROW-FOUND.
011100 100-EXIT.
011200     EXIT.
011300*
011400 110-CHECK-ONE-LIMIT-ROW.
011500     IF LT-KYC-LEVEL(LT-LIMIT-IX) = LK-KYC-LEVEL
011600        AND LT-PERIOD-CODE(LT-LIMIT-IX) = WS-CURRENT-PERIOD
011700         SET WS-ROW-FOUND TO TRUE
011800     END-IF.
011900 110-EXIT.
012000     EXIT.
012100*
012200 200-CHECK-DAILY-PERIOD.
012300     IF NOT LK-VALID GO TO 200-EXIT.
012400     MOVE 'DAILY'   TO WS-CURRENT-PERIOD.
012500     MOVE LK-DAILY-COUNT TO WS-CURRENT-COUNT.
012600     MOVE LK-DAILY-TOTAL TO WS-CURRENT-TOTAL.
012700     PERFORM 100-LOOKUP-LIMIT-ROW THRU 100-EXIT.
012800     PERFORM 500-APPLY-ROW-CHECKS THRU 500-EXIT.
012900 200-EXIT.
013000     EXIT.
013100*
013200 300-CHECK-WEEKLY-PERIOD.
013300*    WEEKLY WINDOW IS THE TRAILING 7 DAYS UP TO NOW, NOT A
013400*    CALENDAR WEEK - THE CALLER'S SCAN ALREADY APPLIED THAT CUT.
013500     IF NOT LK-VALID GO TO 300-EXIT.
013600     MOVE 'WEEKLY'  TO WS-CURRENT-PERIOD.
013700     MOVE LK-WEEKLY-COUNT TO WS-CURRENT-COUNT.
013800     MOVE LK-WEEKLY-TOTAL TO WS-CURRENT-TOTAL.
013900     PERFORM 100-LOOKUP-LIMIT-ROW THRU 100-EXIT.
014000     PERFORM 500-APPLY-ROW-CHECKS THRU 500-EXIT.
014100 300-EXIT.
014200     EXIT.
014300*
014400 400-CHECK-MONTHLY-PERIOD.
014500*    MONTHLY WINDOW IS THE TRAILING 30 DAYS, NOT A CALENDAR MONTH.
014600     IF NOT LK-VALID GO TO 400-EXIT.
014700     MOVE 'MONTHLY' TO WS-CURRENT-PERIOD.
014800     MOVE LK-MONTHLY-COUNT TO WS-CURRENT-COUNT.
014900     MOVE LK-MONTHLY-TOTAL TO WS-CURRENT-TOTAL.
015000     PERFORM 100-LOOKUP-LIMIT-ROW THRU 100-EXIT.
015100     PERFORM 500-APPLY-ROW-CHECKS THRU 500-EXIT.
015200 400-EXIT.
015300     EXIT.
015400*
015500 500-APPLY-ROW-CHECKS.
015600     IF NOT WS-ROW-FOUND
015700         MOVE -1 TO LK-RETURN-CD
015800         MOVE 'LIMIT TABLE ROW NOT FOUND' TO LK-REJECT-REASON
015900         GO TO 500-EXIT
016000     END-IF
016100     IF WS-CURRENT-COUNT >= LT-MAX-TX-COUNT(LT-LIMIT-IX)
016200         MOVE -2 TO LK-RETURN-CD
016300         MOVE 'PERIOD TRANSACTION COUNT LIMIT REACHED'
016400                                          TO LK-REJECT-REASON
016500         GO TO 500-EXIT
016600     END-IF
016700     IF LK-CANDIDATE-AMOUNT > LT-MAX-PER-TX-AMOUNT(LT-LIMIT-IX)
016800         MOVE -3 TO LK-RETURN-CD
016900         MOVE 'AMOUNT EXCEEDS PER-TRANSACTION CEILING'
017000                                          TO LK-REJECT-REASON
017100         GO TO 500-EXIT
017200     END-IF
017300     IF (WS-CURRENT-TOTAL + LK-CANDIDATE-AMOUNT) >
017400                                 LT-MAX-TOTAL-AMOUNT(LT-LIMIT-IX)
017500         MOVE -4 TO LK-RETURN-CD
017600         MOVE 'PERIOD TOTAL AMOUNT LIMIT EXCEEDED'
017700                                          TO LK-REJECT-REASON
017800     END-IF.
017900 500-EXIT.
018000     EXIT.
