000100*****************************************************************
000200*    COPYBOOK:  RESRATE
000300*    CURRENCY EXCHANGE RATE TABLE FOR RESCUR1.  RATES ARE FIXED
000400*    (NO LIVE FEED) - QUOTED AS "1 UNIT OF THE FOREIGN CURRENCY
000500*    BUYS THIS MANY XOF."  XOF ITSELF CARRIES RATE 1.000000 SO
000600*    THE SAME TABLE-SEARCH LOGIC WORKS WHEN XOF IS ON EITHER SIDE.
000700*    TABLE IS LOADED BY VALUE CLAUSE AT PROGRAM START - THERE IS
000800*    NO RATE-MAINTENANCE TRANSACTION IN THIS RELEASE.
000900*
001000*    AMENDMENT HISTORY
001100*    DATE       INIT  TICKET   DESCRIPTION
001200*    10/07/24   TKM   RF-0061  ORIGINAL RATE TABLE - 8 CURRENCIES
001300*    02/11/25   PDA   RF-0079  RATE REVIEW - USD/EUR ADJUSTED
001400*****************************************************************
001500 01  CR-RATE-TABLE.
001600     05  CR-RATE-ENTRY.
001700         10  FILLER              PIC X(3)  VALUE 'XOF'.
001800         10  FILLER              PIC S9(7)V9(6) VALUE 1.000000.
001900         10  FILLER              PIC X(3)  VALUE 'EUR'.
002000         10  FILLER              PIC S9(7)V9(6) VALUE 655.957000.
002100         10  FILLER              PIC X(3)  VALUE 'USD'.
002200         10  FILLER              PIC S9(7)V9(6) VALUE 600.000000.
002300         10  FILLER              PIC X(3)  VALUE 'GBP'.
002400         10  FILLER              PIC S9(7)V9(6) VALUE 750.000000.
002500         10  FILLER              PIC X(3)  VALUE 'CHF'.
002600         10  FILLER              PIC S9(7)V9(6) VALUE 680.000000.
002700         10  FILLER              PIC X(3)  VALUE 'CAD'.
002800         10  FILLER              PIC S9(7)V9(6) VALUE 450.000000.
002900         10  FILLER              PIC X(3)  VALUE 'NGN'.
003000         10  FILLER              PIC S9(7)V9(6) VALUE 1.500000.
003100         10  FILLER              PIC X(3)  VALUE 'GHS'.
003200         10  FILLER              PIC S9(7)V9(6) VALUE 80.000000.
003300     05  CR-RATE-TABLE-R REDEFINES CR-RATE-ENTRY
003400                             OCCURS 8 TIMES INDEXED BY CR-RATE-IX.
003500         10  CR-RATE-CURR-CODE   PIC X(3).
003600         10  CR-RATE-TO-XOF      PIC S9(7)V9(6).
003700     05  CR-RATE-COUNT           PIC 9(2) VALUE 8      COMP.
