000100*****************************************************************
000200*    COPYBOOK:  RESLIMTB
000300*    KYC LEVEL x PERIOD TRANSACTION LIMIT TABLE FOR RESLIM1 - 9
000400*    FIXED ROWS (3 KYC LEVELS x 3 PERIODS).  LOADED BY VALUE AT
000500*    PROGRAM START AND REDEFINED AS A SEARCHABLE TABLE.  ANY KYC
000600*    LEVEL CODE NOT 1/2/3 DEFAULTS TO ROW GROUP 1 (STANDARD) -
000700*    SEE RESLIM1 100-LOOKUP-LIMIT-ROW.
000800*
000900*    AMENDMENT HISTORY
001000*    DATE       INIT  TICKET   DESCRIPTION
001100*    04/22/24   TKM   RF-0018  ORIGINAL 9-ROW LIMIT TABLE
001200*    11/05/24   PDA   RF-0064  PREMIUM MONTHLY CEILING RAISED
001300*****************************************************************
001400 01  LT-LIMIT-TABLE.
001500     05  LT-LIMIT-ENTRY.
001600         10  FILLER  PIC 9(1) VALUE 1.
001700         10  FILLER  PIC X(7) VALUE 'DAILY'.
001800         10  FILLER  PIC S9(17)V9(2) VALUE 1000000.00.
001900         10  FILLER  PIC 9(5)        VALUE 10.
002000         10  FILLER  PIC S9(17)V9(2) VALUE 100000.00.
002100         10  FILLER  PIC 9(1) VALUE 2.
002200         10  FILLER  PIC X(7) VALUE 'DAILY'.
002300         10  FILLER  PIC S9(17)V9(2) VALUE 5000000.00.
002400         10  FILLER  PIC 9(5)        VALUE 50.
002500         10  FILLER  PIC S9(17)V9(2) VALUE 500000.00.
002600         10  FILLER  PIC 9(1) VALUE 3.
002700         10  FILLER  PIC X(7) VALUE 'DAILY'.
002800         10  FILLER  PIC S9(17)V9(2) VALUE 50000000.00.
002900         10  FILLER  PIC 9(5)        VALUE 100.
003000         10  FILLER  PIC S9(17)V9(2) VALUE 5000000.00.
003100         10  FILLER  PIC 9(1) VALUE 1.
003200         10  FILLER  PIC X(7) VALUE 'WEEKLY'.
003300         10  FILLER  PIC S9(17)V9(2) VALUE 5000000.00.
003400         10  FILLER  PIC 9(5)        VALUE 50.
003500         10  FILLER  PIC S9(17)V9(2) VALUE 100000.00.
003600         10  FILLER  PIC 9(1) VALUE 2.
003700         10  FILLER  PIC X(7) VALUE 'WEEKLY'.
003800         10  FILLER  PIC S9(17)V9(2) VALUE 25000000.00.
003900         10  FILLER  PIC 9(5)        VALUE 200.
004000         10  FILLER  PIC S9(17)V9(2) VALUE 500000.00.
004100         10  FILLER  PIC 9(1) VALUE 3.
004200         10  FILLER  PIC X(7) VALUE 'WEEKLY'.
004300         10  FILLER  PIC S9(17)V9(2) VALUE 250000000.00.
004400         10  FILLER  PIC 9(5)        VALUE 500.
004500         10  FILLER  PIC S9(17)V9(2) VALUE 5000000.00.
004600         10  FILLER  PIC 9(1) VALUE 1.
004700         10  FILLER  PIC X(7) VALUE 'MONTHLY'.
004800         10  FILLER  PIC S9(17)V9(2) VALUE 20000000.00.
004900         10  FILLER  PIC 9(5)        VALUE 200.
005000         10  FILLER  PIC S9(17)V9(2) VALUE 100000.00.
005100         10  FILLER  PIC 9(1) VALUE 2.
005200         10  FILLER  PIC X(7) VALUE 'MONTHLY'.
005300         10  FILLER  PIC S9(17)V9(2) VALUE 100000000.00.
005400         10  FILLER  PIC 9(5)        VALUE 800.
005500         10  FILLER  PIC S9(17)V9(2) VALUE 500000.00.
005600         10  FILLER  PIC 9(1) VALUE 3.
005700         10  FILLER  PIC X(7) VALUE 'MONTHLY'.
005800         10  FILLER  PIC S9(17)V9(2) VALUE 1000000000.00.
005900         10  FILLER  PIC 9(5)        VALUE 2000.
006000         10  FILLER  PIC S9(17)V9(2) VALUE 5000000.00.
006100     05  LT-LIMIT-TABLE-R REDEFINES LT-LIMIT-ENTRY
006200                             OCCURS 9 TIMES
006300                             INDEXED BY LT-LIMIT-IX.
006400         10  LT-KYC-LEVEL            PIC 9(1).
006500         10  LT-PERIOD-CODE          PIC X(7).
006600         10  LT-MAX-TOTAL-AMOUNT     PIC S9(17)V9(2).
006700         10  LT-MAX-TX-COUNT         PIC 9(5).
006800         10  LT-MAX-PER-TX-AMOUNT    PIC S9(17)V9(2).
006900     05  LT-LIMIT-ROW-COUNT         PIC 9(2) VALUE 9      COMP.
