000100****************************************************************
000200*    PROGRAM:  RESPST1
000300*    RESERVE FUND - LEDGER POSTING ENGINE (MAIN BATCH DRIVER)
000400*    READS RES-TRAN-FILE FOR THE CANDIDATE ENTRIES THIS RUN IS TO
000500*    POST, CONVERTS A FOREIGN-CURRENCY CANDIDATE TO XOF VIA
000600*    RESCUR1, VALIDATES/LIMIT-CHECKS/RISK-SCORES EACH ONE THROUGH
000700*    RESVAL1/RESLIM1/RESFRD1 SUBPROGRAMS, POSTS THE ACCEPTED ONES
000800*    TO RESERVE-FUND-FILE-OUT, LOGS EACH OUTCOME THROUGH RESAUD1,
000900*    AND PRINTS THE RUN'S ACCEPT/REJECT CONTROL TOTALS.
001000****************************************************************
001100 IDENTIFICATION DIVISION.
001200****************************************************************
001300 PROGRAM-ID.  RESPST1.
001400 AUTHOR.  R J FOSU.
001500 INSTALLATION.  RESERVE OPS DATA CENTER.
001600 DATE-WRITTEN.  02/03/85.
001700 DATE-COMPILED.
001800 SECURITY.  NON-CONFIDENTIAL.
001900*
002000*    CHANGE LOG
002100*    DATE       INIT  TICKET    DESCRIPTION
002200*    02/03/85   RJF   LG-0001   ORIGINAL LEDGER POSTING DRIVER
002300*    06/17/87   RJF   LG-0022   TRANSFER (TWO-SIDED POST) SUPPORT
002400*    02/20/90   SND   LG-0058   DAILY/WEEKLY/MONTHLY RESCAN ADDED
002500*    09/09/98   SND   LG-0102   Y2K - RUN DATE CENTURY WINDOWED
002600*    03/02/99   SND   LG-0104   Y2K REGRESSION SIGNOFF, NO DEFECTS
002700*    03/11/24   TKM   RF-0001   RENAMED/RETABLED FOR MOMO LEDGER
002800*    04/02/24   TKM   RF-0014   TRANSFER POSTS TWO LEDGER ENTRIES
002900*    05/06/24   PDA   RF-0021   RESLIM1 CALL ADDED AFTER RESVAL1
003000*    05/20/24   PDA   RF-0025   RESFRD1 CALL, BLOCK/REVIEW WIRED
003100*    06/24/24   TKM   RF-0036   REFERENCE GENERATOR ADDED
003200*    07/08/24   PDA   RF-0043   RESAUD1 CALL ADDED PER POSTING
003300*    03/03/25   TKM   RF-0083   CURRENCY HOOK KEPT, XOF ONLY
003400*    03/17/25   PDA   RF-0087   REF-SUFFIX LOOP RECODED AS PERFORM
003500*                                THRU PARAGRAPH PER SHOP STD S-14
003600*    04/22/25   TKM   RF-0092   88-LEVEL FOR REVIEW FLAG WAS
003700*                                MISSING FROM OUR OWN WORKING
003800*                                STORAGE - ADDED SO 400-SCORE-
003900*                                FRAUD-RISK TESTS THE CONDITION-
004000*                                NAME, NOT A LITERAL
004100*    05/06/25   PDA   RF-0093   STATUS UPDATE/CANCEL MAINTENANCE
004200*                                ADDED TO THE LEDGER COPY-FORWARD
004300*    06/09/25   PDA   RF-0097   RESCUR1 NOW ACTUALLY CALLED - A
004400*                                FOREIGN-CURRENCY CANDIDATE IS
004500*                                CONVERTED TO XOF BEFORE RESVAL1
004600*                                SEES IT, AHEAD OF THE XOF-ONLY
004700*                                GATE
004800*    06/16/25   TKM   RF-0099   FRAUD-BLOCKED CANDIDATES NOW
004900*                                AUDITED AS A SECURITY ACTION,
005000*                                NOT A PLAIN CREATE/FAILED ENTRY
005100****************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-370.
005600 OBJECT-COMPUTER.  IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT RESERVE-FUND-FILE     ASSIGN TO RESLEDGR
006200            ACCESS IS SEQUENTIAL
006300            FILE STATUS  IS  WS-LEDGER-IN-STATUS.
006400     SELECT RESERVE-FUND-FILE-OUT ASSIGN TO RESLEDGO
006500            ACCESS IS SEQUENTIAL
006600            FILE STATUS  IS  WS-LEDGER-OUT-STATUS.
006700     SELECT RES-TRAN-FILE         ASSIGN TO RESTRAN
006800            ACCESS IS SEQUENTIAL
006900            FILE STATUS  IS  WS-TRANFILE-STATUS.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  RESERVE-FUND-FILE
007500     RECORDING MODE IS F.
007600 COPY RESLINE.
007700*
007800 FD  RESERVE-FUND-FILE-OUT
007900     RECORDING MODE IS F.
008000 COPY RESLINE
008100     REPLACING ==RF-LINE-RECORD== BY ==RF-OUT-LINE-RECORD==.
008200*
008300 FD  RES-TRAN-FILE
008400     RECORDING MODE IS F.
008500 01  TR-CANDIDATE-RECORD.
008600     05  TR-USER-ID              PIC X(9).
008700     05  FILLER                  PIC X(1) VALUE '|'.
008800     05  TR-AMOUNT                PIC X(21).
008900     05  TR-AMOUNT-R REDEFINES TR-AMOUNT.
009000         10  TR-AMOUNT-SIGN       PIC X(1).
009100         10  TR-AMOUNT-INT        PIC X(17).
009200         10  TR-AMOUNT-DOT        PIC X(1).
009300         10  TR-AMOUNT-DEC        PIC X(2).
009400     05  FILLER                  PIC X(1) VALUE '|'.
009500     05  TR-CURRENCY              PIC X(3).
009600     05  FILLER                  PIC X(1) VALUE '|'.
009700     05  TR-TRAN-TYPE             PIC X(10).
009800     05  FILLER                  PIC X(1) VALUE '|'.
009900     05  TR-DEST-USER-ID          PIC X(9).
010000     05  FILLER                  PIC X(1) VALUE '|'.
010100     05  TR-KYC-LEVEL             PIC X(1).
010200     05  FILLER                  PIC X(1) VALUE '|'.
010300     05  TR-DESCRIPTION           PIC X(500).
010400     05  FILLER                  PIC X(1) VALUE '|'.
010500     05  TR-TARGET-REFERENCE      PIC X(12).
010600     05  FILLER                  PIC X(1) VALUE '|'.
010700     05  TR-NEW-STATUS            PIC X(9).
010800*
010900 WORKING-STORAGE SECTION.
011000*
011100 01  SYSTEM-DATE-AND-TIME.
011200     05  WS-RUN-DATE.
011300         10  WS-RUN-YY            PIC 9(2).
011400         10  WS-RUN-MM            PIC 9(2).
011500         10  WS-RUN-DD            PIC 9(2).
011600     05  WS-RUN-TIME.
011700         10  WS-RUN-HH            PIC 9(2).
011800         10  WS-RUN-MIN           PIC 9(2).
011900         10  WS-RUN-SS            PIC 9(2).
012000         10  WS-RUN-HS            PIC 9(2).
012100     05  WS-RUN-CCYY              PIC 9(4).
012200     05  WS-RUN-DAYNUM            PIC S9(9) COMP.
012300     05  WS-RUN-SECS-OF-DAY       PIC 9(9)  COMP.
012400     05  FILLER                   PIC X(10).
012500*
012600 01  WS-FILE-STATUSES.
012700     05  WS-LEDGER-IN-STATUS      PIC X(2)  VALUE SPACES.
012800     05  WS-LEDGER-OUT-STATUS     PIC X(2)  VALUE SPACES.
012900     05  WS-TRANFILE-STATUS       PIC X(2)  VALUE SPACES.
013000     05  WS-LEDGER-EOF            PIC X(1)  VALUE 'N'.
013100         88  WS-LEDGER-AT-EOF         VALUE 'Y'.
013200     05  WS-TRAN-EOF              PIC X(1)  VALUE 'N'.
013300         88  WS-RES-TRAN-EOF          VALUE 'Y'.
013400     05  FILLER                   PIC X(10).
013500*
013600 COPY RESREC.
013700*
013800*    LEAN SCRATCH RECORD USED ONLY WHILE RE-SCANNING THE LEDGER
013900*    FOR ONE USER'S HISTORY - KEPT SEPARATE FROM RF-RECORD (RESREC
014000*    ABOVE) SO THE CANDIDATE UNDER CONSTRUCTION IS NEVER
014100*    OVERWRITTEN MID-SCAN.  ONLY THE FIELDS THE SCAN ACTUALLY
014200*    NEEDS ARE CARRIED HERE.
014300 01  WS-SCAN-RECORD.
014400     05  WS-SCAN-USER-ID           PIC 9(9).
014500     05  WS-SCAN-AMOUNT            PIC S9(17)V9(2) COMP-3.
014600     05  WS-SCAN-BALANCE           PIC S9(17)V9(2) COMP-3.
014700     05  WS-SCAN-CREATED-YMD       PIC 9(8).
014800     05  WS-SCAN-CREATED-YMD-R REDEFINES WS-SCAN-CREATED-YMD.
014900         10  WS-SCAN-CCYY          PIC 9(4).
015000         10  WS-SCAN-MM            PIC 9(2).
015100         10  WS-SCAN-DD            PIC 9(2).
015200     05  WS-SCAN-CREATED-HMS       PIC 9(6).
015300     05  WS-SCAN-CREATED-HMS-R REDEFINES WS-SCAN-CREATED-HMS.
015400         10  WS-SCAN-HH            PIC 9(2).
015500         10  WS-SCAN-MN            PIC 9(2).
015600         10  WS-SCAN-SS            PIC 9(2).
015700     05  FILLER                    PIC X(20).
015800*
015900 01  WS-NEXT-ENTRY-ID              PIC 9(9)   COMP  VALUE ZERO.
016000*
016100 01  WS-HISTORY-RESULTS.
016200     05  WS-HIST-AGGR-BALANCE     PIC S9(17)V9(2) COMP-3.
016300     05  WS-HIST-DAILY-COUNT      PIC 9(9)   COMP.
016400     05  WS-HIST-DAILY-TOTAL      PIC S9(17)V9(2) COMP-3.
016500     05  WS-HIST-WEEKLY-COUNT     PIC 9(9)   COMP.
016600     05  WS-HIST-WEEKLY-TOTAL     PIC S9(17)V9(2) COMP-3.
016700     05  WS-HIST-MONTHLY-COUNT    PIC 9(9)   COMP.
016800     05  WS-HIST-MONTHLY-TOTAL    PIC S9(17)V9(2) COMP-3.
016900     05  WS-HIST-HOUR1-COUNT      PIC 9(9)   COMP.
017000     05  WS-HIST-SAMEAMT-COUNT    PIC 9(9)   COMP.
017100     05  FILLER                   PIC X(20).
017200*
017300 01  WS-SCAN-WORK.
017400     05  WS-SCAN-ENTRY-DAYNUM     PIC S9(9)  COMP.
017500     05  WS-SCAN-AGE-DAYS         PIC S9(9)  COMP.
017600     05  WS-SCAN-ENTRY-SECS       PIC 9(9)   COMP.
017700     05  WS-SCAN-SECS-DIFF        PIC S9(9)  COMP.
017800     05  FILLER                   PIC X(10).
017900*
018000 01  WS-CANDIDATE-WORK.
018100     05  WS-CAND-USER-ID          PIC 9(9).
018200     05  WS-CAND-AMOUNT           PIC S9(17)V9(2) COMP-3.
018300     05  WS-CAND-DEST-USER-ID     PIC 9(9).
018400     05  WS-CAND-KYC-LEVEL        PIC 9(1).
018500     05  FILLER                   PIC X(10).
018600*
018700*    RF-0093 - MAINTENANCE REQUESTS (STATUS UPDATE OR CANCEL) READ
018800*    OFF RES-TRAN-FILE BY 705-LOAD-STATUS-REQUESTS BEFORE THE
018900*    LEDGER COPY-FORWARD PASS BEGINS.  THESE ARE NOT NEW POSTINGS,
019000*    THEY ARE APPLIED TO AN ENTRY ALREADY ON THE LEDGER, SO THEY
019100*    NEVER REACH RESVAL1/RESLIM1/RESFRD1.
019200 01  WS-STATUS-REQUEST-TABLE.
019300     05  WS-SU-COUNT               PIC 9(4)  COMP  VALUE ZERO.
019400     05  FILLER                    PIC X(10).
019500     05  WS-SU-ENTRY OCCURS 500 TIMES INDEXED BY WS-SU-IX.
019600         10  WS-SU-TARGET-REF      PIC X(12).
019700         10  WS-SU-NEW-STATUS      PIC X(9).
019800         10  WS-SU-USER-ID         PIC 9(9).
019900         10  WS-SU-ACTION-SW       PIC X(1).
020000             88  WS-SU-IS-CANCEL       VALUE 'C'.
020100             88  WS-SU-IS-STATUSUPD    VALUE 'U'.
020200         10  WS-SU-MATCHED-SW      PIC X(1)  VALUE 'N'.
020300             88  WS-SU-WAS-MATCHED     VALUE 'Y'.
020400*
020500*    SHARED SCRATCH USED TO DE-EDIT A TEXT SIGN/DIGITS/DOT/DIGITS
020600*    AMOUNT (RES-TRAN-FILE OR A LEDGER LINE) INTO COMP-3 - SEE
020700*    170-DEEDIT-AMOUNT.
020800 01  WS-DEEDIT-WORK.
020900     05  WS-DEEDIT-SIGN           PIC X(1).
021000     05  WS-DEEDIT-INT-TXT        PIC X(17).
021100     05  WS-DEEDIT-DEC-TXT        PIC X(2).
021200     05  WS-DEEDIT-INT-NUM        PIC 9(17).
021300     05  WS-DEEDIT-DEC-NUM        PIC 9(2).
021400     05  WS-DEEDIT-RESULT         PIC S9(17)V9(2) COMP-3.
021500     05  FILLER                   PIC X(10).
021600*
021700 01  WS-REFERENCE-WORK.
021800     05  WS-REF-ALPHABET          PIC X(36) VALUE
021900         '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022000     05  WS-REF-ALPHABET-R REDEFINES WS-REF-ALPHABET.
022100         10  WS-REF-CHAR          PIC X(1) OCCURS 36 TIMES.
022200     05  WS-REF-SEED              PIC 9(9)   COMP.
022300     05  WS-REF-COUNTER           PIC 9(9)   COMP  VALUE ZERO.
022400     05  WS-REF-QUOT               PIC 9(9)  COMP.
022500     05  WS-REF-REM                PIC 9(9)  COMP.
022600     05  WS-REF-POS                PIC 9(2)  COMP.
022700     05  FILLER                   PIC X(10).
022800*
022900 01  WS-VALIDATION-CONTEXT.
023000     05  LK-CALLER-DAILY-COUNT    PIC 9(9)   COMP.
023100     05  LK-CALLER-DAILY-AMOUNT   PIC S9(17)V9(2) COMP-3.
023200     05  LK-CALLER-BALANCE        PIC S9(17)V9(2) COMP-3.
023300     05  LK-DEST-USER-ID          PIC 9(9).
023400     05  LK-SECONDS-SINCE-LAST    PIC 9(9)   COMP.
023500     05  FILLER                   PIC X(20).
023600*
023700 01  WS-VALIDATION-RESULT.
023800     05  LK-RETURN-CD             PIC S9(4)  COMP  VALUE ZERO.
023900         88  LK-VALID                 VALUE ZERO.
024000     05  LK-REJECT-REASON         PIC X(40)  VALUE SPACES.
024100     05  LK-HIGH-RISK-FLAG        PIC X(1)   VALUE 'N'.
024200     05  LK-VERIFY-FLAG           PIC X(1)   VALUE 'N'.
024300     05  LK-COMPUTED-FEE          PIC S9(17)V9(2) COMP-3
024400                                   VALUE ZERO.
024500     05  FILLER                   PIC X(20).
024600*
024700 01  WS-LIMIT-CANDIDATE.
024800     05  LK-KYC-LEVEL             PIC 9(1).
024900     05  LK-CANDIDATE-AMOUNT      PIC S9(17)V9(2) COMP-3.
025000     05  LK-DAILY-COUNT           PIC 9(9)   COMP.
025100     05  LK-DAILY-TOTAL           PIC S9(17)V9(2) COMP-3.
025200     05  LK-WEEKLY-COUNT          PIC 9(9)   COMP.
025300     05  LK-WEEKLY-TOTAL          PIC S9(17)V9(2) COMP-3.
025400     05  LK-MONTHLY-COUNT         PIC 9(9)   COMP.
025500     05  LK-MONTHLY-TOTAL         PIC S9(17)V9(2) COMP-3.
025600     05  FILLER                   PIC X(20).
025700*
025800 01  WS-LIMIT-RESULT.
025900     05  LK-RETURN-CD             PIC S9(4)  COMP  VALUE ZERO.
026000     05  LK-REJECT-REASON         PIC X(40)  VALUE SPACES.
026100     05  FILLER                   PIC X(20).
026200*
026300*    RF-0097 - MIRRORS RESCUR1'S OWN LINKAGE EXACTLY, PIC FOR PIC.
026400 01  WS-CONVERT-CANDIDATE.
026500     05  LK-FROM-CURRENCY         PIC X(3).
026600     05  LK-TO-CURRENCY           PIC X(3).
026700     05  LK-SOURCE-AMOUNT         PIC S9(17)V9(2) COMP-3.
026800     05  FILLER                   PIC X(20).
026900*
027000 01  WS-CONVERT-RESULT.
027100     05  LK-RETURN-CD             PIC S9(4)  COMP  VALUE ZERO.
027200     05  LK-REJECT-REASON         PIC X(40)  VALUE SPACES.
027300     05  LK-CONVERTED-AMOUNT      PIC S9(17)V9(2) COMP-3
027400                                   VALUE ZERO.
027500     05  LK-EXCHANGE-RATE         PIC S9(7)V9(6) COMP-3
027600                                   VALUE ZERO.
027700     05  LK-CONVERSION-FEE        PIC S9(17)V9(2) COMP-3
027800                                   VALUE ZERO.
027900     05  FILLER                   PIC X(20).
028000*
028100 01  WS-FRAUD-CANDIDATE.
028200     05  LK-CAND-AMOUNT           PIC S9(17)V9(2) COMP-3.
028300     05  LK-HOUR-1-TX-COUNT       PIC 9(9)   COMP.
028400     05  LK-HOUR-24-SAME-AMT-COUNT PIC 9(9)  COMP.
028500     05  LK-DAY-30-TX-COUNT       PIC 9(9)   COMP.
028600     05  LK-DAY-30-TX-TOTAL       PIC S9(17)V9(2) COMP-3.
028700     05  FILLER                   PIC X(20).
028800*
028900 01  WS-FRAUD-RESULT.
029000     05  LK-RISK-SCORE            PIC 9(5)   COMP  VALUE ZERO.
029100     05  LK-RISK-LEVEL            PIC X(8)   VALUE SPACES.
029200     05  LK-SUSPICIOUS-AMT-FLAG   PIC X(1)   VALUE 'N'.
029300     05  LK-HIGH-VELOCITY-FLAG    PIC X(1)   VALUE 'N'.
029400     05  LK-SUSPICIOUS-PATRN-FLAG PIC X(1)   VALUE 'N'.
029500     05  LK-UNUSUAL-TIME-FLAG     PIC X(1)   VALUE 'N'.
029600     05  LK-UNUSUAL-BEHAVR-FLAG   PIC X(1)   VALUE 'N'.
029700     05  LK-BLOCK-FLAG            PIC X(1)   VALUE 'N'.
029800         88  LK-BLOCK-TRANSACTION     VALUE 'Y'.
029900     05  LK-REVIEW-FLAG           PIC X(1)   VALUE 'N'.
030000         88  LK-NEEDS-MANUAL-REVIEW   VALUE 'Y'.
030100     05  FILLER                   PIC X(20).
030200*
030300 01  WS-AUDIT-ENTRY.
030400     05  AL-ENTITY-TYPE           PIC X(30) VALUE SPACES.
030500     05  AL-ENTITY-ID             PIC 9(9)  VALUE ZERO.
030600     05  AL-ACTION                PIC X(10) VALUE SPACES.
030700     05  AL-USER-ID               PIC 9(9)  VALUE ZERO.
030800     05  AL-STATUS                PIC X(10) VALUE SPACES.
030900     05  AL-DESCRIPTION           PIC X(200) VALUE SPACES.
031000     05  AL-ERROR-MESSAGE         PIC X(200) VALUE SPACES.
031100     05  AL-CHANGED-FIELDS        PIC X(40) VALUE SPACES.
031200     05  FILLER                   PIC X(20).
031300*
031400 01  RUN-TOTALS.
031500     05  NUM-TRAN-READ            PIC S9(9) COMP-3 VALUE +0.
031600     05  NUM-TRAN-ACCEPTED        PIC S9(9) COMP-3 VALUE +0.
031700     05  NUM-TRAN-REJECTED        PIC S9(9) COMP-3 VALUE +0.
031800     05  NUM-DEPOSIT-POSTED       PIC S9(9) COMP-3 VALUE +0.
031900     05  NUM-WITHDRAWAL-POSTED    PIC S9(9) COMP-3 VALUE +0.
032000     05  NUM-TRANSFER-POSTED      PIC S9(9) COMP-3 VALUE +0.
032100     05  NUM-GENERIC-POSTED       PIC S9(9) COMP-3 VALUE +0.
032200     05  NUM-BLOCKED-FRAUD        PIC S9(9) COMP-3 VALUE +0.
032300     05  NUM-FLAGGED-REVIEW       PIC S9(9) COMP-3 VALUE +0.
032400     05  FILLER                   PIC X(10).
032500*
032600 01  RPT-STATS-DETAIL.
032700     05  RPT-TRAN                 PIC X(14).
032800     05  FILLER                   PIC X(3)  VALUE SPACES.
032900     05  RPT-NUM-TRANS            PIC ZZZ,ZZZ,ZZ9.
033000*
033100****************************************************************
033200 PROCEDURE DIVISION.
033300****************************************************************
033400*
033500 000-MAIN.
033600     ACCEPT WS-RUN-DATE FROM DATE.
033700     ACCEPT WS-RUN-TIME FROM TIME.
033800     PERFORM 010-WINDOW-RUN-CENTURY THRU 010-EXIT.
033900     DISPLAY 'RESPST1 STARTED - RUN DATE (CCYYMMDD) = '
034000             WS-RUN-CCYY WS-RUN-MM WS-RUN-DD.
034100*
034200     PERFORM 705-LOAD-STATUS-REQUESTS THRU 705-EXIT.
034300     PERFORM 700-OPEN-FILES THRU 700-EXIT.
034400     PERFORM 710-COPY-LEDGER-FORWARD THRU 710-EXIT.
034500     PERFORM 715-REPORT-UNAPPLIED-REQUESTS THRU 715-EXIT.
034600     PERFORM 720-READ-CANDIDATE THRU 720-EXIT.
034700     PERFORM 100-PROCESS-ONE-CANDIDATE THRU 100-EXIT
034800             UNTIL WS-RES-TRAN-EOF.
034900     PERFORM 999-REPORT-RUN-TOTALS THRU 999-EXIT.
035000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
035100     GOBACK.
035200*
035300 010-WINDOW-RUN-CENTURY.
035400*    Y2K FIX - THE TWO-DIGIT YEAR FROM ACCEPT ... FROM DATE IS
035500*    WINDOWED HERE RATHER THAN TRUSTING THE OPERATING SYSTEM'S
035600*    OWN CENTURY GUESS.  CUTOVER AT 50 IS THE SAME ONE THE
035700*    DAILY-BALANCE JOBS ON THIS SYSTEM HAVE USED SINCE 1998.
035800     IF WS-RUN-YY < 50
035900         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
036000     ELSE
036100         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY
036200     END-IF
036300     COMPUTE WS-RUN-DAYNUM =
036400         (WS-RUN-CCYY * 360) + ((WS-RUN-MM - 1) * 30) + WS-RUN-DD
036500     COMPUTE WS-RUN-SECS-OF-DAY =
036600         (WS-RUN-HH * 3600) + (WS-RUN-MIN * 60) + WS-RUN-SS.
036700 010-EXIT.
036800     EXIT.
036900*
037000 100-PROCESS-ONE-CANDIDATE.
037100*    RF-0093 - A STATUSUPD OR CANCEL ROW IS A MAINTENANCE REQUEST
037200*    AGAINST AN ENTRY ALREADY ON THE LEDGER, NOT A NEW POSTING.
037300*    IT WAS ALREADY APPLIED BY 710-COPY-LEDGER-FORWARD, SO IT IS
037400*    SKIPPED HERE RATHER THAN RUN THROUGH RESVAL1/RESLIM1/RESFRD1.
037500     IF TR-TRAN-TYPE = 'STATUSUPD' OR TR-TRAN-TYPE = 'CANCEL'
037600         PERFORM 720-READ-CANDIDATE THRU 720-EXIT
037700         GO TO 100-EXIT
037800     END-IF.
037900     ADD 1 TO NUM-TRAN-READ.
038000     PERFORM 150-UNPACK-CANDIDATE THRU 150-EXIT.
038100     PERFORM 160-GENERATE-REFERENCE THRU 160-EXIT.
038200     PERFORM 500-CONVERT-IF-FOREIGN THRU 500-EXIT.
038300     PERFORM 420-SCAN-USER-HISTORY THRU 420-EXIT.
038400     PERFORM 200-VALIDATE-TRANSACTION THRU 200-EXIT.
038500     IF LK-VALID
038600         PERFORM 300-CHECK-KYC-LIMITS THRU 300-EXIT
038700     END-IF.
038800     IF LK-VALID
038900         PERFORM 400-SCORE-FRAUD-RISK THRU 400-EXIT
039000     END-IF.
039100     IF LK-VALID AND NOT LK-BLOCK-TRANSACTION
039200         PERFORM 600-POST-TRANSACTION THRU 600-EXIT
039300         ADD 1 TO NUM-TRAN-ACCEPTED
039400     ELSE
039500         ADD 1 TO NUM-TRAN-REJECTED
039600         IF LK-BLOCK-TRANSACTION
039700             ADD 1 TO NUM-BLOCKED-FRAUD
039800             MOVE 'BLOCKED - FRAUD RISK CRITICAL' TO
039900                    LK-REJECT-REASON IN WS-VALIDATION-RESULT
040000         END-IF
040100     END-IF.
040200     PERFORM 950-WRITE-AUDIT-ENTRY THRU 950-EXIT.
040300     PERFORM 720-READ-CANDIDATE THRU 720-EXIT.
040400 100-EXIT.
040500     EXIT.
040600*
040700 150-UNPACK-CANDIDATE.
040800     INITIALIZE RF-RECORD.
040900     MOVE TR-USER-ID           TO WS-CAND-USER-ID.
041000     MOVE WS-CAND-USER-ID      TO RF-USER-ID.
041100     MOVE TR-DEST-USER-ID      TO WS-CAND-DEST-USER-ID.
041200     MOVE TR-KYC-LEVEL         TO WS-CAND-KYC-LEVEL.
041300     MOVE TR-CURRENCY          TO RF-CURRENCY.
041400     MOVE TR-TRAN-TYPE         TO RF-TRANSACTION-TYPE.
041500     MOVE TR-DESCRIPTION       TO RF-DESCRIPTION.
041600     PERFORM 155-DEEDIT-CANDIDATE-AMOUNT THRU 155-EXIT.
041700 150-EXIT.
041800     EXIT.
041900*
042000 155-DEEDIT-CANDIDATE-AMOUNT.
042100*    TR-AMOUNT ARRIVES AS TEXT, SIGN AND DECIMAL POINT IN PLACE
042200*    (SAME SHAPE AS RF-LN-AMOUNT ON THE LEDGER LINE) - SEE
042300*    170-DEEDIT-AMOUNT FOR THE ACTUAL CONVERSION.
042400     MOVE TR-AMOUNT-SIGN TO WS-DEEDIT-SIGN.
042500     MOVE TR-AMOUNT-INT  TO WS-DEEDIT-INT-TXT.
042600     MOVE TR-AMOUNT-DEC  TO WS-DEEDIT-DEC-TXT.
042700     PERFORM 170-DEEDIT-AMOUNT THRU 170-EXIT.
042800     MOVE WS-DEEDIT-RESULT TO RF-AMOUNT.
042900     MOVE WS-DEEDIT-RESULT TO WS-CAND-AMOUNT.
043000 155-EXIT.
043100     EXIT.
043200*
043300 170-DEEDIT-AMOUNT.
043400*    CALLED WITH WS-DEEDIT-SIGN/INT-TXT/DEC-TXT ALREADY LOADED -
043500*    REBUILDS THE PACKED VALUE ONE DIGIT GROUP AT A TIME, NO
043600*    INTRINSIC FUNCTION INVOLVED.
043700     MOVE WS-DEEDIT-INT-TXT TO WS-DEEDIT-INT-NUM.
043800     MOVE WS-DEEDIT-DEC-TXT TO WS-DEEDIT-DEC-NUM.
043900     COMPUTE WS-DEEDIT-RESULT =
044000         WS-DEEDIT-INT-NUM + (WS-DEEDIT-DEC-NUM / 100).
044100     IF WS-DEEDIT-SIGN = '-'
044200         COMPUTE WS-DEEDIT-RESULT = ZERO - WS-DEEDIT-RESULT
044300     END-IF.
044400 170-EXIT.
044500     EXIT.
044600*
044700 160-GENERATE-REFERENCE.
044800*    NO RANDOM-NUMBER FACILITY ON THIS BUILD - THE SUFFIX IS
044900*    DRIVEN OFF A SIMPLE LINEAR CONGRUENTIAL SEED PRIMED FROM
045000*    THE RUN CLOCK AND ADVANCED ONCE PER REFERENCE ISSUED. THE
045100*    RUN CLOCK PLUS AN EVER-GROWING COUNTER MAKES A COLLISION
045200*    ACROSS ONE RUN PRACTICALLY IMPOSSIBLE.
045300     ADD 1 TO WS-REF-COUNTER.
045400     IF WS-REF-COUNTER = 1
045500         COMPUTE WS-REF-SEED =
045600             (WS-RUN-HH * 360000) + (WS-RUN-MIN * 6000)
045700             + (WS-RUN-SS * 100) + WS-RUN-HS
045800     END-IF.
045900     MOVE 'RF-' TO RF-REF-PREFIX.
046000     PERFORM 165-BUILD-REF-CHAR THRU 165-EXIT
046100         VARYING WS-REF-POS FROM 1 BY 1 UNTIL WS-REF-POS > 8.
046200 160-EXIT.
046300     EXIT.
046400*
046500 165-BUILD-REF-CHAR.
046600     COMPUTE WS-REF-SEED =
046700         (WS-REF-SEED * 7) + WS-REF-COUNTER + WS-REF-POS.
046800     DIVIDE WS-REF-SEED BY 36
046900         GIVING WS-REF-QUOT REMAINDER WS-REF-REM.
047000     MOVE WS-REF-CHAR(WS-REF-REM + 1)
047100                 TO RF-REF-SUFFIX(WS-REF-POS:1).
047200 165-EXIT.
047300     EXIT.
047400*
047500 200-VALIDATE-TRANSACTION.
047600     INITIALIZE WS-VALIDATION-RESULT.
047700     MOVE WS-HIST-DAILY-COUNT   TO LK-CALLER-DAILY-COUNT.
047800     MOVE WS-HIST-DAILY-TOTAL  TO LK-CALLER-DAILY-AMOUNT.
047900     MOVE WS-HIST-AGGR-BALANCE TO LK-CALLER-BALANCE.
048000     MOVE WS-CAND-DEST-USER-ID TO LK-DEST-USER-ID.
048100     COMPUTE LK-SECONDS-SINCE-LAST =
048200         WS-RUN-SECS-OF-DAY - WS-SCAN-ENTRY-SECS.
048300     CALL 'RESVAL1' USING RF-RECORD, WS-VALIDATION-CONTEXT,
048400                          WS-VALIDATION-RESULT.
048500 200-EXIT.
048600     EXIT.
048700*
048800 300-CHECK-KYC-LIMITS.
048900     INITIALIZE WS-LIMIT-RESULT.
049000     MOVE WS-CAND-KYC-LEVEL    TO LK-KYC-LEVEL.
049100     MOVE RF-AMOUNT            TO LK-CANDIDATE-AMOUNT.
049200     MOVE WS-HIST-DAILY-COUNT  TO LK-DAILY-COUNT.
049300     MOVE WS-HIST-DAILY-TOTAL  TO LK-DAILY-TOTAL.
049400     MOVE WS-HIST-WEEKLY-COUNT TO LK-WEEKLY-COUNT.
049500     MOVE WS-HIST-WEEKLY-TOTAL TO LK-WEEKLY-TOTAL.
049600     MOVE WS-HIST-MONTHLY-COUNT TO LK-MONTHLY-COUNT.
049700     MOVE WS-HIST-MONTHLY-TOTAL TO LK-MONTHLY-TOTAL.
049800     CALL 'RESLIM1' USING WS-LIMIT-CANDIDATE, WS-LIMIT-RESULT.
049900     IF LK-RETURN-CD IN WS-LIMIT-RESULT NOT = ZERO
050000         MOVE LK-RETURN-CD IN WS-LIMIT-RESULT
050100                    TO LK-RETURN-CD IN WS-VALIDATION-RESULT
050200         MOVE LK-REJECT-REASON IN WS-LIMIT-RESULT
050300                    TO LK-REJECT-REASON IN WS-VALIDATION-RESULT
050400     END-IF.
050500 300-EXIT.
050600     EXIT.
050700*
050800 400-SCORE-FRAUD-RISK.
050900     INITIALIZE WS-FRAUD-RESULT.
051000     MOVE RF-AMOUNT             TO LK-CAND-AMOUNT.
051100     MOVE WS-HIST-HOUR1-COUNT   TO LK-HOUR-1-TX-COUNT.
051200     MOVE WS-HIST-SAMEAMT-COUNT TO LK-HOUR-24-SAME-AMT-COUNT.
051300     MOVE WS-HIST-MONTHLY-COUNT TO LK-DAY-30-TX-COUNT.
051400     MOVE WS-HIST-MONTHLY-TOTAL TO LK-DAY-30-TX-TOTAL.
051500     CALL 'RESFRD1' USING WS-FRAUD-CANDIDATE, WS-FRAUD-RESULT.
051600     IF LK-NEEDS-MANUAL-REVIEW
051700         ADD 1 TO NUM-FLAGGED-REVIEW
051800     END-IF.
051900 400-EXIT.
052000     EXIT.
052100*
052200 500-CONVERT-IF-FOREIGN.
052300*    RF-0097 - RUNS AHEAD OF 200-VALIDATE-TRANSACTION SO A
052400*    FOREIGN-CURRENCY CANDIDATE IS ALREADY IN XOF BY THE TIME
052500*    RESVAL1'S 200-CHECK-CURRENCY XOF-ONLY GATE SEES IT.  IF
052600*    RESCUR1 REJECTS THE CURRENCY CODE (UNSUPPORTED), THE
052700*    AMOUNT/CURRENCY ARE LEFT EXACTLY AS RECEIVED AND
052800*    200-CHECK-CURRENCY REJECTS IT NORMALLY.
052900     IF RF-CURRENCY NOT = SPACES AND RF-CURRENCY NOT = 'XOF'
053000         MOVE RF-CURRENCY    TO LK-FROM-CURRENCY
053100         MOVE 'XOF'          TO LK-TO-CURRENCY
053200         MOVE RF-AMOUNT      TO LK-SOURCE-AMOUNT
053300         CALL 'RESCUR1' USING WS-CONVERT-CANDIDATE,
053400                              WS-CONVERT-RESULT
053500         IF LK-RETURN-CD IN WS-CONVERT-RESULT = ZERO
053600             MOVE LK-CONVERTED-AMOUNT TO RF-AMOUNT
053700             MOVE 'XOF'               TO RF-CURRENCY
053800         END-IF
053900     END-IF.
054000 500-EXIT.
054100     EXIT.
054200*
054300 600-POST-TRANSACTION.
054400     MOVE WS-RUN-CCYY TO RF-CREATED-CCYY.
054500     MOVE WS-RUN-MM   TO RF-CREATED-MM.
054600     MOVE WS-RUN-DD   TO RF-CREATED-DD.
054700     MOVE WS-RUN-HH   TO RF-CREATED-HH.
054800     MOVE WS-RUN-MIN  TO RF-CREATED-MN.
054900     MOVE WS-RUN-SS   TO RF-CREATED-SS.
055000     MOVE RF-CREATED-DATE TO RF-UPDATED-DATE.
055100     MOVE 'RESPST1 BATCH RUN' TO RF-CREATED-BY.
055200     MOVE 'RESPST1 BATCH RUN' TO RF-UPDATED-BY.
055300     IF RF-TYPE-DEPOSIT
055400         PERFORM 610-POST-DEPOSIT THRU 610-EXIT
055500     ELSE
055600         IF RF-TYPE-WITHDRAWAL
055700             PERFORM 620-POST-WITHDRAWAL THRU 620-EXIT
055800         ELSE
055900             IF RF-TYPE-TRANSFER
056000                 PERFORM 630-POST-TRANSFER THRU 630-EXIT
056100             ELSE
056200                 PERFORM 640-POST-GENERIC THRU 640-EXIT
056300             END-IF
056400         END-IF
056500     END-IF.
056600 600-EXIT.
056700     EXIT.
056800*
056900 610-POST-DEPOSIT.
057000     MOVE RF-AMOUNT TO RF-BALANCE.
057100     SET RF-STATUS-COMPLETED TO TRUE.
057200     PERFORM 650-WRITE-LEDGER-ENTRY THRU 650-EXIT.
057300     ADD 1 TO NUM-DEPOSIT-POSTED.
057400 610-EXIT.
057500     EXIT.
057600*
057700 620-POST-WITHDRAWAL.
057800     COMPUTE RF-BALANCE = ZERO - RF-AMOUNT.
057900     SET RF-STATUS-COMPLETED TO TRUE.
058000     PERFORM 650-WRITE-LEDGER-ENTRY THRU 650-EXIT.
058100     ADD 1 TO NUM-WITHDRAWAL-POSTED.
058200 620-EXIT.
058300     EXIT.
058400*
058500 630-POST-TRANSFER.
058600*    TRANSFER IS TWO ENTRIES - THE SENDER'S LEG CARRIES NO
058700*    BALANCE (TREATED AS ZERO) BUT DOES CARRY SOURCE/DEST
058800*    ACCOUNT.  RF-RECORD IS THEN TURNED IN PLACE INTO THE
058900*    RECEIVING USER'S DEPOSIT LEG AND WRITTEN A SECOND TIME -
059000*    NOTHING LATER NEEDS THE SENDER LEG'S FIELDS BACK.
059100     MOVE ZERO TO RF-BALANCE.
059200     MOVE WS-CAND-USER-ID TO RF-SOURCE-ACCOUNT.
059300     MOVE WS-CAND-DEST-USER-ID TO RF-DESTINATION-ACCOUNT.
059400     SET RF-STATUS-COMPLETED TO TRUE.
059500     PERFORM 650-WRITE-LEDGER-ENTRY THRU 650-EXIT.
059600     ADD 1 TO NUM-TRANSFER-POSTED.
059700     SET RF-TYPE-DEPOSIT TO TRUE.
059800     MOVE WS-CAND-DEST-USER-ID TO RF-USER-ID.
059900     MOVE RF-AMOUNT TO RF-BALANCE.
060000     MOVE SPACES TO RF-SOURCE-ACCOUNT.
060100     MOVE SPACES TO RF-DESTINATION-ACCOUNT.
060200     PERFORM 160-GENERATE-REFERENCE THRU 160-EXIT.
060300     PERFORM 650-WRITE-LEDGER-ENTRY THRU 650-EXIT.
060400 630-EXIT.
060500     EXIT.
060600*
060700 640-POST-GENERIC.
060800*    createReserveFund's DEFAULT PATH - UNSET STATUS BECOMES
060900*    PENDING, CREDIT-FAMILY TYPES (INTEREST/REFUND) GET BALANCE
061000*    SET EQUAL TO THE AMOUNT ON CREATE.
061100     IF RF-STATUS = SPACES
061200         SET RF-STATUS-PENDING TO TRUE
061300     END-IF.
061400     IF RF-TYPE-IS-CREDIT
061500         MOVE RF-AMOUNT TO RF-BALANCE
061600     END-IF.
061700     PERFORM 650-WRITE-LEDGER-ENTRY THRU 650-EXIT.
061800     ADD 1 TO NUM-GENERIC-POSTED.
061900 640-EXIT.
062000     EXIT.
062100*
062200 650-WRITE-LEDGER-ENTRY.
062300     ADD 1 TO WS-NEXT-ENTRY-ID.
062400     MOVE WS-NEXT-ENTRY-ID TO RF-ID.
062500     PERFORM 660-PACK-LEDGER-LINE THRU 660-EXIT.
062600     WRITE RF-OUT-LINE-RECORD.
062700 650-EXIT.
062800     EXIT.
062900*
063000 660-PACK-LEDGER-LINE.
063100     MOVE RF-ID              TO RF-LN-ID.
063200     MOVE RF-AMOUNT          TO RF-LN-AMOUNT.
063300     MOVE RF-BALANCE         TO RF-LN-BALANCE.
063400     MOVE RF-CURRENCY        TO RF-LN-CURRENCY.
063500     MOVE RF-STATUS          TO RF-LN-STATUS.
063600     MOVE RF-TRANSACTION-TYPE TO RF-LN-TRAN-TYPE.
063700     MOVE RF-DESCRIPTION     TO RF-LN-DESCRIPTION.
063800     MOVE RF-REFERENCE       TO RF-LN-REFERENCE.
063900     MOVE RF-USER-ID         TO RF-LN-USER-ID.
064000     MOVE RF-CREATED-YMD     TO RF-LN-CREATED-YMD.
064100     MOVE RF-CREATED-HMS     TO RF-LN-CREATED-HMS.
064200     MOVE RF-UPDATED-YMD     TO RF-LN-UPDATED-YMD.
064300     MOVE RF-UPDATED-HMS     TO RF-LN-UPDATED-HMS.
064400     MOVE RF-CREATED-BY      TO RF-LN-CREATED-BY.
064500     MOVE RF-UPDATED-BY      TO RF-LN-UPDATED-BY.
064600     MOVE RF-SOURCE-ACCOUNT  TO RF-LN-SOURCE-ACCOUNT.
064700     MOVE RF-DESTINATION-ACCOUNT TO RF-LN-DEST-ACCOUNT.
064800 660-EXIT.
064900     EXIT.
065000*
065100 705-LOAD-STATUS-REQUESTS.
065200*    RF-0093 - A FIRST PASS OVER RES-TRAN-FILE PICKS OUT ANY
065300*    STATUSUPD/CANCEL MAINTENANCE ROWS BEFORE THE LEDGER IS EVEN
065400*    OPENED, SO 712-COPY-ONE-LINE CAN APPLY THEM AS EACH OLD LINE
065500*    PASSES THROUGH.  THE FILE IS CLOSED AGAIN HERE SO 700-OPEN-
065600*    FILES CAN REOPEN IT FRESH FOR THE MAIN CANDIDATE PASS.
065700     MOVE ZERO TO WS-SU-COUNT.
065800     OPEN INPUT RES-TRAN-FILE.
065900     IF WS-TRANFILE-STATUS = '00'
066000         PERFORM 706-LOAD-READ-NEXT THRU 706-EXIT
066100         PERFORM 707-LOAD-ONE-REQUEST THRU 707-EXIT
066200                 UNTIL WS-RES-TRAN-EOF
066300         CLOSE RES-TRAN-FILE
066400     END-IF.
066500     MOVE 'N' TO WS-TRAN-EOF.
066600 705-EXIT.
066700     EXIT.
066800*
066900 706-LOAD-READ-NEXT.
067000     READ RES-TRAN-FILE
067100         AT END SET WS-RES-TRAN-EOF TO TRUE
067200     END-READ.
067300 706-EXIT.
067400     EXIT.
067500*
067600 707-LOAD-ONE-REQUEST.
067700     IF (TR-TRAN-TYPE = 'STATUSUPD' OR TR-TRAN-TYPE = 'CANCEL')
067800             AND WS-SU-COUNT < 500
067900         ADD 1 TO WS-SU-COUNT
068000         MOVE TR-TARGET-REFERENCE TO WS-SU-TARGET-REF(WS-SU-COUNT)
068100         MOVE TR-USER-ID          TO WS-SU-USER-ID(WS-SU-COUNT)
068200         MOVE 'N'                 TO WS-SU-MATCHED-SW(WS-SU-COUNT)
068300         IF TR-TRAN-TYPE = 'CANCEL'
068400             SET WS-SU-IS-CANCEL(WS-SU-COUNT) TO TRUE
068500             MOVE 'CANCELLED'     TO WS-SU-NEW-STATUS(WS-SU-COUNT)
068600         ELSE
068700             SET WS-SU-IS-STATUSUPD(WS-SU-COUNT) TO TRUE
068800             MOVE TR-NEW-STATUS   TO WS-SU-NEW-STATUS(WS-SU-COUNT)
068900         END-IF
069000     END-IF.
069100     PERFORM 706-LOAD-READ-NEXT THRU 706-EXIT.
069200 707-EXIT.
069300     EXIT.
069400*
069500 700-OPEN-FILES.
069600     OPEN OUTPUT RESERVE-FUND-FILE-OUT
069700          INPUT  RES-TRAN-FILE.
069800     IF WS-LEDGER-OUT-STATUS NOT = '00'
069900         DISPLAY 'ERROR OPENING LEDGER OUTPUT FILE. RC: '
070000                 WS-LEDGER-OUT-STATUS
070100         MOVE 16 TO RETURN-CODE
070200         SET WS-RES-TRAN-EOF TO TRUE
070300     END-IF.
070400     IF WS-TRANFILE-STATUS NOT = '00'
070500         DISPLAY 'ERROR OPENING TRAN FILE. RC: '
070600                 WS-TRANFILE-STATUS
070700         MOVE 16 TO RETURN-CODE
070800         SET WS-RES-TRAN-EOF TO TRUE
070900     END-IF.
071000 700-EXIT.
071100     EXIT.
071200*
071300 710-COPY-LEDGER-FORWARD.
071400*    OLD ENTRIES ARE CARRIED THROUGH TO THE NEW LEDGER AS-IS
071500*    UNLESS 705-LOAD-STATUS-REQUESTS FOUND A STATUSUPD/CANCEL ROW
071600*    TARGETED AT THAT REFERENCE.  THIS PROGRAM NEVER RE-POSTS A
071700*    LINE, BUT IT WILL REWRITE ONE LINE'S STATUS/UPDATED FIELDS
071800*    IN PLACE AS PART OF THIS COPY-FORWARD PASS.  SEE RF-0093.
071900     OPEN INPUT RESERVE-FUND-FILE.
072000     IF WS-LEDGER-IN-STATUS = '00'
072100         PERFORM 711-READ-LEDGER-IN THRU 711-EXIT
072200         PERFORM 712-COPY-ONE-LINE THRU 712-EXIT
072300                 UNTIL WS-LEDGER-AT-EOF
072400         CLOSE RESERVE-FUND-FILE
072500     END-IF.
072600     MOVE 'N' TO WS-LEDGER-EOF.
072700 710-EXIT.
072800     EXIT.
072900*
073000 711-READ-LEDGER-IN.
073100     READ RESERVE-FUND-FILE
073200         AT END SET WS-LEDGER-AT-EOF TO TRUE
073300     END-READ.
073400 711-EXIT.
073500     EXIT.
073600*
073700 712-COPY-ONE-LINE.
073800     MOVE RF-LINE-RECORD TO RF-OUT-LINE-RECORD.
073900     PERFORM 713-APPLY-STATUS-REQUEST THRU 713-EXIT
074000         VARYING WS-SU-IX FROM 1 BY 1
074100             UNTIL WS-SU-IX > WS-SU-COUNT.
074200     WRITE RF-OUT-LINE-RECORD.
074300     PERFORM 711-READ-LEDGER-IN THRU 711-EXIT.
074400 712-EXIT.
074500     EXIT.
074600*
074700 713-APPLY-STATUS-REQUEST.
074800     IF RF-LN-REFERENCE = WS-SU-TARGET-REF(WS-SU-IX)
074900         MOVE WS-SU-NEW-STATUS(WS-SU-IX) TO RF-LN-STATUS
075000         COMPUTE RF-UPDATED-YMD =
075100             (WS-RUN-CCYY * 10000) + (WS-RUN-MM * 100) + WS-RUN-DD
075200         MOVE RF-UPDATED-YMD TO RF-LN-UPDATED-YMD
075300         COMPUTE RF-UPDATED-HMS =
075400             (WS-RUN-HH * 10000) + (WS-RUN-MIN * 100) + WS-RUN-SS
075500         MOVE RF-UPDATED-HMS TO RF-LN-UPDATED-HMS
075600         MOVE 'RESPST1 BATCH RUN' TO RF-LN-UPDATED-BY
075700         SET WS-SU-WAS-MATCHED(WS-SU-IX) TO TRUE
075800         PERFORM 714-AUDIT-STATUS-CHANGE THRU 714-EXIT
075900     END-IF.
076000 713-EXIT.
076100     EXIT.
076200*
076300 714-AUDIT-STATUS-CHANGE.
076400     INITIALIZE WS-AUDIT-ENTRY.
076500     MOVE 'RESERVE-FUND' TO AL-ENTITY-TYPE.
076600     MOVE RF-LN-USER-ID  TO AL-ENTITY-ID.
076700     MOVE WS-SU-USER-ID(WS-SU-IX) TO AL-USER-ID.
076800     MOVE 'STATUS'       TO AL-CHANGED-FIELDS.
076900     IF WS-SU-IS-CANCEL(WS-SU-IX)
077000         MOVE 'DELETE' TO AL-ACTION
077100     ELSE
077200         MOVE 'UPDATE' TO AL-ACTION
077300     END-IF.
077400     MOVE 'SUCCESS'   TO AL-STATUS.
077500     CALL 'RESAUD1' USING WS-AUDIT-ENTRY.
077600 714-EXIT.
077700     EXIT.
077800*
077900 715-REPORT-UNAPPLIED-REQUESTS.
078000*    RF-0093 - A MAINTENANCE ROW WHOSE TARGET REFERENCE WAS NEVER
078100*    SEEN ON THE LEDGER IS LOGGED AS A FAILED AUDIT ENTRY RATHER
078200*    THAN SILENTLY DROPPED.
078300     PERFORM 716-CHECK-ONE-REQUEST THRU 716-EXIT
078400         VARYING WS-SU-IX FROM 1 BY 1
078500             UNTIL WS-SU-IX > WS-SU-COUNT.
078600 715-EXIT.
078700     EXIT.
078800*
078900 716-CHECK-ONE-REQUEST.
079000     IF NOT WS-SU-WAS-MATCHED(WS-SU-IX)
079100         INITIALIZE WS-AUDIT-ENTRY
079200         MOVE 'RESERVE-FUND' TO AL-ENTITY-TYPE
079300         MOVE ZERO           TO AL-ENTITY-ID
079400         MOVE WS-SU-USER-ID(WS-SU-IX) TO AL-USER-ID
079500         MOVE 'STATUS'       TO AL-CHANGED-FIELDS
079600         IF WS-SU-IS-CANCEL(WS-SU-IX)
079700             MOVE 'DELETE' TO AL-ACTION
079800         ELSE
079900             MOVE 'UPDATE' TO AL-ACTION
080000         END-IF
080100         MOVE 'FAILED' TO AL-STATUS
080200         MOVE 'TARGET REFERENCE NOT FOUND ON LEDGER' TO
080300                AL-ERROR-MESSAGE
080400         CALL 'RESAUD1' USING WS-AUDIT-ENTRY
080500     END-IF.
080600 716-EXIT.
080700     EXIT.
080800*
080900 720-READ-CANDIDATE.
081000     READ RES-TRAN-FILE
081100         AT END SET WS-RES-TRAN-EOF TO TRUE
081200     END-READ.
081300 720-EXIT.
081400     EXIT.
081500*
081600 420-SCAN-USER-HISTORY.
081700*    NO ISAM HANDLER ON THIS BUILD, SO THE THREE LOOKBACK WINDOWS
081800*    AND THE AGGREGATE BALANCE ARE BUILT BY RE-READING THE WHOLE
081900*    LEDGER FOR THIS ONE USER, ONE CANDIDATE AT A TIME.  EXPENSIVE
082000*    BUT CORRECT - THERE IS NO KEYED ACCESS TO FALL BACK ON.
082100     INITIALIZE WS-HISTORY-RESULTS.
082200     MOVE ZERO TO WS-SCAN-ENTRY-SECS.
082300     OPEN INPUT RESERVE-FUND-FILE.
082400     IF WS-LEDGER-IN-STATUS = '00'
082500         PERFORM 421-SCAN-READ-NEXT THRU 421-EXIT
082600         PERFORM 422-SCAN-ONE-ENTRY THRU 422-EXIT
082700                 UNTIL WS-LEDGER-AT-EOF
082800         CLOSE RESERVE-FUND-FILE
082900     END-IF.
083000     MOVE 'N' TO WS-LEDGER-EOF.
083100 420-EXIT.
083200     EXIT.
083300*
083400 421-SCAN-READ-NEXT.
083500     READ RESERVE-FUND-FILE
083600         AT END SET WS-LEDGER-AT-EOF TO TRUE
083700     END-READ.
083800 421-EXIT.
083900     EXIT.
084000*
084100 422-SCAN-ONE-ENTRY.
084200*    WS-SCAN-RECORD IS SEPARATE SCRATCH - RF-RECORD HOLDS THE
084300*    CANDIDATE STILL BEING BUILT AND MUST NOT BE TOUCHED WHILE
084400*    THIS HISTORY SCAN IS RUNNING.
084500     MOVE RF-LN-USER-ID TO WS-SCAN-USER-ID.
084600     IF WS-SCAN-USER-ID = WS-CAND-USER-ID
084700         PERFORM 423-ACCUMULATE-ENTRY THRU 423-EXIT
084800     END-IF.
084900     PERFORM 421-SCAN-READ-NEXT THRU 421-EXIT.
085000 422-EXIT.
085100     EXIT.
085200*
085300 423-ACCUMULATE-ENTRY.
085400     MOVE RF-LN-CREATED-YMD TO WS-SCAN-CREATED-YMD.
085500     MOVE RF-LN-CREATED-HMS TO WS-SCAN-CREATED-HMS.
085600     MOVE RF-LN-AMOUNT-SIGN TO WS-DEEDIT-SIGN.
085700     MOVE RF-LN-AMOUNT-INT  TO WS-DEEDIT-INT-TXT.
085800     MOVE RF-LN-AMOUNT-DEC  TO WS-DEEDIT-DEC-TXT.
085900     PERFORM 170-DEEDIT-AMOUNT THRU 170-EXIT.
086000     MOVE WS-DEEDIT-RESULT TO WS-SCAN-AMOUNT.
086100     MOVE RF-LN-BALANCE-SIGN TO WS-DEEDIT-SIGN.
086200     MOVE RF-LN-BALANCE-INT  TO WS-DEEDIT-INT-TXT.
086300     MOVE RF-LN-BALANCE-DEC  TO WS-DEEDIT-DEC-TXT.
086400     PERFORM 170-DEEDIT-AMOUNT THRU 170-EXIT.
086500     MOVE WS-DEEDIT-RESULT TO WS-SCAN-BALANCE.
086600     ADD WS-SCAN-BALANCE TO WS-HIST-AGGR-BALANCE.
086700     COMPUTE WS-SCAN-ENTRY-DAYNUM =
086800         (WS-SCAN-CCYY * 360) + ((WS-SCAN-MM - 1) * 30)
086900         + WS-SCAN-DD.
087000     COMPUTE WS-SCAN-AGE-DAYS =
087100         WS-RUN-DAYNUM - WS-SCAN-ENTRY-DAYNUM.
087200     COMPUTE WS-SCAN-ENTRY-SECS =
087300         (WS-SCAN-HH * 3600) + (WS-SCAN-MN * 60) + WS-SCAN-SS.
087400     IF WS-SCAN-AGE-DAYS <= 0
087500         ADD 1 TO WS-HIST-DAILY-COUNT
087600         ADD WS-SCAN-AMOUNT TO WS-HIST-DAILY-TOTAL
087700         COMPUTE WS-SCAN-SECS-DIFF =
087800             WS-RUN-SECS-OF-DAY - WS-SCAN-ENTRY-SECS
087900         IF WS-SCAN-SECS-DIFF >= 0 AND WS-SCAN-SECS-DIFF <= 3600
088000             ADD 1 TO WS-HIST-HOUR1-COUNT
088100         END-IF
088200     END-IF.
088300     IF WS-SCAN-AGE-DAYS <= 1 AND WS-SCAN-AMOUNT = RF-AMOUNT
088400         ADD 1 TO WS-HIST-SAMEAMT-COUNT
088500     END-IF.
088600     IF WS-SCAN-AGE-DAYS <= 6
088700         ADD 1 TO WS-HIST-WEEKLY-COUNT
088800         ADD WS-SCAN-AMOUNT TO WS-HIST-WEEKLY-TOTAL
088900     END-IF.
089000     IF WS-SCAN-AGE-DAYS <= 29
089100         ADD 1 TO WS-HIST-MONTHLY-COUNT
089200         ADD WS-SCAN-AMOUNT TO WS-HIST-MONTHLY-TOTAL
089300     END-IF.
089400 423-EXIT.
089500     EXIT.
089600*
089700 950-WRITE-AUDIT-ENTRY.
089800*    RF-0099 - A FRAUD-BLOCKED CANDIDATE IS LOGGED AS A SECURITY
089900*    ACTION, NOT A PLAIN CREATE/FAILED ENTRY, SO THE
090000*    RECONCILIATION DESK CAN TELL A BLOCK FROM AN ORDINARY REJECT.
090100     INITIALIZE WS-AUDIT-ENTRY.
090200     MOVE 'RESERVE-FUND' TO AL-ENTITY-TYPE.
090300     MOVE RF-ID          TO AL-ENTITY-ID.
090400     MOVE WS-CAND-USER-ID TO AL-USER-ID.
090500     IF LK-VALID AND NOT LK-BLOCK-TRANSACTION
090600         MOVE 'CREATE'    TO AL-ACTION
090700         MOVE 'SUCCESS'   TO AL-STATUS
090800     ELSE
090900         IF LK-BLOCK-TRANSACTION
091000             MOVE 'SECURITY'  TO AL-ACTION
091100         ELSE
091200             MOVE 'CREATE'    TO AL-ACTION
091300         END-IF
091400         MOVE 'FAILED'    TO AL-STATUS
091500         MOVE LK-REJECT-REASON IN WS-VALIDATION-RESULT
091600                                       TO AL-ERROR-MESSAGE
091700     END-IF.
091800     CALL 'RESAUD1' USING WS-AUDIT-ENTRY.
091900 950-EXIT.
092000     EXIT.
092100*
092200 790-CLOSE-FILES.
092300     CLOSE RESERVE-FUND-FILE-OUT
092400           RES-TRAN-FILE.
092500 790-EXIT.
092600     EXIT.
092700*
092800 999-REPORT-RUN-TOTALS.
092900     DISPLAY 'RESPST1 RUN TOTALS'.
093000     MOVE 'READ'            TO RPT-TRAN.
093100     MOVE NUM-TRAN-READ     TO RPT-NUM-TRANS.
093200     DISPLAY RPT-TRAN ' ' RPT-NUM-TRANS.
093300     MOVE 'ACCEPTED'        TO RPT-TRAN.
093400     MOVE NUM-TRAN-ACCEPTED TO RPT-NUM-TRANS.
093500     DISPLAY RPT-TRAN ' ' RPT-NUM-TRANS.
093600     MOVE 'REJECTED'        TO RPT-TRAN.
093700     MOVE NUM-TRAN-REJECTED TO RPT-NUM-TRANS.
093800     DISPLAY RPT-TRAN ' ' RPT-NUM-TRANS.
093900     MOVE 'DEPOSIT'         TO RPT-TRAN.
094000     MOVE NUM-DEPOSIT-POSTED TO RPT-NUM-TRANS.
094100     DISPLAY RPT-TRAN ' ' RPT-NUM-TRANS.
094200     MOVE 'WITHDRAWAL'      TO RPT-TRAN.
094300     MOVE NUM-WITHDRAWAL-POSTED TO RPT-NUM-TRANS.
094400     DISPLAY RPT-TRAN ' ' RPT-NUM-TRANS.
094500     MOVE 'TRANSFER'        TO RPT-TRAN.
094600     MOVE NUM-TRANSFER-POSTED TO RPT-NUM-TRANS.
094700     DISPLAY RPT-TRAN ' ' RPT-NUM-TRANS.
094800     MOVE 'BLOCKED-FRAUD'   TO RPT-TRAN.
094900     MOVE NUM-BLOCKED-FRAUD TO RPT-NUM-TRANS.
095000     DISPLAY RPT-TRAN ' ' RPT-NUM-TRANS.
095100     MOVE 'MANUAL-REVIEW'   TO RPT-TRAN.
095200     MOVE NUM-FLAGGED-REVIEW TO RPT-NUM-TRANS.
095300     DISPLAY RPT-TRAN ' ' RPT-NUM-TRANS.
095400 999-EXIT.
095500     EXIT.
