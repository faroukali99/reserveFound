000100*****************************************************************
000200*    COPYBOOK:  RESLINE
000300*    RESERVE-FUND-FILE / RESERVE-FUND-FILE-OUT LINE LAYOUT.
000400*    NO ISAM HANDLER IS AVAILABLE ON THIS BUILD, SO THE LEDGER
000500*    IS CARRIED AS LINE-SEQUENTIAL TEXT, ONE ENTRY PER LINE,
000600*    FIELDS SEPARATED BY '|' AT FIXED OFFSETS SO A SCAN CAN
000700*    SKIP-PARSE A FIELD WITHOUT UNSTRINGING THE WHOLE LINE.
000800*    RF-LN-AMOUNT/BALANCE CARRY SIGN AND DECIMAL POINT AS TEXT -
000900*    DE-EDIT THEM (SEE RESPST1 150-UNPACK-LINE) BEFORE ARITHMETIC.
001000*
001100*    AMENDMENT HISTORY
001200*    DATE       INIT  TICKET   DESCRIPTION
001300*    03/11/24   TKM   RF-0001  ORIGINAL LINE LAYOUT
001400*    07/02/24   PDA   RF-0040  PIPE DELIMITERS ADDED FOR AWK/SORT
001500*****************************************************************
001600 01  RF-LINE-RECORD.
001700     05  RF-LN-ID                    PIC X(9).
001800     05  FILLER                      PIC X(1) VALUE '|'.
001900     05  RF-LN-AMOUNT                PIC X(21).
002000     05  FILLER                      PIC X(1) VALUE '|'.
002100     05  RF-LN-BALANCE               PIC X(21).
002200     05  FILLER                      PIC X(1) VALUE '|'.
002300     05  RF-LN-CURRENCY              PIC X(3).
002400     05  FILLER                      PIC X(1) VALUE '|'.
002500     05  RF-LN-STATUS                PIC X(9).
002600     05  FILLER                      PIC X(1) VALUE '|'.
002700     05  RF-LN-TRAN-TYPE             PIC X(10).
002800     05  FILLER                      PIC X(1) VALUE '|'.
002900     05  RF-LN-DESCRIPTION           PIC X(500).
003000     05  FILLER                      PIC X(1) VALUE '|'.
003100     05  RF-LN-REFERENCE             PIC X(12).
003200     05  FILLER                      PIC X(1) VALUE '|'.
003300     05  RF-LN-USER-ID               PIC X(9).
003400     05  FILLER                      PIC X(1) VALUE '|'.
003500     05  RF-LN-CREATED-YMD           PIC X(8).
003600     05  FILLER                      PIC X(1) VALUE '|'.
003700     05  RF-LN-CREATED-HMS           PIC X(6).
003800     05  FILLER                      PIC X(1) VALUE '|'.
003900     05  RF-LN-UPDATED-YMD           PIC X(8).
004000     05  FILLER                      PIC X(1) VALUE '|'.
004100     05  RF-LN-UPDATED-HMS           PIC X(6).
004200     05  FILLER                      PIC X(1) VALUE '|'.
004300     05  RF-LN-CREATED-BY            PIC X(100).
004400     05  FILLER                      PIC X(1) VALUE '|'.
004500     05  RF-LN-UPDATED-BY            PIC X(100).
004600     05  FILLER                      PIC X(1) VALUE '|'.
004700     05  RF-LN-SOURCE-ACCOUNT        PIC X(100).
004800     05  FILLER                      PIC X(1) VALUE '|'.
004900     05  RF-LN-DEST-ACCOUNT          PIC X(100).
005000     05  RF-LN-AMOUNT-R REDEFINES RF-LN-AMOUNT.
005100         10  RF-LN-AMOUNT-SIGN       PIC X(1).
005200         10  RF-LN-AMOUNT-INT        PIC X(17).
005300         10  RF-LN-AMOUNT-DOT        PIC X(1).
005400         10  RF-LN-AMOUNT-DEC        PIC X(2).
005500     05  RF-LN-BALANCE-R REDEFINES RF-LN-BALANCE.
005600         10  RF-LN-BALANCE-SIGN      PIC X(1).
005700         10  RF-LN-BALANCE-INT       PIC X(17).
005800         10  RF-LN-BALANCE-DOT       PIC X(1).
005900         10  RF-LN-BALANCE-DEC       PIC X(2).
