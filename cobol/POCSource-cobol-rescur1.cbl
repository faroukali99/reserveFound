000100****************************************************************
000200*    PROGRAM:  RESCUR1
000300*    RESERVE FUND - CURRENCY CONVERSION SUBPROGRAM
000400*    CALLED WHENEVER A CANDIDATE TRANSACTION OR FEE ARRIVES IN A
000500*    CURRENCY OTHER THAN XOF.  HOLDS THE FIXED RATE TABLE, THE
000600*    AMOUNT-CONVERSION ARITHMETIC, THE CROSS-RATE CALCULATION AND
000700*    THE 0.5 PERCENT CONVERSION FEE.  NO LIVE RATE FEED IN THIS
000800*    RELEASE - SEE RESRATE FOR THE FIXED TABLE.
000900****************************************************************
001000 IDENTIFICATION DIVISION.
001100****************************************************************
001200 PROGRAM-ID.  RESCUR1.
001300 AUTHOR.  R J FOSU.
001400 INSTALLATION.  RESERVE OPS DATA CENTER.
001500 DATE-WRITTEN.  05/19/89.
001600 DATE-COMPILED.
001700 SECURITY.  NON-CONFIDENTIAL.
001800*
001900*    CHANGE LOG
002000*    DATE       INIT  TICKET    DESCRIPTION
002100*    05/19/89   RJF   LG-0044   ORIGINAL - SINGLE-CURRENCY BUYOUT
002200*    08/02/91   RJF   LG-0072   TABLE-DRIVEN RATE LOOKUP ADDED
002300*    01/14/93   SND   LG-0089   CROSS-RATE CALC FOR THIRD CCY DESK
002400*    09/21/98   SND   LG-0101   Y2K REVIEW - NO DATE FIELDS HELD
002500*    03/02/99   SND   LG-0104   Y2K REGRESSION SIGNOFF, NO DEFECTS
002600*    10/07/24   TKM   RF-0061   REBUILT FOR MOMO XOF RESERVE FUND
002700*    10/21/24   TKM   RF-0063   CONVERSION FEE CALC ADDED (0.5%)
002800*    02/11/25   PDA   RF-0079   RATE REVIEW - USD/EUR ADJUSTED
002900*    02/25/25   PDA   RF-0081   UNSUPPORTED CCY NOW SETS RETURN CD
003000*    03/17/25   PDA   RF-0087   RATE-ROW SCAN RECODED AS PERFORM-
003100*                                THRU PARAGRAPH PER SHOP STD S-14
003200*    06/23/25   TKM   RF-0100   CROSS-RATE NO LONGER DOUBLE-
003300*                                ROUNDS - WAS 9-DEC ROUND THEN A
003400*                                PLAIN MOVE, NOW ONE 6-DEC
003500*                                ROUNDED COMPUTE
003600****************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*
004800 COPY RESRATE.
004900*
005000 01  WS-CURRENCY-SWITCHES.
005100     05  WS-FROM-FOUND-SW          PIC X(1)   VALUE 'N'.
005200         88  WS-FROM-FOUND             VALUE 'Y'.
005300     05  WS-TO-FOUND-SW            PIC X(1)   VALUE 'N'.
005400         88  WS-TO-FOUND               VALUE 'Y'.
005500     05  WS-FROM-RATE-IX           PIC 9(2)   COMP.
005600     05  WS-TO-RATE-IX             PIC 9(2)   COMP.
005700     05  FILLER                    PIC X(20).
005800*
005900 01  WS-CONVERT-WORK.
006000     05  WS-AMOUNT-IN-XOF          PIC S9(17)V9(6) COMP-3.
006100     05  WS-AMOUNT-IN-XOF-R REDEFINES WS-AMOUNT-IN-XOF.
006200         10  WS-XOF-INT            PIC S9(17).
006300         10  WS-XOF-DEC            PIC 9(6).
006400     05  WS-RAW-RESULT             PIC S9(17)V9(6) COMP-3.
006500     05  WS-RAW-RESULT-R REDEFINES WS-RAW-RESULT.
006600         10  WS-RAW-INT            PIC S9(17).
006700         10  WS-RAW-DEC            PIC 9(6).
006800     05  FILLER                    PIC X(20).
006900*
007000 LINKAGE SECTION.
007100 01  LK-CONVERSION-REQUEST.
007200     05  LK-FROM-CURRENCY          PIC X(3).
007300     05  LK-TO-CURRENCY            PIC X(3).
007400     05  LK-SOURCE-AMOUNT          PIC S9(17)V9(2) COMP-3.
007500     05  FILLER                    PIC X(20).
007600*
007700 01  LK-CONVERSION-RESULT.
007800     05  LK-RETURN-CD              PIC S9(4)  COMP  VALUE ZERO.
007900         88  LK-VALID                  VALUE ZERO.
008000     05  LK-REJECT-REASON          PIC X(40)  VALUE SPACES.
008100     05  LK-CONVERTED-AMOUNT       PIC S9(17)V9(2) COMP-3
008200                                                    VALUE ZERO.
008300     05  LK-EXCHANGE-RATE          PIC S9(7)V9(6) COMP-3
008400                                                    VALUE ZERO.
008500     05  LK-CONVERSION-FEE         PIC S9(17)V9(2) COMP-3
008600                                                    VALUE ZERO.
008700     05  FILLER                    PIC X(20).
008800*
008900****************************************************************
009000 PROCEDURE DIVISION USING LK-CONVERSION-REQUEST,
009100                          LK-CONVERSION-RESULT.
009200****************************************************************
009300*
009400 999-MAIN-LINE.
009500     PERFORM 000-SETUP-RTN THRU 000-EXIT.
009600     PERFORM 100-VALIDATE-CURRENCIES THRU 100-EXIT.
009700     IF LK-VALID
009800         PERFORM 200-CONVERT-AMOUNT THRU 200-EXIT
009900         PERFORM 300-COMPUTE-EXCHANGE-RATE THRU 300-EXIT
010000         PERFORM 400-COMPUTE-CONVERSION-FEE THRU 400-EXIT
010100     END-IF.
010200     GOBACK.
010300*
010400 000-SETUP-RTN.
010500     INITIALIZE LK-CONVERSION-RESULT.
010600 000-EXIT.
010700     EXIT.
010800*
010900 100-VALIDATE-CURRENCIES.
011000*    LINEAR SEARCH OF THE 8-ROW RATE TABLE FOR BOTH THE FROM AND
011100*    TO CURRENCY CODES - SMALL AND FIXED, NO SEARCH VERB NEEDED.
011200     MOVE 'N' TO WS-FROM-FOUND-SW.
011300     MOVE 'N' TO WS-TO-FOUND-SW.
011400     PERFORM 110-CHECK-ONE-RATE-ROW THRU 110-EXIT
011500         VARYING CR-RATE-IX FROM 1 BY 1
011600             UNTIL CR-RATE-IX > CR-RATE-COUNT.
011700     IF NOT WS-FROM-FOUND OR NOT WS-TO-FOUND
011800         MOVE -1 TO LK-RETURN-CD
011900         MOVE 'UNSUPPORTED CURRENCY CODE' TO LK-REJECT-REASON
012000     END-IF.
012100 100-EXIT.
012200     EXIT.
012300*
012400 110-CHECK-ONE-RATE-ROW.
012500     IF CR-RATE-CURR-CODE(CR-RATE-IX) = LK-FROM-CURRENCY
012600         SET WS-FROM-FOUND TO TRUE
012700         MOVE CR-RATE-IX TO WS-FROM-RATE-IX
012800     END-IF.
012900     IF CR-RATE-CURR-CODE(CR-RATE-IX) = LK-TO-CURRENCY
013000         SET WS-TO-FOUND TO TRUE
013100         MOVE CR-RATE-IX TO WS-TO-RATE-IX
013200     END-IF.
013300 110-EXIT.
013400     EXIT.
013500*
013600 200-CONVERT-AMOUNT.
013700*    SAME CURRENCY ON BOTH SIDES - NO CONVERSION, NO ROUNDING.
013800     IF LK-FROM-CURRENCY = LK-TO-CURRENCY
013900         MOVE LK-SOURCE-AMOUNT TO LK-CONVERTED-AMOUNT
014000         GO TO 200-EXIT
014100     END-IF.
014200*    STEP 1 - SOURCE CURRENCY INTO XOF (SKIP MULTIPLY IF SOURCE
014300*    IS ALREADY XOF).
014400     IF LK-FROM-CURRENCY = 'XOF'
014500         MOVE LK-SOURCE-AMOUNT TO WS-AMOUNT-IN-XOF
014600     ELSE
014700         COMPUTE WS-AMOUNT-IN-XOF =
014800             LK-SOURCE-AMOUNT * CR-RATE-TO-XOF(WS-FROM-RATE-IX)
014900     END-IF.
015000*    STEP 2 - XOF INTO TARGET CURRENCY (SKIP DIVIDE IF TARGET
015100*    IS ALREADY XOF).
015200     IF LK-TO-CURRENCY = 'XOF'
015300         MOVE WS-AMOUNT-IN-XOF TO WS-RAW-RESULT
015400     ELSE
015500         COMPUTE WS-RAW-RESULT ROUNDED =
015600             WS-AMOUNT-IN-XOF / CR-RATE-TO-XOF(WS-TO-RATE-IX)
015700     END-IF.
015800     COMPUTE LK-CONVERTED-AMOUNT ROUNDED = WS-RAW-RESULT.
015900 200-EXIT.
016000     EXIT.
016100*
016200 300-COMPUTE-EXCHANGE-RATE.
016300*    RATE BETWEEN TWO NON-XOF CURRENCIES IS SOURCE RATE OVER
016400*    TARGET RATE, 6 DECIMALS - IF EITHER SIDE IS XOF THE TABLE
016500*    ROW ITSELF IS ALREADY THE RATE WE WANT.
016600     IF LK-FROM-CURRENCY = LK-TO-CURRENCY
016700         MOVE 1.000000 TO LK-EXCHANGE-RATE
016800         GO TO 300-EXIT
016900     END-IF.
017000     IF LK-TO-CURRENCY = 'XOF'
017100         MOVE CR-RATE-TO-XOF(WS-FROM-RATE-IX) TO LK-EXCHANGE-RATE
017200         GO TO 300-EXIT
017300     END-IF.
017400     IF LK-FROM-CURRENCY = 'XOF'
017500         COMPUTE LK-EXCHANGE-RATE ROUNDED =
017600             1 / CR-RATE-TO-XOF(WS-TO-RATE-IX)
017700         GO TO 300-EXIT
017800     END-IF.
017900*    RF-0100 - SINGLE-STEP 6-DECIMAL HALF-UP, NO INTERMEDIATE
018000*    FIELD - A 9-DECIMAL ROUND FOLLOWED BY A PLAIN MOVE INTO THE
018100*    6-DECIMAL RESULT WAS DOUBLE-ROUNDING (TRUNCATING THE LAST
018200*    DIGIT).
018300     COMPUTE LK-EXCHANGE-RATE ROUNDED =
018400         CR-RATE-TO-XOF(WS-FROM-RATE-IX) /
018500         CR-RATE-TO-XOF(WS-TO-RATE-IX).
018600 300-EXIT.
018700     EXIT.
018800*
018900 400-COMPUTE-CONVERSION-FEE.
019000     IF LK-FROM-CURRENCY = LK-TO-CURRENCY
019100         MOVE ZERO TO LK-CONVERSION-FEE
019200         GO TO 400-EXIT
019300     END-IF.
019400     COMPUTE LK-CONVERSION-FEE ROUNDED =
019500         LK-CONVERTED-AMOUNT * 0.005.
019600 400-EXIT.
019700     EXIT.
