000100****************************************************************
000200*    PROGRAM:  RESVAL1
000300*    RESERVE FUND - TRANSACTION VALIDATION SUBPROGRAM
000400*    CALLED BY RESPST1 FOR EACH CANDIDATE LEDGER ENTRY BEFORE IT
000500*    IS ALLOWED ONTO THE POSTING PATH.  RETURNS A VERDICT ONLY -
000600*    THIS PROGRAM NEVER WRITES A FILE OF ITS OWN.
000700****************************************************************
000800 IDENTIFICATION DIVISION.
000900****************************************************************
001000 PROGRAM-ID.  RESVAL1.
001100 AUTHOR.  R J FOSU.
001200 INSTALLATION.  RESERVE OPS DATA CENTER.
001300 DATE-WRITTEN.  05/14/86.
001400 DATE-COMPILED.
001500 SECURITY.  NON-CONFIDENTIAL.
001600*
001700*    CHANGE LOG
001800*    DATE       INIT  TICKET    DESCRIPTION
001900*    05/14/86   RJF   LG-0009   ORIGINAL LEDGER-ENTRY EDIT MODULE
002000*    11/03/87   RJF   LG-0031   ADDED TRANSFER LEG VALIDATION
002100*    02/20/90   SND   LG-0058   DAILY COUNT/AMOUNT CEILING ADDED
002200*    09/09/98   SND   LG-0102   Y2K - CREATED-DATE WINDOWED CCYY
002300*    03/02/99   SND   LG-0104   Y2K REGRESSION SIGNOFF, NO DEFECTS
002400*    03/11/24   TKM   RF-0001   RENAMED FOR MOMO RESERVE FUND WORK
002500*    03/18/24   TKM   RF-0002   AMOUNT BOUNDS 100/10,000,000 SET
002600*    04/02/24   TKM   RF-0014   TRANSFER LEG CHECKS DISTINCT IDS
002700*    05/20/24   PDA   RF-0025   HIGH-RISK / VERIFY FLAGS ADDED
002800*    06/19/24   PDA   RF-0033   DESCRIPTION WIDTH FOLLOWS RESREC
002900*    08/01/24   TKM   RF-0047   1-MINUTE RATE LIMIT CHECK ADDED
003000*    12/15/24   PDA   RF-0069   WITHDRAWAL FEE FLOOR SET TO 100.00
003100*    03/03/25   TKM   RF-0083   CURRENCY CHECK NARROWED TO XOF
003200*    04/22/25   PDA   RF-0091   WITHDRAWAL FEE NOW ROUNDS HALF-UP
003300*                                TO 2 DEC ON POST, NOT TRUNCATED
003400*                                FROM THE 4-DEC WORKING FIGURE
003500*    06/02/25   TKM   RF-0098   TYPE CHECK ADDED - NOTHING WAS
003600*                                REJECTING A BLANK/UNKNOWN
003700*                                TRANSACTION-TYPE BEFORE THIS
003800*    06/23/25   TKM   RF-0100   FEE NO LONGER DOUBLE-ROUNDS - THE
003900*                                4-DEC FIGURE NOW ONLY FEEDS THE
004000*                                FLOOR TEST, NOT A SECOND ROUND
004100****************************************************************
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-390.
004600 OBJECT-COMPUTER.  IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS VAL-NUMERIC-SIGN IS '+' THRU '9'.
005000*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*
005400 01  WS-VAL-SWITCHES.
005500     05  WS-VAL-FEE-RATE           PIC V999   VALUE .005.
005600     05  WS-VAL-FEE-FLOOR          PIC S9(17)V9(2) COMP-3
005700                                     VALUE 100.00.
005800     05  WS-VAL-MIN-AMOUNT         PIC S9(17)V9(2) COMP-3
005900                                     VALUE 100.00.
006000     05  WS-VAL-MAX-AMOUNT         PIC S9(17)V9(2) COMP-3
006100                                     VALUE 10000000.00.
006200     05  WS-VAL-DAILY-MAX-AMOUNT   PIC S9(17)V9(2) COMP-3
006300                                     VALUE 50000000.00.
006400     05  WS-VAL-DAILY-MAX-COUNT    PIC 9(5)   COMP  VALUE 50.
006500     05  WS-VAL-HIGH-RISK-FLOOR    PIC S9(17)V9(2) COMP-3
006600                                     VALUE 5000000.00.
006700     05  WS-VAL-VERIFY-FLOOR       PIC S9(17)V9(2) COMP-3
006800                                     VALUE 1000000.00.
006900     05  WS-VAL-MIN-SECONDS        PIC 9(9)   COMP  VALUE 60.
007000     05  WS-VAL-RAW-FEE            PIC S9(17)V9(4) COMP-3.
007100     05  FILLER                    PIC X(20).
007200*
007300 LINKAGE SECTION.
007400 COPY RESREC.
007500*
007600 01  LK-VALIDATION-CONTEXT.
007700     05  LK-CALLER-DAILY-COUNT     PIC 9(9)   COMP.
007800     05  LK-CALLER-DAILY-AMOUNT    PIC S9(17)V9(2) COMP-3.
007900     05  LK-CALLER-BALANCE         PIC S9(17)V9(2) COMP-3.
008000     05  LK-DEST-USER-ID           PIC 9(9).
008100     05  LK-SECONDS-SINCE-LAST     PIC 9(9)   COMP.
008200     05  FILLER                    PIC X(20).
008300*
008400 01  LK-VALIDATION-RESULT.
008500     05  LK-RETURN-CD              PIC S9(4)  COMP  VALUE ZERO.
008600         88  LK-VALID                  VALUE ZERO.
008700     05  LK-REJECT-REASON          PIC X(40)  VALUE SPACES.
008800     05  LK-HIGH-RISK-FLAG         PIC X(1)   VALUE 'N'.
008900         88  LK-IS-HIGH-RISK           VALUE 'Y'.
009000     05  LK-VERIFY-FLAG            PIC X(1)   VALUE 'N'.
009100         88  LK-NEEDS-VERIFICATION     VALUE 'Y'.
009200     05  LK-COMPUTED-FEE       PIC S9(17)V9(2) COMP-3 VALUE ZERO.
009300     05  FILLER                    PIC X(20).
009400*
009500****************************************************************
009600 PROCEDURE DIVISION USING RF-RECORD, LK-VALIDATION-CONTEXT,
009700                          LK-VALIDATION-RESULT.
009800****************************************************************
009900*
010000 999-MAIN-LINE.
010100     PERFORM 000-SETUP-RTN THRU 000-EXIT.
010200     PERFORM 100-CHECK-AMOUNT THRU 100-EXIT.
010300     PERFORM 150-CHECK-TYPE THRU 150-EXIT.
010400     PERFORM 200-CHECK-CURRENCY THRU 200-EXIT.
010500     PERFORM 300-CHECK-DESCRIPTION THRU 300-EXIT.
010600     PERFORM 400-CHECK-DAILY-LIMIT THRU 400-EXIT.
010700     PERFORM 500-CHECK-WITHDRAWAL THRU 500-EXIT.
010800     PERFORM 600-CHECK-TRANSFER THRU 600-EXIT.
010900     PERFORM 700-CHECK-TIMING THRU 700-EXIT.
011000     PERFORM 800-COMPUTE-FEE THRU 800-EXIT.
011100     PERFORM 900-SET-RISK-FLAGS THRU 900-EXIT.
011200     GOBACK.
011300*
011400 000-SETUP-RTN.
011500     INITIALIZE LK-VALIDATION-RESULT.
011600 000-EXIT.
011700     EXIT.
011800*
011900 100-CHECK-AMOUNT.
012000*    AMOUNT MUST BE POSITIVE, WITHIN THE FLOOR/CEILING, AND ITS
012100*    TWO-DECIMAL SHAPE IS ALREADY ENFORCED BY THE RF-AMOUNT
012200*    PICTURE CLAUSE IN RESREC - NO SEPARATE SCALE TEST IS NEEDED.
012300     IF RF-AMOUNT NOT > ZERO
012400         MOVE -1 TO LK-RETURN-CD
012500         MOVE 'AMOUNT MUST BE > ZERO' TO LK-REJECT-REASON
012600         GO TO 100-EXIT
012700     END-IF
012800     IF RF-AMOUNT < WS-VAL-MIN-AMOUNT
012900         MOVE -2 TO LK-RETURN-CD
013000         MOVE 'AMOUNT BELOW MIN 100.00 XOF' TO LK-REJECT-REASON
013100         GO TO 100-EXIT
013200     END-IF
013300     IF RF-AMOUNT > WS-VAL-MAX-AMOUNT
013400         MOVE -3 TO LK-RETURN-CD
013500         MOVE 'AMOUNT EXCEEDS 10,000,000.00 XOF LIMIT'
013600                                          TO LK-REJECT-REASON
013700     END-IF.
013800 100-EXIT.
013900     EXIT.
014000*
014100 150-CHECK-TYPE.
014200*    RF-0098 - TYPE IS REQUIRED AND MUST BE ONE OF THE EIGHT
014300*    POSTABLE TRANSACTION TYPES - NOTHING TESTED THIS BEFORE.
014400     IF NOT LK-VALID GO TO 150-EXIT.
014500     IF RF-TRANSACTION-TYPE = SPACES
014600         MOVE -12 TO LK-RETURN-CD
014700         MOVE 'TRANSACTION TYPE IS REQUIRED' TO LK-REJECT-REASON
014800         GO TO 150-EXIT
014900     END-IF.
015000     IF RF-TYPE-DEPOSIT    OR RF-TYPE-WITHDRAWAL
015100        OR RF-TYPE-TRANSFER   OR RF-TYPE-ALLOCATION
015200        OR RF-TYPE-ADJUSTMENT OR RF-TYPE-INTEREST
015300        OR RF-TYPE-FEE        OR RF-TYPE-REFUND
015400         CONTINUE
015500     ELSE
015600         MOVE -12 TO LK-RETURN-CD
015700         MOVE 'TRANSACTION TYPE NOT RECOGNIZED'
015800                                       TO LK-REJECT-REASON
015900     END-IF.
016000 150-EXIT.
016100     EXIT.
016200*
016300 200-CHECK-CURRENCY.
016400     IF NOT LK-VALID GO TO 200-EXIT.
016500     IF RF-CURRENCY = SPACES OR RF-CURRENCY NOT = 'XOF'
016600         MOVE -4 TO LK-RETURN-CD
016700         MOVE 'CURRENCY MUST BE XOF' TO LK-REJECT-REASON
016800     END-IF.
016900 200-EXIT.
017000     EXIT.
017100*
017200 300-CHECK-DESCRIPTION.
017300*    RF-DESCRIPTION IS DEFINED PIC X(500) IN RESREC, SO THE
017400*    500-CHARACTER CEILING FROM THE STANDARDS NOTE IS ALREADY
017500*    STRUCTURAL.  PARAGRAPH KEPT FOR SYMMETRY WITH THE OTHER
017600*    VALIDATION STEPS AND AS A HOOK FOR A FUTURE CONTENT SCAN.
017700     IF NOT LK-VALID GO TO 300-EXIT.
017800     CONTINUE.
017900 300-EXIT.
018000     EXIT.
018100*
018200 400-CHECK-DAILY-LIMIT.
018300     IF NOT LK-VALID GO TO 400-EXIT.
018400     IF LK-CALLER-DAILY-COUNT >= WS-VAL-DAILY-MAX-COUNT
018500         MOVE -5 TO LK-RETURN-CD
018600         MOVE 'DAILY TRANSACTION COUNT LIMIT REACHED'
018700                                          TO LK-REJECT-REASON
018800         GO TO 400-EXIT
018900     END-IF
019000     IF RF-AMOUNT > WS-VAL-DAILY-MAX-AMOUNT
019100         MOVE -6 TO LK-RETURN-CD
019200         MOVE 'AMOUNT EXCEEDS SIMPLE DAILY CEILING'
019300                                          TO LK-REJECT-REASON
019400     END-IF.
019500 400-EXIT.
019600     EXIT.
019700*
019800 500-CHECK-WITHDRAWAL.
019900     IF NOT LK-VALID GO TO 500-EXIT.
020000     IF RF-TYPE-WITHDRAWAL
020100         IF LK-CALLER-BALANCE < RF-AMOUNT
020200             MOVE -7 TO LK-RETURN-CD
020300             MOVE 'INSUFFICIENT FUNDS FOR WITHDRAWAL'
020400                                          TO LK-REJECT-REASON
020500         END-IF
020600     END-IF.
020700 500-EXIT.
020800     EXIT.
020900*
021000 600-CHECK-TRANSFER.
021100     IF NOT LK-VALID GO TO 600-EXIT.
021200     IF RF-TYPE-TRANSFER
021300         IF RF-USER-ID = ZERO OR LK-DEST-USER-ID = ZERO
021400             MOVE -8 TO LK-RETURN-CD
021500             MOVE 'TRANSFER REQUIRES SOURCE AND DEST USER'
021600                                          TO LK-REJECT-REASON
021700             GO TO 600-EXIT
021800         END-IF
021900         IF RF-USER-ID = LK-DEST-USER-ID
022000             MOVE -9 TO LK-RETURN-CD
022100             MOVE 'TRANSFER SOURCE AND DEST MUST DIFFER'
022200                                          TO LK-REJECT-REASON
022300             GO TO 600-EXIT
022400         END-IF
022500         IF LK-CALLER-BALANCE < RF-AMOUNT
022600             MOVE -10 TO LK-RETURN-CD
022700             MOVE 'INSUFFICIENT FUNDS FOR TRANSFER'
022800                                          TO LK-REJECT-REASON
022900         END-IF
023000     END-IF.
023100 600-EXIT.
023200     EXIT.
023300*
023400 700-CHECK-TIMING.
023500     IF NOT LK-VALID GO TO 700-EXIT.
023600     IF LK-SECONDS-SINCE-LAST < WS-VAL-MIN-SECONDS
023700         MOVE -11 TO LK-RETURN-CD
023800         MOVE 'RATE LIMIT - LESS THAN 1 MINUTE SINCE LAST TXN'
023900                                          TO LK-REJECT-REASON
024000     END-IF.
024100 700-EXIT.
024200     EXIT.
024300*
024400 800-COMPUTE-FEE.
024500*    RF-0091/RF-0100 - THE 4-DEC WORKING FIGURE IS FOR THE FLOOR
024600*    TEST ONLY, UNROUNDED - THE FEE POSTED TO THE LEDGER COMES
024700*    FROM ITS OWN SINGLE COMPUTE ROUNDED HALF-UP STRAIGHT TO 2
024800*    DECIMALS, NOT FROM ROUNDING THE 4-DEC FIGURE A SECOND TIME.
024900*    THE FLOOR AMOUNT MOVES STRAIGHT ACROSS SINCE IT IS ALREADY
025000*    STATED IN 2 DECIMALS.
025100     IF NOT LK-VALID GO TO 800-EXIT.
025200     IF RF-TYPE-WITHDRAWAL
025300         COMPUTE WS-VAL-RAW-FEE =
025400             RF-AMOUNT * WS-VAL-FEE-RATE
025500         IF WS-VAL-RAW-FEE < WS-VAL-FEE-FLOOR
025600             MOVE WS-VAL-FEE-FLOOR TO LK-COMPUTED-FEE
025700         ELSE
025800             COMPUTE LK-COMPUTED-FEE ROUNDED =
025900                 RF-AMOUNT * WS-VAL-FEE-RATE
026000         END-IF
026100     ELSE
026200         MOVE ZERO TO LK-COMPUTED-FEE
026300     END-IF.
026400 800-EXIT.
026500     EXIT.
026600*
026700 900-SET-RISK-FLAGS.
026800     IF NOT LK-VALID GO TO 900-EXIT.
026900     IF RF-AMOUNT > WS-VAL-HIGH-RISK-FLOOR OR RF-TYPE-WITHDRAWAL
027000         SET LK-IS-HIGH-RISK TO TRUE
027100     END-IF
027200     IF RF-AMOUNT > WS-VAL-VERIFY-FLOOR
027300         SET LK-NEEDS-VERIFICATION TO TRUE
027400     END-IF.
027500 900-EXIT.
027600     EXIT.
