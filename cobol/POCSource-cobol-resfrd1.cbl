000100****************************************************************
000200*    PROGRAM:  RESFRD1
000300*    RESERVE FUND - FRAUD RISK SCORING SUBPROGRAM
000400*    CALLED BY RESPST1 AFTER RESVAL1 AND RESLIM1 BOTH PASS THE
000500*    CANDIDATE.  THE CALLER SUPPLIES THE THREE LOOKBACK COUNTS/
000600*    SUMS (1 HOUR, 24 HOUR, 30 DAY) ALREADY SCANNED FROM
000700*    RESERVE-FUND-FILE - THIS MODULE ONLY SCORES AND DECIDES.
000800****************************************************************
000900 IDENTIFICATION DIVISION.
001000****************************************************************
001100 PROGRAM-ID.  RESFRD1.
001200 AUTHOR.  R J FOSU.
001300 INSTALLATION.  RESERVE OPS DATA CENTER.
001400 DATE-WRITTEN.  08/30/89.
001500 DATE-COMPILED.
001600 SECURITY.  NON-CONFIDENTIAL.
001700*
001800*    CHANGE LOG
001900*    DATE       INIT  TICKET    DESCRIPTION
002000*    08/30/89   RJF   LG-0044   ORIGINAL EXCEPTION-SCORE MODULE
002100*    04/12/92   RJF   LG-0079   ADDED REPEAT-AMOUNT PATTERN CHECK
002200*    01/14/93   SND   LG-0088   REBUILT WITH RESLIM1 3-WINDOW SET
002300*    09/21/98   SND   LG-0101   Y2K - HOUR-OF-DAY FROM CCYY TOD
002400*    03/02/99   SND   LG-0104   Y2K REGRESSION SIGNOFF, NO DEFECTS
002500*    05/13/24   TKM   RF-0026   RESET FOR MOMO 5-FLAG RISK MODEL
002600*    05/20/24   PDA   RF-0025   RISK LEVEL, BLOCK/REVIEW RULES SET
002700*    06/03/24   TKM   RF-0031   UNUSUAL-BEHAVIOR FLAG ADDED
002800*    01/22/25   PDA   RF-0075   SCORE NO LONGER CAPPED AT 100
002900****************************************************************
003000*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-370.
003400 OBJECT-COMPUTER.  IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*
004100 01  WS-FRAUD-SWITCHES.
004200     05  WS-SUSPICIOUS-AMT-LIMIT   PIC S9(17)V9(2) COMP-3
004300                                     VALUE 5000000.00.
004400     05  WS-VELOCITY-TX-LIMIT      PIC 9(9)   COMP  VALUE 20.
004500     05  WS-PATTERN-TX-LIMIT       PIC 9(9)   COMP  VALUE 5.
004600     05  WS-UNUSUAL-HOUR-HIGH      PIC 9(2)   COMP  VALUE 23.
004700     05  WS-UNUSUAL-HOUR-LOW       PIC 9(2)   COMP  VALUE 5.
004800     05  WS-BEHAVIOR-MULTIPLIER    PIC 9(1)   COMP  VALUE 5.
004900     05  WS-CRITICAL-FLOOR         PIC 9(3)   COMP  VALUE 80.
005000     05  WS-HIGH-FLOOR             PIC 9(3)   COMP  VALUE 60.
005100     05  WS-MEDIUM-FLOOR           PIC 9(3)   COMP  VALUE 40.
005200     05  FILLER                    PIC X(20).
005300*
005400 01  WS-BEHAVIOR-WORK.
005500     05  WS-AVERAGE-AMOUNT         PIC S9(17)V9(2) COMP-3.
005600     05  WS-AVERAGE-AMOUNT-R REDEFINES WS-AVERAGE-AMOUNT.
005700         10  WS-AVG-INT            PIC S9(17).
005800         10  WS-AVG-DEC            PIC 9(2).
005900     05  WS-BEHAVIOR-CEILING       PIC S9(17)V9(2) COMP-3.
006000     05  WS-BEHAVIOR-CEILING-R REDEFINES WS-BEHAVIOR-CEILING.
006100         10  WS-CEIL-INT           PIC S9(17).
006200         10  WS-CEIL-DEC           PIC 9(2).
006300     05  FILLER                    PIC X(10).
006400*
006500 01  WS-TOD-WORK.
006600     05  WS-TOD-RAW                PIC 9(8).
006700     05  WS-TOD-RAW-R REDEFINES WS-TOD-RAW.
006800         10  WS-TOD-HH             PIC 9(2).
006900         10  WS-TOD-REST           PIC 9(6).
007000     05  FILLER                    PIC X(10).
007100*
007200 LINKAGE SECTION.
007300 01  LK-FRAUD-CANDIDATE.
007400     05  LK-CAND-AMOUNT            PIC S9(17)V9(2) COMP-3.
007500     05  LK-HOUR-1-TX-COUNT        PIC 9(9)   COMP.
007600     05  LK-HOUR-24-SAME-AMT-COUNT PIC 9(9)   COMP.
007700     05  LK-DAY-30-TX-COUNT        PIC 9(9)   COMP.
007800     05  LK-DAY-30-TX-TOTAL        PIC S9(17)V9(2) COMP-3.
007900     05  FILLER                    PIC X(20).
008000*
008100 01  LK-FRAUD-RESULT.
008200     05  LK-RISK-SCORE             PIC 9(5)   COMP  VALUE ZERO.
008300     05  LK-RISK-LEVEL             PIC X(8)   VALUE SPACES.
008400         88  LK-RISK-LOW               VALUE 'LOW'.
008500         88  LK-RISK-MEDIUM            VALUE 'MEDIUM'.
008600         88  LK-RISK-HIGH              VALUE 'HIGH'.
008700         88  LK-RISK-CRITICAL          VALUE 'CRITICAL'.
008800     05  LK-SUSPICIOUS-AMT-FLAG    PIC X(1)   VALUE 'N'.
008900     05  LK-HIGH-VELOCITY-FLAG     PIC X(1)   VALUE 'N'.
009000     05  LK-SUSPICIOUS-PATRN-FLAG  PIC X(1)   VALUE 'N'.
009100     05  LK-UNUSUAL-TIME-FLAG      PIC X(1)   VALUE 'N'.
009200     05  LK-UNUSUAL-BEHAVR-FLAG    PIC X(1)   VALUE 'N'.
009300     05  LK-BLOCK-FLAG             PIC X(1)   VALUE 'N'.
009400         88  LK-BLOCK-TRANSACTION      VALUE 'Y'.
009500     05  LK-REVIEW-FLAG            PIC X(1)   VALUE 'N'.
009600         88  LK-NEEDS-MANUAL-REVIEW    VALUE 'Y'.
009700     05  FILLER                    PIC X(20).
009800*
009900****************************************************************
010000 PROCEDURE DIVISION USING LK-FRAUD-CANDIDATE, LK-FRAUD-RESULT.
010100****************************************************************
010200*
010300 999-MAIN-LINE.
010400     PERFORM 000-SETUP-RTN THRU 000-EXIT.
010500     PERFORM 100-FLAG-SUSPICIOUS-AMT THRU 100-EXIT.
010600     PERFORM 200-FLAG-HIGH-VELOCITY THRU 200-EXIT.
010700     PERFORM 300-FLAG-SUSPICIOUS-PATRN THRU 300-EXIT.
010800     PERFORM 400-FLAG-UNUSUAL-TIME THRU 400-EXIT.
010900     PERFORM 500-FLAG-UNUSUAL-BEHAVR THRU 500-EXIT.
011000     PERFORM 600-DERIVE-RISK-LEVEL THRU 600-EXIT.
011100     PERFORM 700-APPLY-THRESHOLDS THRU 700-EXIT.
011200     GOBACK.
011300*
011400 000-SETUP-RTN.
011500     INITIALIZE LK-FRAUD-RESULT.
011600 000-EXIT.
011700     EXIT.
011800*
011900 100-FLAG-SUSPICIOUS-AMT.
012000*    A SINGLE TRANSACTION FAR ABOVE THE NORMAL CEILING IS SCORED
012100*    ON ITS OWN, REGARDLESS OF THE USER'S HISTORY.
012200     IF LK-CAND-AMOUNT > WS-SUSPICIOUS-AMT-LIMIT
012300         MOVE 'Y' TO LK-SUSPICIOUS-AMT-FLAG
012400         ADD 30 TO LK-RISK-SCORE
012500     END-IF.
012600 100-EXIT.
012700     EXIT.
012800*
012900 200-FLAG-HIGH-VELOCITY.
013000*    LK-HOUR-1-TX-COUNT IS THE CALLER'S SCAN OF THE USER'S OWN
013100*    ENTRIES IN THE TRAILING 1 HOUR - THIS CANDIDATE NOT INCLUDED.
013200     IF LK-HOUR-1-TX-COUNT >= WS-VELOCITY-TX-LIMIT
013300         MOVE 'Y' TO LK-HIGH-VELOCITY-FLAG
013400         ADD 40 TO LK-RISK-SCORE
013500     END-IF.
013600 200-EXIT.
013700     EXIT.
013800*
013900 300-FLAG-SUSPICIOUS-PATRN.
014000*    LK-HOUR-24-SAME-AMT-COUNT IS THE CALLER'S COUNT OF THE
014100*    USER'S TRAILING 24 HOUR ENTRIES CARRYING THE EXACT SAME
014200*    AMOUNT AS THE CANDIDATE - A CLASSIC STRUCTURING SIGNATURE.
014300     IF LK-HOUR-24-SAME-AMT-COUNT >= WS-PATTERN-TX-LIMIT
014400         MOVE 'Y' TO LK-SUSPICIOUS-PATRN-FLAG
014500         ADD 50 TO LK-RISK-SCORE
014600     END-IF.
014700 300-EXIT.
014800     EXIT.
014900*
015000 400-FLAG-UNUSUAL-TIME.
015100*    RUN-TIME HOUR-OF-DAY, NOT THE TRANSACTION'S OWN TIMESTAMP -
015200*    THIS IS A BATCH-TIME CHECK ON WHEN THE FILE IS BEING WORKED.
015300     ACCEPT WS-TOD-RAW FROM TIME.
015400     IF WS-TOD-HH >= WS-UNUSUAL-HOUR-HIGH
015500                   OR WS-TOD-HH < WS-UNUSUAL-HOUR-LOW
015600         MOVE 'Y' TO LK-UNUSUAL-TIME-FLAG
015700         ADD 20 TO LK-RISK-SCORE
015800     END-IF.
015900 400-EXIT.
016000     EXIT.
016100*
016200 500-FLAG-UNUSUAL-BEHAVR.
016300*    NO 30-DAY HISTORY MEANS AVERAGE STAYS ZERO AND THE FLAG CAN
016400*    NEVER FIRE - GUARDED EXPLICITLY SO WE NEVER DIVIDE BY ZERO.
016500     MOVE ZERO TO WS-AVERAGE-AMOUNT.
016600     IF LK-DAY-30-TX-COUNT = ZERO
016700         GO TO 500-EXIT
016800     END-IF.
016900     COMPUTE WS-AVERAGE-AMOUNT ROUNDED =
017000         LK-DAY-30-TX-TOTAL / LK-DAY-30-TX-COUNT.
017100     COMPUTE WS-BEHAVIOR-CEILING =
017200         WS-AVERAGE-AMOUNT * WS-BEHAVIOR-MULTIPLIER.
017300     IF LK-CAND-AMOUNT > WS-BEHAVIOR-CEILING
017400         MOVE 'Y' TO LK-UNUSUAL-BEHAVR-FLAG
017500         ADD 30 TO LK-RISK-SCORE
017600     END-IF.
017700 500-EXIT.
017800     EXIT.
017900*
018000 600-DERIVE-RISK-LEVEL.
018100*    SCORE IS NEVER CAPPED - ALL FIVE FLAGS FIRING TOGETHER RUNS
018200*    THE TOTAL TO 170, WELL PAST THE CRITICAL FLOOR OF 80.
018300     IF LK-RISK-SCORE >= WS-CRITICAL-FLOOR
018400         SET LK-RISK-CRITICAL TO TRUE
018500     ELSE
018600         IF LK-RISK-SCORE >= WS-HIGH-FLOOR
018700             SET LK-RISK-HIGH TO TRUE
018800         ELSE
018900             IF LK-RISK-SCORE >= WS-MEDIUM-FLOOR
019000                 SET LK-RISK-MEDIUM TO TRUE
019100             ELSE
019200                 SET LK-RISK-LOW TO TRUE
019300             END-IF
019400         END-IF
019500     END-IF.
019600 600-EXIT.
019700     EXIT.
019800*
019900 700-APPLY-THRESHOLDS.
020000     IF LK-RISK-CRITICAL OR LK-RISK-SCORE >= WS-CRITICAL-FLOOR
020100         SET LK-BLOCK-TRANSACTION TO TRUE
020200     END-IF.
020300     IF LK-RISK-HIGH
020400         SET LK-NEEDS-MANUAL-REVIEW TO TRUE
020500     END-IF.
020600     IF LK-RISK-MEDIUM AND LK-RISK-SCORE >= WS-HIGH-FLOOR
020700         SET LK-NEEDS-MANUAL-REVIEW TO TRUE
020800     END-IF.
020900 700-EXIT.
021000     EXIT.
